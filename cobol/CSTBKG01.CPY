000010*----------------------------------------------------------------*
000020*    COPYBOOK......: CSTBKG01                                    *
000030*    PROJECT.......: HOTEL BOOKING BATCH - HTLBKG                *
000040*    ANALYST.......: RENATA ALVES COSTA                          *
000050*    DATE..........: 14/06/2008                                  *
000060*----------------------------------------------------------------*
000070*    DESCRIPTION...: BOOKING RECORD (BOOKFILE).  ONE ENTRY PER   *
000080*                    ROOM-BOOKING REQUEST, FROM CREATION THROUGH *
000090*                    FINAL STATUS.  BKG-SPECIAL-REQ DOUBLES AS   *
000100*                    THE AUDIT TRAIL -- THE NIGHTLY SWEEPS APPEND*
000110*                    "[AUTO-REJECT ...]" / "[AUTO-CANCEL ...]"   *
000120*                    NOTES TO IT RATHER THAN KEEP A SEPARATE LOG.*
000130*----------------------------------------------------------------*
000140*    MAINTENANCE LOG.........................:                  *
000150*    14/06/2008  RAC  ORIGINAL LAYOUT.             REQ-10041     *
000160*    30/07/2008  RAC  WIDENED BKG-SPECIAL-REQ FROM 120 TO 200    *
000170*                     AFTER THE AUTO-REJECT/AUTO-CANCEL NOTES    *
000180*                     STARTED TRUNCATING ON LONG GUEST TEXT.     *
000190*                                                 REQ-10077      *
000200*    02/02/1999  RAC  Y2K: BKG-CHECKIN-DATE, BKG-CHECKOUT-DATE   *
000210*                     AND BKG-CREATED-DATE WIDENED FROM 9(6) TO  *
000220*                     9(8) (CCYYMMDD) THROUGHOUT THE SUITE.      *
000230*                                                 REQ-19980231   *
000240*    17/11/2009  JFS  ADDED 88-LEVELS FOR BKG-STATUS SO THE      *
000250*                     SWEEPS STOP SPELLING THE STATUS LITERALS   *
000260*                     OUT IN EVERY IF.             REQ-20091117  *
000270*    05/05/2016  MTV  ADDED CCYY/MM/DD REDEFINES OF THE TWO STAY *
000280*                     DATES FOR THE NEW NIGHT-COUNT ARITHMETIC   *
000290*                     PARAGRAPH (9200-CALC-ABS-DAYS).            *
000300*                                                 REQ-20160505   *
000310*----------------------------------------------------------------*
000320 03  CSTBKG01-BKG-ID                     PIC 9(09).
000330 03  CSTBKG01-BKG-ROOM-ID                PIC 9(09).
000340 03  CSTBKG01-BKG-USER-ID                PIC 9(09).
000350 03  CSTBKG01-BKG-CHECKIN-DATE           PIC 9(08).               19980231
000360 03  CSTBKG01-BKG-CHECKOUT-DATE          PIC 9(08).               19980231
000370 03  CSTBKG01-BKG-GUEST-NAME             PIC X(60).
000380 03  CSTBKG01-BKG-GUEST-EMAIL            PIC X(60).
000390 03  CSTBKG01-BKG-SPECIAL-REQ            PIC X(200).              REQ10077
000400 03  CSTBKG01-BKG-STATUS                 PIC X(09).
000410     88  CSTBKG01-STATUS-PENDING         VALUE 'PENDING  '.
000420     88  CSTBKG01-STATUS-APPROVED        VALUE 'APPROVED '.
000430     88  CSTBKG01-STATUS-REJECTED        VALUE 'REJECTED '.
000440     88  CSTBKG01-STATUS-CANCELLED       VALUE 'CANCELLED'.
000450     88  CSTBKG01-STATUS-COMPLETED       VALUE 'COMPLETED'.
000460     88  CSTBKG01-STATUS-ACTIVE          VALUE 'PENDING  '
000470                                                'APPROVED '.
000480 03  CSTBKG01-BKG-CREATED-DATE           PIC 9(08).
000490 03  CSTBKG01-BKG-TOTAL-PRICE            PIC S9(08)V99.
000500*
000510*    REDEFINE OF THE TWO STAY DATES INTO CCYY/MM/DD COMPONENT    *
000520*    GROUPS -- USED BY 9200-CALC-ABS-DAYS, NOT BY THE FILE I/O.  *
000530*----------------------------------------------------------------*
000540 03  CSTBKG01-CHECKIN-BROKEN REDEFINES CSTBKG01-BKG-CHECKIN-DATE.
000550     05  CSTBKG01-CHECKIN-CCYY           PIC 9(04).
000560     05  CSTBKG01-CHECKIN-MM             PIC 9(02).
000570     05  CSTBKG01-CHECKIN-DD             PIC 9(02).
000580 03  CSTBKG01-CHECKOUT-BROKEN REDEFINES
000585        CSTBKG01-BKG-CHECKOUT-DATE.
000590     05  CSTBKG01-CHECKOUT-CCYY          PIC 9(04).
000600     05  CSTBKG01-CHECKOUT-MM            PIC 9(02).
000610     05  CSTBKG01-CHECKOUT-DD            PIC 9(02).
000620*
000630*    REDEFINE OF THE PRICE FIELD FOR THE WEEKLY REPORT'S MONEY   *
000640*    COLUMN (ZERO-SUPPRESSED EDIT PICTURE NEEDS SEPARATE CENTS). *
000650*----------------------------------------------------------------*
000660 03  CSTBKG01-PRICE-SPLIT REDEFINES CSTBKG01-BKG-TOTAL-PRICE.
000670     05  CSTBKG01-PRICE-WHOLE            PIC S9(08).
000680     05  CSTBKG01-PRICE-CENTS            PIC 99.
000690 03  FILLER                              PIC X(10).
