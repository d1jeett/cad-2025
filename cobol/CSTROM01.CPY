000010*----------------------------------------------------------------*
000020*    COPYBOOK......: CSTROM01                                    *
000030*    PROJECT.......: HOTEL BOOKING BATCH - HTLBKG                *
000040*    ANALYST.......: RENATA ALVES COSTA                          *
000050*    DATE..........: 14/06/2008                                  *
000060*----------------------------------------------------------------*
000070*    DESCRIPTION...: ROOM MASTER RECORD (ROOMFILE).  ONE ENTRY   *
000080*                    PER BOOKABLE ROOM.  FLAT-FILE STAND-IN FOR  *
000090*                    THE OLD "ROOM" TABLE -- NO INDEXED ACCESS   *
000100*                    AVAILABLE ON THIS SHOP'S RUNTIME, SO THE    *
000110*                    MASTER IS LOADED TO A SORTED TABLE AND      *
000120*                    SEARCHED WITH SEARCH ALL (SEE CSTROM01T).   *
000130*----------------------------------------------------------------*
000140*    MAINTENANCE LOG.........................:                  *
000150*    14/06/2008  RAC  ORIGINAL LAYOUT.             REQ-10041     *
000160*    02/02/1999  RAC  Y2K: RE-PUNCHED FILLER TO KEEP THE RECORD  *
000170*                     AT A FIXED 00150 AFTER THE CENTURY FIELDS  *
000180*                     WIDENED ELSEWHERE IN THE SUITE.            *
000190*                                                 REQ-19980231   *
000200*    11/09/2001  JFS  ADDED 88-LEVELS FOR ROOM-TYPE CODES SO     *
000210*                     HBKG0001 CAN STOP SPELLING THEM OUT.       *
000220*                                                 REQ-20010911   *
000230*    19/03/2015  MTV  ADDED REDEFINES CSTROM01-PRICE-SPLIT FOR   *
000240*                     THE NIGHTLY RATE-SHEET PRINT JOB.          *
000250*                                                 REQ-20150319   *
000260*----------------------------------------------------------------*
000270 03  CSTROM01-ROOM-ID                    PIC 9(09).
000280 03  CSTROM01-ROOM-NUMBER                PIC X(20).
000290 03  CSTROM01-ROOM-TYPE                  PIC X(10).
000300     88  CSTROM01-TYPE-STANDARD          VALUE 'STANDARD  '.
000310     88  CSTROM01-TYPE-VIP                VALUE 'VIP       '.
000320     88  CSTROM01-TYPE-DELUXE             VALUE 'DELUXE    '.
000330     88  CSTROM01-TYPE-SUITE              VALUE 'SUITE     '.
000340     88  CSTROM01-TYPE-FAMILY             VALUE 'FAMILY    '.
000350     88  CSTROM01-TYPE-EXECUTIVE          VALUE 'EXECUTIVE '.
000360 03  CSTROM01-ROOM-DESC                  PIC X(60).
000370 03  CSTROM01-ROOM-PRICE                 PIC S9(08)V99.
000380 03  CSTROM01-ROOM-CAPACITY              PIC 9(04).
000390 03  CSTROM01-ROOM-AVAILABLE             PIC X(01).
000400     88  CSTROM01-AVAIL-YES              VALUE 'Y'.
000410     88  CSTROM01-AVAIL-NO               VALUE 'N'.
000420*
000430*    REDEFINE OF THE PRICE FIELD FOR THE RATE-SHEET PRINT JOB  --
000440*    LETS A PRINT PARAGRAPH PICK UP WHOLE-UNITS AND CENTS       *
000450*    SEPARATELY WITHOUT AN EXTRA MOVE/DIVIDE.                   *
000460*----------------------------------------------------------------*
000470 03  CSTROM01-PRICE-SPLIT REDEFINES CSTROM01-ROOM-PRICE.
000480     05  CSTROM01-PRICE-WHOLE            PIC S9(08).
000490     05  CSTROM01-PRICE-CENTS            PIC 99.
000500 03  FILLER                              PIC X(36).
