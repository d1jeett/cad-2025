000010*----------------------------------------------------------------*
000020*    COPYBOOK......: CSTUSR01                                    *
000030*    PROJECT.......: HOTEL BOOKING BATCH - HTLBKG                *
000040*    ANALYST.......: RENATA ALVES COSTA                          *
000050*    DATE..........: 14/06/2008                                  *
000060*----------------------------------------------------------------*
000070*    DESCRIPTION...: USER MASTER RECORD (USERFILE).  READ-ONLY   *
000080*                    LOOKUP BY USR-ID -- THE NIGHTLY SUITE NEVER *
000090*                    READS ANYTHING OFF THIS RECORD BUT THE KEY, *
000100*                    USR-ROLE IS CARRIED ONLY BECAUSE THE WEB    *
000110*                    SIDE'S USER TABLE CARRIES IT.               *
000120*----------------------------------------------------------------*
000130*    MAINTENANCE LOG.........................:                  *
000140*    14/06/2008  RAC  ORIGINAL LAYOUT.             REQ-10041     *
000150*    02/02/1999  RAC  Y2K REVIEW -- NO DATE FIELDS ON THIS       *
000160*                     RECORD, NO CHANGE REQUIRED.  LOGGED FOR    *
000170*                     THE AUDIT FILE ONLY.        REQ-19980231   *
000180*----------------------------------------------------------------*
000190 03  CSTUSR01-USR-ID                     PIC 9(09).
000200 03  CSTUSR01-USR-USERNAME               PIC X(30).
000210 03  CSTUSR01-USR-ROLE                   PIC X(20).
000220     88  CSTUSR01-ROLE-ADMIN       VALUE 'ROLE_ADMIN          '.
000230     88  CSTUSR01-ROLE-MODERATOR   VALUE 'ROLE_MODERATOR      '.
000240     88  CSTUSR01-ROLE-USER        VALUE 'ROLE_USER           '.
000250 03  FILLER                              PIC X(21).
