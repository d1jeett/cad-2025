000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0001.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   14/06/1991.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0001.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 14/06/1991                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: VALIDATE THE NIGHT'S BOOKING-REQUEST          *
000230*                  TRANSACTIONS, PRICE EACH STAY AND ADD THE     *
000240*                  GOOD ONES TO THE BOOKING BOOK AS NEW PENDING  *
000250*                  RECORDS.  BAD REQUESTS FALL OUT TO BKERR1.    *
000260*----------------------------------------------------------------*
000270*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000280*                   BKREQFL         00360       NONE             *
000290*                   ROOMFILE        00150       CSTROM01         *
000300*                   USERFILE        00080       CSTUSR01         *
000310*                   BOOKFILE        00400       CSTBKG01         *
000320*                   NEWBOOK         00400       CSTBKG01         *
000330*                   BKERR1          00360       NONE             *
000340*----------------------------------------------------------------*
000350*    TABLE DB2...:  NONE.                                        *
000360*----------------------------------------------------------------*
000370*    MAINTENANCE LOG.......................................:    *
000380*    14/06/1991  RAC  ORIGINAL PROGRAM.                 10041    *
000390*    03/09/1991  RAC  ADDED MAXIMUM-STAY EDIT (30 NIGHTS).       *
000400*                                                        10058   *
000410*    02/02/1999  RAC  Y2K: BKREQFL/ROOMFILE/BOOKFILE DATES       *
000420*                     WIDENED TO CCYYMMDD THROUGHOUT.   19980231 *
000430*                     SYSTEM-DATE CENTURY NOW FORCED TO 20 --    *
000440*                     REVISIT BEFORE 2100.                      *
000450*    21/05/2004  JFS  MOVED ROOM AND USER MASTERS TO IN-MEMORY   *
000460*                     TABLES WITH SEARCH ALL -- NO INDEXED       *
000470*                     ACCESS METHOD ON THE NEW RUNTIME.  20040521*
000480*    30/10/2012  MTV  NEXT BOOKING KEY NOW DERIVED FROM THE      *
000490*                     HIGHEST KEY ON THE OLD BOOK INSTEAD OF A   *
000500*                     SEPARATE KEY-COUNTER FILE.        20121030*
000510*    18/03/2026  LPM  PRICE WAS COMING OUT ZERO ON EVERY NEW     *
000520*                     PENDING BOOKING -- THE COMPUTE IN THE OLD  *
000530*                     2700-CALC-PRICE RAN AHEAD OF THE TABLE     *
000540*                     SUBSCRIPT BUMP AND PRICED THE PRIOR SLOT.  *
000550*                     FOLDED THE COMPUTE INTO 2800 AFTER THE     *
000560*                     INCREMENT; 2700 REMOVED.      REQ-20260318 *
000570*----------------------------------------------------------------*
000580*================================================================*
000590*           E N V I R O N M E N T      D I V I S I O N           *
000600*================================================================*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640      C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690     SELECT BKREQFL       ASSIGN TO UTS-S-BKREQFL
000700      ORGANIZATION IS     SEQUENTIAL
000710      ACCESS MODE  IS     SEQUENTIAL
000720      FILE STATUS  IS     WRK-FS-BKREQFL.
000730
000740     SELECT ROOMFILE      ASSIGN TO UTS-S-ROOMFILE
000750      ORGANIZATION IS     SEQUENTIAL
000760      ACCESS MODE  IS     SEQUENTIAL
000770      FILE STATUS  IS     WRK-FS-ROOMFILE.
000780
000790     SELECT USERFILE      ASSIGN TO UTS-S-USERFILE
000800      ORGANIZATION IS     SEQUENTIAL
000810      ACCESS MODE  IS     SEQUENTIAL
000820      FILE STATUS  IS     WRK-FS-USERFILE.
000830
000840     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000850      ORGANIZATION IS     SEQUENTIAL
000860      ACCESS MODE  IS     SEQUENTIAL
000870      FILE STATUS  IS     WRK-FS-BOOKFILE.
000880
000890     SELECT NEWBOOK       ASSIGN TO UTS-S-NEWBOOK
000900      ORGANIZATION IS     SEQUENTIAL
000910      ACCESS MODE  IS     SEQUENTIAL
000920      FILE STATUS  IS     WRK-FS-NEWBOOK.
000930
000940     SELECT BKERR1        ASSIGN TO UTS-S-BKERR1
000950      ORGANIZATION IS     SEQUENTIAL
000960      ACCESS MODE  IS     SEQUENTIAL
000970      FILE STATUS  IS     WRK-FS-BKERR1.
000980
000990*================================================================*
001000*                  D A T A      D I V I S I O N                  *
001010*================================================================*
001020 DATA DIVISION.
001030 FILE SECTION.
001040*
001050 FD BKREQFL
001060     RECORDING MODE IS F
001070     LABEL RECORD   IS STANDARD
001080     BLOCK CONTAINS 00 RECORDS.
001090 01 FD-REG-BKREQFL    PIC X(360).
001100
001110 FD ROOMFILE
001120     RECORDING MODE IS F
001130     LABEL RECORD   IS STANDARD
001140     BLOCK CONTAINS 00 RECORDS.
001150 01 FD-REG-ROOMFILE   PIC X(150).
001160
001170 FD USERFILE
001180     RECORDING MODE IS F
001190     LABEL RECORD   IS STANDARD
001200     BLOCK CONTAINS 00 RECORDS.
001210 01 FD-REG-USERFILE   PIC X(080).
001220
001230 FD BOOKFILE
001240     RECORDING MODE IS F
001250     LABEL RECORD   IS STANDARD
001260     BLOCK CONTAINS 00 RECORDS.
001270 01 FD-REG-BOOKFILE   PIC X(400).
001280
001290 FD NEWBOOK
001300     RECORDING MODE IS F
001310     LABEL RECORD   IS STANDARD
001320     BLOCK CONTAINS 00 RECORDS.
001330 01 FD-REG-NEWBOOK    PIC X(400).
001340
001350 FD BKERR1
001360     RECORDING MODE IS F
001370     LABEL RECORD   IS STANDARD
001380     BLOCK CONTAINS 00 RECORDS.
001390 01 FD-REG-BKERR1     PIC X(360).
001400
001410*----------------------------------------------------------------*
001420*                  WORKING-STORAGE SECTION                       *
001430*----------------------------------------------------------------*
001440 WORKING-STORAGE SECTION.
001450
001460 77 WRK-BKREQFL-REGS-COUNTER               PIC 9(06) COMP
001470                                                     VALUE ZEROS.
001480 77 WRK-ROOMFILE-REGS-COUNTER              PIC 9(06) COMP
001490                                                     VALUE ZEROS.
001500 77 WRK-USERFILE-REGS-COUNTER              PIC 9(06) COMP
001510                                                     VALUE ZEROS.
001520 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
001530                                                     VALUE ZEROS.
001540 77 WRK-NEW-PENDING-COUNTER                PIC 9(06) COMP
001550                                                     VALUE ZEROS.
001560 77 WRK-BKERR1-REGS-COUNTER                PIC 9(06) COMP
001570                                                     VALUE ZEROS.
001580
001590 77 WRK-BKREQFL-EOF                        PIC X(03) VALUE SPACES.
001600
001610*DATA FOR ERROR LOG:
001620 01 WRK-ERROR-LOG.
001630    03 WRK-PROGRAM                         PIC X(08) VALUE
001640                                                     'HBKG0001'  .
001650    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001660    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001670    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001680    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001690
001700*ABENDING PROGRAM:
001710 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001720                                                     'HBKGABND'  .
001730
001740 01 WRK-FILE-STATUS.
001750    03 WRK-FS-BKREQFL                      PIC 9(02) VALUE ZEROS.
001760    03 WRK-FS-ROOMFILE                     PIC 9(02) VALUE ZEROS.
001770    03 WRK-FS-USERFILE                     PIC 9(02) VALUE ZEROS.
001780    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001790    03 WRK-FS-NEWBOOK                      PIC 9(02) VALUE ZEROS.
001800    03 WRK-FS-BKERR1                       PIC 9(02) VALUE ZEROS.
001810
001820*BOOKING-REQUEST TRANSACTION -- NO MASTER COPYBOOK, LOCAL TO THIS
001830*PROGRAM ONLY (THE CARD IMAGE BUILT FROM THE FRONT-DESK BOOKING
001840*SCREEN'S ENTRY FORM -- NOT CARRIED IN A SHARED COPYBOOK).
001850 01 WRK-BKREQFL-REG.
001860    03 REQ-ROOM-ID                         PIC 9(09).
001870    03 REQ-USER-ID                         PIC 9(09).
001880    03 REQ-CHECKIN-DATE                    PIC 9(08).
001890    03 REQ-CHECKOUT-DATE                   PIC 9(08).
001900    03 REQ-GUEST-NAME                      PIC X(60).
001910    03 REQ-GUEST-EMAIL                     PIC X(60).
001920    03 REQ-SPECIAL-REQ                     PIC X(200).
001930    03 FILLER                              PIC X(06).
001940
001950 01 WRK-BKERR1-REG.
001960    03 ERR-REASON-LINE                     PIC X(354).
001970    03 FILLER                              PIC X(006).
001980
001990*ROOM MASTER -- LOADED ENTIRE, SEARCHED ASCENDING ON ROOM-ID.
002000 01 WRK-ROOM-TABLE-CTL.
002010    03 WRK-ROOM-COUNT                PIC 9(05) COMP VALUE ZERO.
002020 01 WRK-ROOM-TABLE.
002030    03 WRK-ROOM-ENTRY OCCURS 1 TO 00500 TIMES
002040                       DEPENDING ON WRK-ROOM-COUNT
002050                       ASCENDING KEY IS CSTROM01-ROOM-ID
002060                       INDEXED BY ROOM-IDX.
002070       COPY 'CSTROM01'.
002080
002090*USER MASTER -- LOADED ENTIRE, SEARCHED ASCENDING ON USR-ID.
002100 01 WRK-USER-TABLE-CTL.
002110    03 WRK-USER-COUNT                PIC 9(05) COMP VALUE ZERO.
002120 01 WRK-USER-TABLE.
002130    03 WRK-USER-ENTRY OCCURS 1 TO 02000 TIMES
002140                       DEPENDING ON WRK-USER-COUNT
002150                       ASCENDING KEY IS CSTUSR01-USR-ID
002160                       INDEXED BY USER-IDX.
002170       COPY 'CSTUSR01'.
002180
002190*BOOKING BOOK -- LOADED ENTIRE FOR THE OVERLAP SCAN (RULE 4) AND
002200*FOR THE HIGH-KEY LOOKUP (NEXT SURROGATE BKG-ID), THEN REWRITTEN
002210*WHOLE TO NEWBOOK WITH THE NEW PENDING RECORDS APPENDED.
002220 01 WRK-BKG-TABLE-CTL.
002230    03 WRK-BKG-COUNT                 PIC 9(07) COMP VALUE ZERO.
002240 01 WRK-BKG-TABLE.
002250    03 WRK-BKG-ENTRY OCCURS 1 TO 0020000 TIMES
002260                      DEPENDING ON WRK-BKG-COUNT
002270                      INDEXED BY BKG-IDX.
002280       COPY 'CSTBKG01'.
002290
002300 77 WRK-HIGH-BKG-ID                        PIC 9(09) VALUE ZERO.
002310 77 WRK-NEXT-BKG-ID                        PIC 9(09) VALUE ZERO.
002320 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
002330     88 WRK-REQUEST-REJECTED                VALUE 'Y'.
002340 77 WRK-NIGHTS                       PIC 9(05) COMP VALUE ZERO.
002350
002360*WORKING DATA FOR THE SYSTEM DATE AND TIME.
002370 01 WRK-SYSTEM-DATE.
002380    03 YY                                  PIC 9(02) VALUE ZEROS.
002390    03 MM                                  PIC 9(02) VALUE ZEROS.
002400    03 DD                                  PIC 9(02) VALUE ZEROS.
002410*
002420 01 WRK-TODAY-CCYYMMDD.
002430    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
002440    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
002450    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
002460*
002470 01 WRK-SYSTEM-TIME.
002480    03 HOUR                                PIC 9(02) VALUE ZEROS.
002490    03 MINUTE                              PIC 9(02) VALUE ZEROS.
002500    03 SECOND                              PIC 9(02) VALUE ZEROS.
002510    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
002520*
002530 01 WRK-TIME-FORMATTED.
002540    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
002550    03 FILLER                              PIC X(01) VALUE ':'.
002560    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
002570    03 FILLER                              PIC X(01) VALUE ':'.
002580    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
002590
002600*ABSOLUTE-DAY ARITHMETIC WORK AREA (SEE 9200-CALC-ABS-DAYS).
002610 01 WRK-ABSDAY-AREA.
002620    03 WRK-AD-CCYY                         PIC 9(04).
002630    03 WRK-AD-MM                           PIC 9(02).
002640    03 WRK-AD-DD                           PIC 9(02).
002650    03 WRK-AD-Q                            PIC 9(07) COMP.
002660    03 WRK-AD-R                            PIC 9(07) COMP.
002670    03 WRK-AD-LEAP-SW                      PIC X(01).
002680       88 WRK-AD-IS-LEAP                   VALUE 'Y'.
002690    03 WRK-AD-RESULT                       PIC 9(07) COMP.
002700
002710 77 WRK-CHECKIN-ABS                  PIC 9(07) COMP VALUE ZERO.
002720 77 WRK-CHECKOUT-ABS                 PIC 9(07) COMP VALUE ZERO.
002730 77 WRK-TODAY-ABS                    PIC 9(07) COMP VALUE ZERO.
002740
002750*CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED VIA REDEFINES OF A
002760*LITERAL CONSTANT AREA (NO VALUE-PER-OCCURRENCE IN THIS COMPILER).
002770 01 WRK-CUM-DAYS-LIT.
002780    03 FILLER                              PIC 9(03) VALUE 000.
002790    03 FILLER                              PIC 9(03) VALUE 031.
002800    03 FILLER                              PIC 9(03) VALUE 059.
002810    03 FILLER                              PIC 9(03) VALUE 090.
002820    03 FILLER                              PIC 9(03) VALUE 120.
002830    03 FILLER                              PIC 9(03) VALUE 151.
002840    03 FILLER                              PIC 9(03) VALUE 181.
002850    03 FILLER                              PIC 9(03) VALUE 212.
002860    03 FILLER                              PIC 9(03) VALUE 243.
002870    03 FILLER                              PIC 9(03) VALUE 273.
002880    03 FILLER                              PIC 9(03) VALUE 304.
002890    03 FILLER                              PIC 9(03) VALUE 334.
002900 01 WRK-CUM-DAYS-TABLE REDEFINES WRK-CUM-DAYS-LIT.
002910    03 WRK-CUM-DAYS                  PIC 9(03) OCCURS 12 TIMES.
002920
002930*================================================================*
002940 PROCEDURE                       DIVISION.
002950*================================================================*
002960*----------------------------------------------------------------*
002970 0000-MAIN-PROCESS               SECTION.
002980*----------------------------------------------------------------*
002990     PERFORM 1000-INITIALIZE.
003000
003010     PERFORM 2000-PROCESS-FILE UNTIL WRK-BKREQFL-EOF EQUAL 'END'.
003020
003030     PERFORM 3000-FINALIZE.
003040*----------------------------------------------------------------*
003050 0000-99-EXIT.                   EXIT.
003060*----------------------------------------------------------------*
003070*----------------------------------------------------------------*
003080 1000-INITIALIZE                 SECTION.
003090*----------------------------------------------------------------*
003100     PERFORM 9000-GET-DATE-TIME.
003110
003120     OPEN INPUT  BKREQFL
003130                 ROOMFILE
003140                 USERFILE
003150                 BOOKFILE
003160          OUTPUT NEWBOOK
003170                 BKERR1.
003180
003190     MOVE 'OPEN FILE BKREQFL'     TO WRK-ERROR-MSG.
003200     PERFORM 8100-TEST-FS-BKREQFL THRU 8100-99-EXIT.
003210     MOVE 'OPEN FILE ROOMFILE'    TO WRK-ERROR-MSG.
003220     PERFORM 8200-TEST-FS-ROOMFILE THRU 8200-99-EXIT.
003230     MOVE 'OPEN FILE USERFILE'    TO WRK-ERROR-MSG.
003240     PERFORM 8300-TEST-FS-USERFILE THRU 8300-99-EXIT.
003250     MOVE 'OPEN FILE BOOKFILE'    TO WRK-ERROR-MSG.
003260     PERFORM 8400-TEST-FS-BOOKFILE THRU 8400-99-EXIT.
003270     MOVE 'OPEN FILE NEWBOOK'     TO WRK-ERROR-MSG.
003280     PERFORM 8500-TEST-FS-NEWBOOK THRU 8500-99-EXIT.
003290     MOVE 'OPEN FILE BKERR1'      TO WRK-ERROR-MSG.
003300     PERFORM 8600-TEST-FS-BKERR1 THRU 8600-99-EXIT.
003310
003320     PERFORM 1100-LOAD-ROOM-TABLE.
003330     PERFORM 1200-LOAD-USER-TABLE.
003340     PERFORM 1300-LOAD-AND-COPY-BOOK-TABLE.
003350
003360     COMPUTE WRK-NEXT-BKG-ID = WRK-HIGH-BKG-ID + 1.
003370
003380     PERFORM 2100-READ-BKREQFL.
003390*----------------------------------------------------------------*
003400 1000-99-EXIT.                   EXIT.
003410*----------------------------------------------------------------*
003420*----------------------------------------------------------------*
003430 1100-LOAD-ROOM-TABLE            SECTION.
003440*----------------------------------------------------------------*
003450     MOVE 'LOADING ROOM MASTER'  TO WRK-ERROR-MSG.
003460     PERFORM 1110-READ-ONE-ROOM UNTIL WRK-FS-ROOMFILE EQUAL 10.
003470*----------------------------------------------------------------*
003480 1100-99-EXIT.                   EXIT.
003490*----------------------------------------------------------------*
003500*----------------------------------------------------------------*
003510 1110-READ-ONE-ROOM               SECTION.
003520*----------------------------------------------------------------*
003530     READ ROOMFILE                INTO FD-REG-ROOMFILE.
003540     PERFORM 8200-TEST-FS-ROOMFILE THRU 8200-99-EXIT.
003550     IF WRK-FS-ROOMFILE            NOT EQUAL 10
003560        ADD 1                      TO WRK-ROOM-COUNT
003570        ADD 1                      TO WRK-ROOMFILE-REGS-COUNTER
003580        MOVE FD-REG-ROOMFILE TO WRK-ROOM-ENTRY (WRK-ROOM-COUNT)
003590     END-IF.
003600*----------------------------------------------------------------*
003610 1110-99-EXIT.                   EXIT.
003620*----------------------------------------------------------------*
003630*----------------------------------------------------------------*
003640 1200-LOAD-USER-TABLE            SECTION.
003650*----------------------------------------------------------------*
003660     MOVE 'LOADING USER MASTER'  TO WRK-ERROR-MSG.
003670     PERFORM 1210-READ-ONE-USER UNTIL WRK-FS-USERFILE EQUAL 10.
003680*----------------------------------------------------------------*
003690 1200-99-EXIT.                   EXIT.
003700*----------------------------------------------------------------*
003710*----------------------------------------------------------------*
003720 1210-READ-ONE-USER               SECTION.
003730*----------------------------------------------------------------*
003740     READ USERFILE                INTO FD-REG-USERFILE.
003750     PERFORM 8300-TEST-FS-USERFILE THRU 8300-99-EXIT.
003760     IF WRK-FS-USERFILE            NOT EQUAL 10
003770        ADD 1                      TO WRK-USER-COUNT
003780        ADD 1                      TO WRK-USERFILE-REGS-COUNTER
003790        MOVE FD-REG-USERFILE TO WRK-USER-ENTRY (WRK-USER-COUNT)
003800     END-IF.
003810*----------------------------------------------------------------*
003820 1210-99-EXIT.                   EXIT.
003830*----------------------------------------------------------------*
003840*----------------------------------------------------------------*
003850 1300-LOAD-AND-COPY-BOOK-TABLE    SECTION.
003860*----------------------------------------------------------------*
003870*    READ THE OLD BOOK ENTIRE, KEEP THE HIGH KEY, AND COPY EVERY
003880*    UNCHANGED RECORD STRAIGHT THROUGH TO NEWBOOK -- THIS JOB
003890*    ONLY APPENDS, IT NEVER ALTERS AN EXISTING BOOKING.
003900*----------------------------------------------------------------*
003910     MOVE 'LOADING BOOKING BOOK' TO WRK-ERROR-MSG.
003920     PERFORM 1310-READ-ONE-BOOKING UNTIL WRK-FS-BOOKFILE EQUAL 10.
003930*----------------------------------------------------------------*
003940 1300-99-EXIT.                   EXIT.
003950*----------------------------------------------------------------*
003960*----------------------------------------------------------------*
003970 1310-READ-ONE-BOOKING            SECTION.
003980*----------------------------------------------------------------*
003990     READ BOOKFILE                INTO FD-REG-BOOKFILE.
004000     PERFORM 8400-TEST-FS-BOOKFILE THRU 8400-99-EXIT.
004010     IF WRK-FS-BOOKFILE            NOT EQUAL 10
004020        ADD 1                      TO WRK-BKG-COUNT
004030        ADD 1                      TO WRK-BOOKFILE-REGS-COUNTER
004040        MOVE FD-REG-BOOKFILE TO WRK-BKG-ENTRY (WRK-BKG-COUNT)
004050        IF CSTBKG01-BKG-ID OF WRK-BKG-ENTRY (WRK-BKG-COUNT)
004060                                   GREATER WRK-HIGH-BKG-ID
004070           MOVE CSTBKG01-BKG-ID OF WRK-BKG-ENTRY (WRK-BKG-COUNT)
004080                                   TO WRK-HIGH-BKG-ID
004090        END-IF
004100        MOVE FD-REG-BOOKFILE       TO FD-REG-NEWBOOK
004110        WRITE FD-REG-NEWBOOK
004120        PERFORM 8500-TEST-FS-NEWBOOK THRU 8500-99-EXIT
004130     END-IF.
004140*----------------------------------------------------------------*
004150 1310-99-EXIT.                   EXIT.
004160*----------------------------------------------------------------*
004170*----------------------------------------------------------------*
004180 2000-PROCESS-FILE               SECTION.
004190*----------------------------------------------------------------*
004200     MOVE 'N'                    TO WRK-REJECT-SW.
004210     MOVE SPACES                 TO WRK-ERROR-CODE.
004220
004230     PERFORM 2500-VALIDATE-DATES.
004240
004250     IF NOT WRK-REQUEST-REJECTED
004260        PERFORM 2550-VALIDATE-ROOM
004270     END-IF.
004280
004290     IF NOT WRK-REQUEST-REJECTED
004300        PERFORM 2560-VALIDATE-USER
004310     END-IF.
004320
004330     IF NOT WRK-REQUEST-REJECTED
004340        PERFORM 2600-CHECK-AVAILABILITY
004350     END-IF.
004360
004370     IF WRK-REQUEST-REJECTED
004380        PERFORM 2900-WRITE-REJECT
004390     ELSE
004400        PERFORM 2800-WRITE-NEW-BOOKING
004410     END-IF.
004420
004430     PERFORM 2100-READ-BKREQFL.
004440*----------------------------------------------------------------*
004450 2000-99-EXIT.                   EXIT.
004460*----------------------------------------------------------------*
004470*----------------------------------------------------------------*
004480 2100-READ-BKREQFL                SECTION.
004490*----------------------------------------------------------------*
004500     MOVE 'READING BKREQFL'      TO WRK-ERROR-MSG.
004510
004520     READ BKREQFL                INTO WRK-BKREQFL-REG.
004530
004540     PERFORM 8100-TEST-FS-BKREQFL THRU 8100-99-EXIT.
004550
004560     IF WRK-FS-BKREQFL            EQUAL 10
004570        MOVE 'END'                TO WRK-BKREQFL-EOF
004580     ELSE
004590        ADD 1                     TO WRK-BKREQFL-REGS-COUNTER
004600     END-IF.
004610*----------------------------------------------------------------*
004620 2100-99-EXIT.                   EXIT.
004630*----------------------------------------------------------------*
004640*----------------------------------------------------------------*
004650 2500-VALIDATE-DATES              SECTION.
004660*----------------------------------------------------------------*
004670*    RULE 1 -- CHECK-IN MUST BE STRICTLY AFTER TODAY.
004680*    RULE 2 -- MINIMUM STAY IS ONE NIGHT.
004690*    RULE 3 -- MAXIMUM STAY IS THIRTY NIGHTS.
004700*----------------------------------------------------------------*
004710     IF REQ-CHECKIN-DATE OF WRK-BKREQFL-REG
004720                           NOT GREATER WRK-TODAY-CCYYMMDD
004730        MOVE 'Y'                  TO WRK-REJECT-SW
004740        MOVE 'CHECK-IN DATE MUST BE NO EARLIER THAN TOMORROW'
004750                                  TO WRK-ERROR-CODE
004760     END-IF.
004770
004780     IF NOT WRK-REQUEST-REJECTED
004790        IF REQ-CHECKOUT-DATE OF WRK-BKREQFL-REG
004800           NOT GREATER REQ-CHECKIN-DATE OF WRK-BKREQFL-REG
004810           MOVE 'Y'               TO WRK-REJECT-SW
004820           MOVE 'MINIMUM BOOKING LENGTH IS 1 NIGHT'
004830                                  TO WRK-ERROR-CODE
004840        END-IF
004850     END-IF.
004860
004870     IF NOT WRK-REQUEST-REJECTED
004880        PERFORM 2510-SPLIT-REQ-CHECKIN
004890        PERFORM 9200-CALC-ABS-DAYS
004900        MOVE WRK-AD-RESULT        TO WRK-CHECKIN-ABS
004910
004920        PERFORM 2520-SPLIT-REQ-CHECKOUT
004930        PERFORM 9200-CALC-ABS-DAYS
004940        MOVE WRK-AD-RESULT        TO WRK-CHECKOUT-ABS
004950
004960        COMPUTE WRK-NIGHTS = WRK-CHECKOUT-ABS - WRK-CHECKIN-ABS
004970        IF WRK-NIGHTS             GREATER 30
004980           MOVE 'Y'               TO WRK-REJECT-SW
004990           MOVE 'MAXIMUM BOOKING LENGTH IS 30 DAYS'
005000                                  TO WRK-ERROR-CODE
005010        END-IF
005020     END-IF.
005030*----------------------------------------------------------------*
005040 2500-99-EXIT.                   EXIT.
005050*----------------------------------------------------------------*
005060*----------------------------------------------------------------*
005070 2510-SPLIT-REQ-CHECKIN           SECTION.
005080*----------------------------------------------------------------*
005090     DIVIDE REQ-CHECKIN-DATE OF WRK-BKREQFL-REG BY 10000
005100                                  GIVING WRK-AD-CCYY.
005110     DIVIDE REQ-CHECKIN-DATE OF WRK-BKREQFL-REG BY 100
005120                                  GIVING WRK-AD-Q.
005130     DIVIDE WRK-AD-Q BY 100       GIVING WRK-AD-R
005140                                  REMAINDER WRK-AD-MM.
005150     DIVIDE REQ-CHECKIN-DATE OF WRK-BKREQFL-REG BY 100
005160                                  GIVING WRK-AD-Q
005170                                  REMAINDER WRK-AD-DD.
005180*----------------------------------------------------------------*
005190 2510-99-EXIT.                   EXIT.
005200*----------------------------------------------------------------*
005210*----------------------------------------------------------------*
005220 2520-SPLIT-REQ-CHECKOUT          SECTION.
005230*----------------------------------------------------------------*
005240     DIVIDE REQ-CHECKOUT-DATE OF WRK-BKREQFL-REG BY 10000
005250                                  GIVING WRK-AD-CCYY.
005260     DIVIDE REQ-CHECKOUT-DATE OF WRK-BKREQFL-REG BY 100
005270                                  GIVING WRK-AD-Q
005280                                  REMAINDER WRK-AD-DD.
005290     DIVIDE WRK-AD-Q BY 100       GIVING WRK-AD-R
005300                                  REMAINDER WRK-AD-MM.
005310*----------------------------------------------------------------*
005320 2520-99-EXIT.                   EXIT.
005330*----------------------------------------------------------------*
005340*----------------------------------------------------------------*
005350 2550-VALIDATE-ROOM               SECTION.
005360*----------------------------------------------------------------*
005370     SET ROOM-IDX               TO 1.
005380     SEARCH ALL WRK-ROOM-ENTRY
005390        AT END
005400           MOVE 'Y'               TO WRK-REJECT-SW
005410           MOVE 'ROOM NOT ON FILE'
005420                                  TO WRK-ERROR-CODE
005430        WHEN CSTROM01-ROOM-ID (ROOM-IDX)
005440                           EQUAL REQ-ROOM-ID OF WRK-BKREQFL-REG
005450           CONTINUE
005460     END-SEARCH.
005470*----------------------------------------------------------------*
005480 2550-99-EXIT.                   EXIT.
005490*----------------------------------------------------------------*
005500*----------------------------------------------------------------*
005510 2560-VALIDATE-USER               SECTION.
005520*----------------------------------------------------------------*
005530     SET USER-IDX                TO 1.
005540     SEARCH ALL WRK-USER-ENTRY
005550        AT END
005560           MOVE 'Y'               TO WRK-REJECT-SW
005570           MOVE 'USER NOT ON FILE'
005580                                  TO WRK-ERROR-CODE
005590        WHEN CSTUSR01-USR-ID (USER-IDX)
005600                           EQUAL REQ-USER-ID OF WRK-BKREQFL-REG
005610           CONTINUE
005620     END-SEARCH.
005630*----------------------------------------------------------------*
005640 2560-99-EXIT.                   EXIT.
005650*----------------------------------------------------------------*
005660*----------------------------------------------------------------*
005670 2600-CHECK-AVAILABILITY          SECTION.
005680*----------------------------------------------------------------*
005690*    RULE 4 -- ROOM MUST BE FLAGGED AVAILABLE AND MUST HAVE NO
005700*    APPROVED BOOKING WITH AN OVERLAPPING DATE RANGE.  HALF-OPEN
005710*    INTERVAL TEST -- TOUCHING AT THE BOUNDARY IS NOT AN OVERLAP.
005720*----------------------------------------------------------------*
005730     IF CSTROM01-AVAIL-NO OF WRK-ROOM-ENTRY (ROOM-IDX)
005740        MOVE 'Y'                  TO WRK-REJECT-SW
005750        MOVE 'ROOM IS NOT AVAILABLE'
005760                                  TO WRK-ERROR-CODE
005770     END-IF.
005780
005790     IF NOT WRK-REQUEST-REJECTED
005800        PERFORM 2650-CHECK-ONE-APPROVED
005810                  VARYING BKG-IDX FROM 1 BY 1
005820                  UNTIL BKG-IDX GREATER WRK-BKG-COUNT
005830                     OR WRK-REQUEST-REJECTED
005840     END-IF.
005850*----------------------------------------------------------------*
005860 2600-99-EXIT.                   EXIT.
005870*----------------------------------------------------------------*
005880*----------------------------------------------------------------*
005890 2650-CHECK-ONE-APPROVED          SECTION.
005900*----------------------------------------------------------------*
005910     IF CSTBKG01-BKG-ROOM-ID (BKG-IDX) EQUAL
005920                       REQ-ROOM-ID OF WRK-BKREQFL-REG
005930        AND CSTBKG01-STATUS-APPROVED (BKG-IDX)
005940        AND REQ-CHECKIN-DATE OF WRK-BKREQFL-REG LESS
005950                       CSTBKG01-BKG-CHECKOUT-DATE (BKG-IDX)
005960        AND REQ-CHECKOUT-DATE OF WRK-BKREQFL-REG GREATER
005970                       CSTBKG01-BKG-CHECKIN-DATE (BKG-IDX)
005980        MOVE 'Y'           TO WRK-REJECT-SW
005990        MOVE 'ROOM IS NOT AVAILABLE FOR THOSE DATES'
006000                             TO WRK-ERROR-CODE
006010     END-IF.
006020*----------------------------------------------------------------*
006030 2650-99-EXIT.                   EXIT.
006040*----------------------------------------------------------------*
006050*----------------------------------------------------------------*
006060 2800-WRITE-NEW-BOOKING           SECTION.
006070*----------------------------------------------------------------*
006080     ADD 1                        TO WRK-BKG-COUNT.
006090*    18/03/2026  LPM  PRICE WAS COMPUTED BEFORE THIS INCREMENT
006100*                     AND LANDED IN THE PRIOR TABLE SLOT, LEAVING
006110*                     EVERY NEW PENDING BOOKING'S TOTAL-PRICE
006120*                     UNSET.  MOVED HERE SO THE SUBSCRIPT IS
006130*                     CURRENT WHEN THE COMPUTE FIRES. REQ-20260318
006140
006150*    RULE 5 -- TOTAL PRICE = NIGHTLY PRICE * NIGHTS. ROUNDED FOR
006160*    DEFENSIVE SYMMETRY WITH THE V99 SCALE EVEN THOUGH BOTH
006170*    OPERANDS ARE WHOLE UNITS.
006180     COMPUTE CSTBKG01-BKG-TOTAL-PRICE
006190             OF WRK-BKG-ENTRY (WRK-BKG-COUNT) ROUNDED =
006200             CSTROM01-ROOM-PRICE OF WRK-ROOM-ENTRY (ROOM-IDX)
006210             * WRK-NIGHTS.
006220
006230     MOVE WRK-NEXT-BKG-ID         TO CSTBKG01-BKG-ID
006240                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006250     MOVE REQ-ROOM-ID OF WRK-BKREQFL-REG
006260                                  TO CSTBKG01-BKG-ROOM-ID
006270                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006280     MOVE REQ-USER-ID OF WRK-BKREQFL-REG
006290                                  TO CSTBKG01-BKG-USER-ID
006300                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006310     MOVE REQ-CHECKIN-DATE OF WRK-BKREQFL-REG
006320                                  TO CSTBKG01-BKG-CHECKIN-DATE
006330                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006340     MOVE REQ-CHECKOUT-DATE OF WRK-BKREQFL-REG
006350                                  TO CSTBKG01-BKG-CHECKOUT-DATE
006360                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006370     MOVE REQ-GUEST-NAME OF WRK-BKREQFL-REG
006380                                  TO CSTBKG01-BKG-GUEST-NAME
006390                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006400     MOVE REQ-GUEST-EMAIL OF WRK-BKREQFL-REG
006410                                  TO CSTBKG01-BKG-GUEST-EMAIL
006420                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006430     MOVE REQ-SPECIAL-REQ OF WRK-BKREQFL-REG
006440                                  TO CSTBKG01-BKG-SPECIAL-REQ
006450                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006460     MOVE 'PENDING  '             TO CSTBKG01-BKG-STATUS
006470                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006480     MOVE WRK-TODAY-CCYYMMDD      TO CSTBKG01-BKG-CREATED-DATE
006490                                OF WRK-BKG-ENTRY (WRK-BKG-COUNT).
006500
006510     MOVE WRK-BKG-ENTRY (WRK-BKG-COUNT)
006520                                  TO FD-REG-NEWBOOK.
006530     WRITE FD-REG-NEWBOOK.
006540     PERFORM 8500-TEST-FS-NEWBOOK THRU 8500-99-EXIT.
006550
006560     ADD 1                        TO WRK-NEW-PENDING-COUNTER.
006570     ADD 1                        TO WRK-NEXT-BKG-ID.
006580*----------------------------------------------------------------*
006590 2800-99-EXIT.                   EXIT.
006600*----------------------------------------------------------------*
006610*----------------------------------------------------------------*
006620 2900-WRITE-REJECT                SECTION.
006630*----------------------------------------------------------------*
006640     MOVE SPACES                  TO WRK-BKERR1-REG.
006650     STRING 'REJECTED: ', WRK-ERROR-CODE
006660                                  DELIMITED BY SIZE
006670                                  INTO ERR-REASON-LINE.
006680     MOVE WRK-BKERR1-REG          TO FD-REG-BKERR1.
006690     WRITE FD-REG-BKERR1.
006700     PERFORM 8600-TEST-FS-BKERR1 THRU 8600-99-EXIT.
006710
006720     MOVE WRK-BKREQFL-REG         TO FD-REG-BKERR1.
006730     WRITE FD-REG-BKERR1.
006740     PERFORM 8600-TEST-FS-BKERR1 THRU 8600-99-EXIT.
006750
006760     ADD 1                        TO WRK-BKERR1-REGS-COUNTER.
006770*----------------------------------------------------------------*
006780 2900-99-EXIT.                   EXIT.
006790*----------------------------------------------------------------*
006800*----------------------------------------------------------------*
006810 3000-FINALIZE                   SECTION.
006820*----------------------------------------------------------------*
006830     CLOSE BKREQFL ROOMFILE USERFILE BOOKFILE NEWBOOK BKERR1.
006840
006850     DISPLAY '***************************'.
006860     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
006870     DISPLAY '***************************'.
006880     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
006890     DISPLAY '*-------------------------*'.
006900     DISPLAY '*REQUESTS READ....:' WRK-BKREQFL-REGS-COUNTER '*'.
006910     DISPLAY '*NEW PENDING WRITE:' WRK-NEW-PENDING-COUNTER '*'.
006920     DISPLAY '*REQUESTS REJECTED:' WRK-BKERR1-REGS-COUNTER '*'.
006930     DISPLAY '*-------------------------*'.
006940     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
006950     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
006960     DISPLAY '***************************'.
006970
006980     STOP RUN.
006990*----------------------------------------------------------------*
007000 3000-99-EXIT.                   EXIT.
007010*----------------------------------------------------------------*
007020*----------------------------------------------------------------*
007030 8100-TEST-FS-BKREQFL      SECTION.
007040*----------------------------------------------------------------*
007050     IF WRK-FS-BKREQFL              EQUAL ZEROS OR 10
007060        GO TO 8100-99-EXIT
007070     END-IF.
007080     MOVE WRK-FS-BKREQFL            TO WRK-ERROR-CODE.
007090     PERFORM 9999-CALL-ABEND-PGM.
007100*----------------------------------------------------------------*
007110 8100-99-EXIT.                   EXIT.
007120*----------------------------------------------------------------*
007130*----------------------------------------------------------------*
007140 8200-TEST-FS-ROOMFILE     SECTION.
007150*----------------------------------------------------------------*
007160     IF WRK-FS-ROOMFILE             EQUAL ZEROS OR 10
007170        GO TO 8200-99-EXIT
007180     END-IF.
007190     MOVE WRK-FS-ROOMFILE           TO WRK-ERROR-CODE.
007200     PERFORM 9999-CALL-ABEND-PGM.
007210*----------------------------------------------------------------*
007220 8200-99-EXIT.                   EXIT.
007230*----------------------------------------------------------------*
007240*----------------------------------------------------------------*
007250 8300-TEST-FS-USERFILE     SECTION.
007260*----------------------------------------------------------------*
007270     IF WRK-FS-USERFILE             EQUAL ZEROS OR 10
007280        GO TO 8300-99-EXIT
007290     END-IF.
007300     MOVE WRK-FS-USERFILE           TO WRK-ERROR-CODE.
007310     PERFORM 9999-CALL-ABEND-PGM.
007320*----------------------------------------------------------------*
007330 8300-99-EXIT.                   EXIT.
007340*----------------------------------------------------------------*
007350*----------------------------------------------------------------*
007360 8400-TEST-FS-BOOKFILE     SECTION.
007370*----------------------------------------------------------------*
007380     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
007390        GO TO 8400-99-EXIT
007400     END-IF.
007410     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
007420     PERFORM 9999-CALL-ABEND-PGM.
007430*----------------------------------------------------------------*
007440 8400-99-EXIT.                   EXIT.
007450*----------------------------------------------------------------*
007460*----------------------------------------------------------------*
007470 8500-TEST-FS-NEWBOOK      SECTION.
007480*----------------------------------------------------------------*
007490     IF WRK-FS-NEWBOOK              EQUAL ZEROS
007500        GO TO 8500-99-EXIT
007510     END-IF.
007520     MOVE WRK-FS-NEWBOOK            TO WRK-ERROR-CODE.
007530     PERFORM 9999-CALL-ABEND-PGM.
007540*----------------------------------------------------------------*
007550 8500-99-EXIT.                   EXIT.
007560*----------------------------------------------------------------*
007570*----------------------------------------------------------------*
007580 8600-TEST-FS-BKERR1       SECTION.
007590*----------------------------------------------------------------*
007600     IF WRK-FS-BKERR1               EQUAL ZEROS
007610        GO TO 8600-99-EXIT
007620     END-IF.
007630     MOVE WRK-FS-BKERR1             TO WRK-ERROR-CODE.
007640     PERFORM 9999-CALL-ABEND-PGM.
007650*----------------------------------------------------------------*
007660 8600-99-EXIT.                   EXIT.
007670*----------------------------------------------------------------*
007680*----------------------------------------------------------------*
007690 9000-GET-DATE-TIME               SECTION.
007700*----------------------------------------------------------------*
007710     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
007720     MOVE YY                      TO WRK-TODAY-CCYY.
007730     MOVE MM                      TO WRK-TODAY-MM.
007740     MOVE DD                      TO WRK-TODAY-DD.
007750     ADD  2000                    TO WRK-TODAY-CCYY.              19980231
007760
007770     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
007780     MOVE HOUR                    TO HOUR-FORMATTED.
007790     MOVE MINUTE                  TO MINUTE-FORMATTED.
007800     MOVE SECOND                  TO SECOND-FORMATTED.
007810
007820     MOVE WRK-TODAY-CCYY          TO WRK-AD-CCYY.
007830     MOVE WRK-TODAY-MM            TO WRK-AD-MM.
007840     MOVE WRK-TODAY-DD            TO WRK-AD-DD.
007850     PERFORM 9200-CALC-ABS-DAYS.
007860     MOVE WRK-AD-RESULT           TO WRK-TODAY-ABS.
007870*----------------------------------------------------------------*
007880 9000-99-EXIT.                   EXIT.
007890*----------------------------------------------------------------*
007900*----------------------------------------------------------------*
007910 9200-CALC-ABS-DAYS               SECTION.
007920*----------------------------------------------------------------*
007930*    CONVERTS WRK-AD-CCYY/MM/DD INTO A MONOTONIC "ABSOLUTE DAY"
007940*    NUMBER (PROLEPTIC GREGORIAN DAY COUNT) IN WRK-AD-RESULT.
007950*    GOOD FOR DIFFERENCES AND COMPARES -- NOT A CALENDAR DATE.
007960*----------------------------------------------------------------*
007970     MOVE 'N'                     TO WRK-AD-LEAP-SW.
007980     DIVIDE WRK-AD-CCYY BY 4      GIVING WRK-AD-Q
007990                                  REMAINDER WRK-AD-R.
008000     IF WRK-AD-R                  EQUAL ZERO
008010        DIVIDE WRK-AD-CCYY BY 100 GIVING WRK-AD-Q
008020                                  REMAINDER WRK-AD-R
008030        IF WRK-AD-R               NOT EQUAL ZERO
008040           MOVE 'Y'               TO WRK-AD-LEAP-SW
008050        ELSE
008060           DIVIDE WRK-AD-CCYY BY 400 GIVING WRK-AD-Q
008070                                  REMAINDER WRK-AD-R
008080           IF WRK-AD-R            EQUAL ZERO
008090              MOVE 'Y'            TO WRK-AD-LEAP-SW
008100           END-IF
008110        END-IF
008120     END-IF.
008130
008140     COMPUTE WRK-AD-RESULT = WRK-AD-CCYY * 365.
008150     DIVIDE WRK-AD-CCYY BY 4      GIVING WRK-AD-Q.
008160     ADD  WRK-AD-Q                TO WRK-AD-RESULT.
008170     DIVIDE WRK-AD-CCYY BY 100    GIVING WRK-AD-Q.
008180     SUBTRACT WRK-AD-Q            FROM WRK-AD-RESULT.
008190     DIVIDE WRK-AD-CCYY BY 400    GIVING WRK-AD-Q.
008200     ADD  WRK-AD-Q                TO WRK-AD-RESULT.
008210     ADD  WRK-CUM-DAYS (WRK-AD-MM) TO WRK-AD-RESULT.
008220     ADD  WRK-AD-DD                TO WRK-AD-RESULT.
008230     IF WRK-AD-IS-LEAP AND WRK-AD-MM GREATER 2
008240        ADD 1                     TO WRK-AD-RESULT
008250     END-IF.
008260*----------------------------------------------------------------*
008270 9200-99-EXIT.                   EXIT.
008280*----------------------------------------------------------------*
008290*----------------------------------------------------------------*
008300 9999-CALL-ABEND-PGM              SECTION.
008310*----------------------------------------------------------------*
008320     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
008330     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
008340     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
008350*----------------------------------------------------------------*
008360 9999-99-EXIT.                   EXIT.
008370*----------------------------------------------------------------*
