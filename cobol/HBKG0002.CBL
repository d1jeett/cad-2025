000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0002.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   09/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0002.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 09/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: APPLY THE FRONT-DESK'S APPROVE/REJECT/CANCEL  *
000230*                  DECISIONS AGAINST THE BOOKING BOOK.  AN       *
000240*                  APPROVAL IS RE-CHECKED FOR A DATE CONFLICT    *
000250*                  BEFORE IT IS ALLOWED TO STAND.                *
000260*----------------------------------------------------------------*
000270*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000280*                   BKDECFL         00229       NONE             *
000290*                   BOOKFILE        00400       CSTBKG01         *
000300*                   NEWBOOK         00400       CSTBKG01         *
000310*                   BKERR2          00229       NONE             *
000320*----------------------------------------------------------------*
000330*    TABLE DB2...:  NONE.                                        *
000340*----------------------------------------------------------------*
000350*    MAINTENANCE LOG.......................................:    *
000360*    09/04/1992  RAC  ORIGINAL PROGRAM.                 10042    *
000370*    02/02/1999  RAC  Y2K: DATES ON THE BOOKING RECORD WIDENED   *
000380*                     TO CCYYMMDD -- NO CHANGE NEEDED HERE, THIS *
000390*                     JOB NEVER TOUCHED THE YEAR FIELD.  19980231*
000400*    17/11/2009  JFS  REJECT/CANCEL NOW APPEND AN AUDIT NOTE TO  *
000410*                     BKG-SPECIAL-REQ INSTEAD OF JUST FLIPPING   *
000420*                     THE STATUS BYTE.               20091117   *
000430*    30/10/2012  MTV  APPROVAL NOW RE-CHECKS THE OTHER APPROVED  *
000440*                     BOOKINGS FOR THE SAME ROOM BEFORE IT IS    *
000450*                     LET THROUGH -- TWO REQUESTS FOR THE SAME   *
000460*                     ROOM COULD BOTH BE APPROVED OTHERWISE.     *
000470*                                                      20121030 *
000480*    18/03/2026  LPM  CANCEL WAS ONLY CHECKING ACTIVE STATUS --  *
000490*                     NEITHER THE 1-DAY-OUT WINDOW NOR OWNERSHIP *
000500*                     WAS ENFORCED.  ADDED DEC-USER-ID TO THE    *
000510*                     TRANSACTION (LRECL 220->229) AND THE       *
000520*                     CHECK-IN/OWNERSHIP TESTS.      REQ-20260318*
000521*    18/03/2026  LPM  THE AUDIT NOTE ON A FRONT-DESK REJECT/     *
000522*                     CANCEL WAS TAGGED 'AUTO-' -- THAT IS A     *
000523*                     SWEEP-JOB TAG FOR THE SWEEP JOBS.          *
000524*                     RETAGGED TO FRONT-DESK REJECT/CANCEL.      *
000525*                     REQ-20260318                               *
000530*----------------------------------------------------------------*
000540*================================================================*
000550*           E N V I R O N M E N T      D I V I S I O N           *
000560*================================================================*
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600      C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640
000650     SELECT BKDECFL       ASSIGN TO UTS-S-BKDECFL
000660      ORGANIZATION IS     SEQUENTIAL
000670      ACCESS MODE  IS     SEQUENTIAL
000680      FILE STATUS  IS     WRK-FS-BKDECFL.
000690
000700     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000710      ORGANIZATION IS     SEQUENTIAL
000720      ACCESS MODE  IS     SEQUENTIAL
000730      FILE STATUS  IS     WRK-FS-BOOKFILE.
000740
000750     SELECT NEWBOOK       ASSIGN TO UTS-S-NEWBOOK
000760      ORGANIZATION IS     SEQUENTIAL
000770      ACCESS MODE  IS     SEQUENTIAL
000780      FILE STATUS  IS     WRK-FS-NEWBOOK.
000790
000800     SELECT BKERR2        ASSIGN TO UTS-S-BKERR2
000810      ORGANIZATION IS     SEQUENTIAL
000820      ACCESS MODE  IS     SEQUENTIAL
000830      FILE STATUS  IS     WRK-FS-BKERR2.
000840
000850*================================================================*
000860*                  D A T A      D I V I S I O N                  *
000870*================================================================*
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 FD BKDECFL
000920     RECORDING MODE IS F
000930     LABEL RECORD   IS STANDARD
000940     BLOCK CONTAINS 00 RECORDS.
000950 01 FD-REG-BKDECFL    PIC X(229).
000960
000970 FD BOOKFILE
000980     RECORDING MODE IS F
000990     LABEL RECORD   IS STANDARD
001000     BLOCK CONTAINS 00 RECORDS.
001010 01 FD-REG-BOOKFILE   PIC X(400).
001020
001030 FD NEWBOOK
001040     RECORDING MODE IS F
001050     LABEL RECORD   IS STANDARD
001060     BLOCK CONTAINS 00 RECORDS.
001070 01 FD-REG-NEWBOOK    PIC X(400).
001080
001090 FD BKERR2
001100     RECORDING MODE IS F
001110     LABEL RECORD   IS STANDARD
001120     BLOCK CONTAINS 00 RECORDS.
001130 01 FD-REG-BKERR2     PIC X(229).
001140
001150*----------------------------------------------------------------*
001160*                  WORKING-STORAGE SECTION                       *
001170*----------------------------------------------------------------*
001180 WORKING-STORAGE SECTION.
001190
001200 77 WRK-BKDECFL-REGS-COUNTER               PIC 9(06) COMP
001210                                                     VALUE ZEROS.
001220 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
001230                                                     VALUE ZEROS.
001240 77 WRK-APPROVED-COUNTER                   PIC 9(06) COMP
001250                                                     VALUE ZEROS.
001260 77 WRK-REJECTED-COUNTER                   PIC 9(06) COMP
001270                                                     VALUE ZEROS.
001280 77 WRK-CANCELLED-COUNTER                  PIC 9(06) COMP
001290                                                     VALUE ZEROS.
001300 77 WRK-BKERR2-REGS-COUNTER                PIC 9(06) COMP
001310                                                     VALUE ZEROS.
001320
001330 77 WRK-BKDECFL-EOF                        PIC X(03) VALUE SPACES.
001340
001350*DATA FOR ERROR LOG:
001360 01 WRK-ERROR-LOG.
001370    03 WRK-PROGRAM                         PIC X(08) VALUE
001380                                                     'HBKG0002'  .
001390    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001400    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001410    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001420    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001430
001440*ABENDING PROGRAM:
001450 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001460                                                     'HBKGABND'  .
001470
001480 01 WRK-FILE-STATUS.
001490    03 WRK-FS-BKDECFL                      PIC 9(02) VALUE ZEROS.
001500    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001510    03 WRK-FS-NEWBOOK                      PIC 9(02) VALUE ZEROS.
001520    03 WRK-FS-BKERR2                       PIC 9(02) VALUE ZEROS.
001530
001540*FRONT-DESK DECISION TRANSACTION -- NO MASTER COPYBOOK, LOCAL TO
001550*THIS PROGRAM ONLY.
001560 01 WRK-BKDECFL-REG.
001570    03 DEC-BKG-ID                          PIC 9(09).
001580    03 DEC-USER-ID                         PIC 9(09).
001590    03 DEC-ACTION                          PIC X(08).
001600       88 DEC-IS-APPROVE                   VALUE 'APPROVE '.
001610       88 DEC-IS-REJECT                    VALUE 'REJECT  '.
001620       88 DEC-IS-CANCEL                    VALUE 'CANCEL  '.
001630    03 DEC-REASON                          PIC X(200).
001640    03 FILLER                              PIC X(03).
001650
001660*BOOKING BOOK -- LOADED ENTIRE, MUTATED IN PLACE, THEN REWRITTEN
001670*WHOLE TO NEWBOOK.  DEC-BKG-ID IS LOOKED UP BY A LINEAR SCAN --
001680*THE TABLE IS NOT GUARANTEED SORTED ON BKG-ID (CANCELLATIONS IN
001690*HBKG0004/0005 APPEND NOTHING BUT NEITHER DO THEY RE-SORT).
001700 01 WRK-BKG-TABLE-CTL.
001710    03 WRK-BKG-COUNT                  PIC 9(07) COMP VALUE ZERO.
001720 01 WRK-BKG-TABLE.
001730    03 WRK-BKG-ENTRY OCCURS 1 TO 0020000 TIMES
001740                      DEPENDING ON WRK-BKG-COUNT
001750                      INDEXED BY BKG-IDX.
001760       COPY 'CSTBKG01'.
001770
001780 77 WRK-FOUND-IDX                     PIC 9(07) COMP VALUE ZERO.
001790 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
001800     88 WRK-DECISION-REJECTED               VALUE 'Y'.
001810
001820*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001830 01 WRK-SYSTEM-DATE.
001840    03 YY                                  PIC 9(02) VALUE ZEROS.
001850    03 MM                                  PIC 9(02) VALUE ZEROS.
001860    03 DD                                  PIC 9(02) VALUE ZEROS.
001870*
001880 01 WRK-TODAY-CCYYMMDD.
001890    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001900    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001910    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001920*
001930 01 WRK-SYSTEM-TIME.
001940    03 HOUR                                PIC 9(02) VALUE ZEROS.
001950    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001960    03 SECOND                              PIC 9(02) VALUE ZEROS.
001970    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001980*
001990 01 WRK-TIME-FORMATTED.
002000    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
002010    03 FILLER                              PIC X(01) VALUE ':'.
002020    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
002030    03 FILLER                              PIC X(01) VALUE ':'.
002040    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
002050
002060*WORKING DATA FOR THE ABSOLUTE-DAY CONVERSION ROUTINE -- ADDED
002070*SO THE CANCEL PATH CAN TEST THE 1-DAY-OUT WINDOW.  REQ-20260318
002080 01 WRK-ABSDAY-AREA.
002090    03 WRK-AD-CCYY                         PIC 9(04) COMP.
002100    03 WRK-AD-MM                           PIC 9(02) COMP.
002110    03 WRK-AD-DD                           PIC 9(02) COMP.
002120    03 WRK-AD-RESULT                       PIC 9(07) COMP.
002130    03 WRK-AD-LEAP-ADD                     PIC 9(01) COMP.
002140    03 WRK-AD-REM-4                        PIC 9(02) COMP.
002150    03 WRK-AD-REM-100                      PIC 9(02) COMP.
002160    03 WRK-AD-REM-400                      PIC 9(03) COMP.
002170    03 WRK-AD-DUMMY                        PIC 9(04) COMP.
002180
002190 01 WRK-TODAY-ABS                          PIC 9(07) COMP
002200                                                     VALUE ZEROS.
002210 01 WRK-CHECKIN-ABS                        PIC 9(07) COMP
002220                                                     VALUE ZEROS.
002230
002240*CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED BY REDEFINES OF A
002250*LITERAL FILLER AREA (NO OCCURS...VALUE IN THIS DIALECT).
002260 01 WRK-CUM-DAYS-LIT                       PIC X(36) VALUE
002270     '000031059090120151181212243273304334'.
002280 01 WRK-CUM-DAYS-TABLE REDEFINES WRK-CUM-DAYS-LIT.
002290    03 WRK-CUM-DAYS                        PIC 9(03) COMP
002300                                            OCCURS 12 TIMES.
002310
002320*================================================================*
002330 PROCEDURE                       DIVISION.
002340*================================================================*
002350*----------------------------------------------------------------*
002360 0000-MAIN-PROCESS               SECTION.
002370*----------------------------------------------------------------*
002380     PERFORM 1000-INITIALIZE.
002390
002400     PERFORM 2000-PROCESS-FILE UNTIL WRK-BKDECFL-EOF EQUAL 'END'.
002410
002420     PERFORM 3000-FINALIZE.
002430*----------------------------------------------------------------*
002440 0000-99-EXIT.                   EXIT.
002450*----------------------------------------------------------------*
002460*----------------------------------------------------------------*
002470 1000-INITIALIZE                 SECTION.
002480*----------------------------------------------------------------*
002490     PERFORM 9000-GET-DATE-TIME.
002500
002510     MOVE WRK-TODAY-CCYY          TO WRK-AD-CCYY.
002520     MOVE WRK-TODAY-MM            TO WRK-AD-MM.
002530     MOVE WRK-TODAY-DD            TO WRK-AD-DD.
002540     PERFORM 9200-CALC-ABS-DAYS.
002550     MOVE WRK-AD-RESULT           TO WRK-TODAY-ABS.
002560
002570     OPEN INPUT  BKDECFL
002580                 BOOKFILE
002590          OUTPUT NEWBOOK
002600                 BKERR2.
002610
002620     MOVE 'OPEN FILE BKDECFL'    TO WRK-ERROR-MSG.
002630     PERFORM 8100-TEST-FS-BKDECFL THRU 8100-99-EXIT.
002640     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
002650     PERFORM 8200-TEST-FS-BOOKFILE THRU 8200-99-EXIT.
002660     MOVE 'OPEN FILE NEWBOOK'    TO WRK-ERROR-MSG.
002670     PERFORM 8300-TEST-FS-NEWBOOK THRU 8300-99-EXIT.
002680     MOVE 'OPEN FILE BKERR2'     TO WRK-ERROR-MSG.
002690     PERFORM 8400-TEST-FS-BKERR2 THRU 8400-99-EXIT.
002700
002710     PERFORM 1100-LOAD-BOOK-TABLE.
002720
002730     PERFORM 2100-READ-BKDECFL.
002740*----------------------------------------------------------------*
002750 1000-99-EXIT.                   EXIT.
002760*----------------------------------------------------------------*
002770*----------------------------------------------------------------*
002780 1100-LOAD-BOOK-TABLE            SECTION.
002790*----------------------------------------------------------------*
002800     MOVE 'LOADING BOOKING BOOK' TO WRK-ERROR-MSG.
002810     PERFORM 1110-READ-ONE-BOOKING UNTIL WRK-FS-BOOKFILE EQUAL 10.
002820*----------------------------------------------------------------*
002830 1100-99-EXIT.                   EXIT.
002840*----------------------------------------------------------------*
002850*----------------------------------------------------------------*
002860 1110-READ-ONE-BOOKING            SECTION.
002870*----------------------------------------------------------------*
002880     READ BOOKFILE                INTO FD-REG-BOOKFILE.
002890     PERFORM 8200-TEST-FS-BOOKFILE THRU 8200-99-EXIT.
002900     IF WRK-FS-BOOKFILE            NOT EQUAL 10
002910        ADD 1                      TO WRK-BKG-COUNT
002920        ADD 1                      TO WRK-BOOKFILE-REGS-COUNTER
002930        MOVE FD-REG-BOOKFILE TO WRK-BKG-ENTRY (WRK-BKG-COUNT)
002940     END-IF.
002950*----------------------------------------------------------------*
002960 1110-99-EXIT.                   EXIT.
002970*----------------------------------------------------------------*
002980*----------------------------------------------------------------*
002990 2000-PROCESS-FILE               SECTION.
003000*----------------------------------------------------------------*
003010     MOVE 'N'                    TO WRK-REJECT-SW.
003020     MOVE SPACES                 TO WRK-ERROR-CODE.
003030     MOVE ZERO                   TO WRK-FOUND-IDX.
003040
003050     PERFORM 2050-FIND-ONE-BOOKING
003060               VARYING BKG-IDX FROM 1 BY 1
003070               UNTIL BKG-IDX GREATER WRK-BKG-COUNT.
003080
003090     IF WRK-FOUND-IDX             EQUAL ZERO
003100        MOVE 'Y'                  TO WRK-REJECT-SW
003110        MOVE 'BOOKING NOT ON FILE'
003120                                  TO WRK-ERROR-CODE
003130     END-IF.
003140
003150     IF NOT WRK-DECISION-REJECTED
003160        EVALUATE TRUE
003170           WHEN DEC-IS-APPROVE OF WRK-BKDECFL-REG
003180              PERFORM 2200-APPROVE-BOOKING
003190           WHEN DEC-IS-REJECT OF WRK-BKDECFL-REG
003200              PERFORM 2300-REJECT-BOOKING
003210           WHEN DEC-IS-CANCEL OF WRK-BKDECFL-REG
003220              PERFORM 2400-CANCEL-BOOKING
003230           WHEN OTHER
003240              MOVE 'Y'            TO WRK-REJECT-SW
003250              MOVE 'UNKNOWN DECISION ACTION'
003260                                  TO WRK-ERROR-CODE
003270        END-EVALUATE
003280     END-IF.
003290
003300     IF WRK-DECISION-REJECTED
003310        PERFORM 2900-WRITE-REJECT
003320     END-IF.
003330
003340     PERFORM 2100-READ-BKDECFL.
003350*----------------------------------------------------------------*
003360 2000-99-EXIT.                   EXIT.
003370*----------------------------------------------------------------*
003380*----------------------------------------------------------------*
003390 2050-FIND-ONE-BOOKING            SECTION.
003400*----------------------------------------------------------------*
003410     IF CSTBKG01-BKG-ID (BKG-IDX) EQUAL
003420                          DEC-BKG-ID OF WRK-BKDECFL-REG
003430        SET WRK-FOUND-IDX         TO BKG-IDX
003440     END-IF.
003450*----------------------------------------------------------------*
003460 2050-99-EXIT.                   EXIT.
003470*----------------------------------------------------------------*
003480*----------------------------------------------------------------*
003490 2100-READ-BKDECFL                SECTION.
003500*----------------------------------------------------------------*
003510     MOVE 'READING BKDECFL'      TO WRK-ERROR-MSG.
003520
003530     READ BKDECFL                INTO WRK-BKDECFL-REG.
003540
003550     PERFORM 8100-TEST-FS-BKDECFL THRU 8100-99-EXIT.
003560
003570     IF WRK-FS-BKDECFL            EQUAL 10
003580        MOVE 'END'                TO WRK-BKDECFL-EOF
003590     ELSE
003600        ADD 1                     TO WRK-BKDECFL-REGS-COUNTER
003610     END-IF.
003620*----------------------------------------------------------------*
003630 2100-99-EXIT.                   EXIT.
003640*----------------------------------------------------------------*
003650*----------------------------------------------------------------*
003660 2200-APPROVE-BOOKING             SECTION.
003670*----------------------------------------------------------------*
003680*    RULE 4 (RE-CHECK) -- ONLY A PENDING BOOKING MAY BE APPROVED,
003690*    AND ONLY IF NO OTHER APPROVED BOOKING FOR THE SAME ROOM NOW
003700*    OVERLAPS ITS DATES.
003710*----------------------------------------------------------------*
003720     IF NOT CSTBKG01-STATUS-PENDING (WRK-FOUND-IDX)
003730        MOVE 'Y'                  TO WRK-REJECT-SW
003740        MOVE 'ONLY A PENDING BOOKING MAY BE APPROVED'
003750                                  TO WRK-ERROR-CODE
003760     END-IF.
003770
003780     IF NOT WRK-DECISION-REJECTED
003790        PERFORM 2250-RECHECK-AVAILABILITY
003800     END-IF.
003810
003820     IF NOT WRK-DECISION-REJECTED
003830        MOVE 'APPROVED '          TO CSTBKG01-BKG-STATUS
003840                                     (WRK-FOUND-IDX)
003850        ADD 1                     TO WRK-APPROVED-COUNTER
003860     END-IF.
003870*----------------------------------------------------------------*
003880 2200-99-EXIT.                   EXIT.
003890*----------------------------------------------------------------*
003900*----------------------------------------------------------------*
003910 2250-RECHECK-AVAILABILITY        SECTION.
003920*----------------------------------------------------------------*
003930     PERFORM 2260-CHECK-ONE-OTHER
003940               VARYING BKG-IDX FROM 1 BY 1
003950               UNTIL BKG-IDX GREATER WRK-BKG-COUNT
003960                  OR WRK-DECISION-REJECTED.
003970*----------------------------------------------------------------*
003980 2250-99-EXIT.                   EXIT.
003990*----------------------------------------------------------------*
004000*----------------------------------------------------------------*
004010 2260-CHECK-ONE-OTHER             SECTION.
004020*----------------------------------------------------------------*
004030     IF BKG-IDX NOT EQUAL WRK-FOUND-IDX
004040        AND CSTBKG01-BKG-ROOM-ID (BKG-IDX) EQUAL
004050              CSTBKG01-BKG-ROOM-ID (WRK-FOUND-IDX)
004060        AND CSTBKG01-STATUS-APPROVED (BKG-IDX)
004070        AND CSTBKG01-BKG-CHECKIN-DATE (WRK-FOUND-IDX) LESS
004080              CSTBKG01-BKG-CHECKOUT-DATE (BKG-IDX)
004090        AND CSTBKG01-BKG-CHECKOUT-DATE (WRK-FOUND-IDX) GREATER
004100              CSTBKG01-BKG-CHECKIN-DATE (BKG-IDX)
004110        MOVE 'Y'               TO WRK-REJECT-SW
004120        MOVE 'ROOM NOW CONFLICTS WITH ANOTHER APPROVAL'
004130                               TO WRK-ERROR-CODE
004140     END-IF.
004150*----------------------------------------------------------------*
004160 2260-99-EXIT.                   EXIT.
004170*----------------------------------------------------------------*
004180*----------------------------------------------------------------*
004190 2300-REJECT-BOOKING              SECTION.
004200*----------------------------------------------------------------*
004210     IF NOT CSTBKG01-STATUS-PENDING (WRK-FOUND-IDX)
004220        MOVE 'Y'                  TO WRK-REJECT-SW
004230        MOVE 'ONLY A PENDING BOOKING MAY BE REJECTED'
004240                                  TO WRK-ERROR-CODE
004250     ELSE
004260        MOVE 'REJECTED '          TO CSTBKG01-BKG-STATUS
004270                                     (WRK-FOUND-IDX)
004280        STRING '[FRONT-DESK REJECT: ', DEC-REASON
004290                                  OF WRK-BKDECFL-REG, ']'
004300                                  DELIMITED BY SIZE
004310                                  INTO CSTBKG01-BKG-SPECIAL-REQ
004320                                     (WRK-FOUND-IDX)
004330        ADD 1                     TO WRK-REJECTED-COUNTER
004340     END-IF.
004350*----------------------------------------------------------------*
004360 2300-99-EXIT.                   EXIT.
004370*----------------------------------------------------------------*
004380*----------------------------------------------------------------*
004390 2400-CANCEL-BOOKING              SECTION.
004400*----------------------------------------------------------------*
004410*    RULE 7 -- THE BOOKING MUST BE ACTIVE (PENDING OR APPROVED),
004420*    THE DECISION'S DEC-USER-ID MUST OWN IT, AND THE CHECK-IN
004430*    DATE MUST BE STRICTLY MORE THAN ONE DAY OUT -- OTHERWISE THE
004440*    CANCEL IS REFUSED.                              REQ-20260318
004450*----------------------------------------------------------------*
004460     IF NOT CSTBKG01-STATUS-ACTIVE (WRK-FOUND-IDX)
004470        MOVE 'Y'                  TO WRK-REJECT-SW
004480        MOVE 'ONLY AN ACTIVE BOOKING MAY BE CANCELLED'
004490                                  TO WRK-ERROR-CODE
004500     END-IF.
004510
004520     IF NOT WRK-DECISION-REJECTED
004530        AND DEC-USER-ID OF WRK-BKDECFL-REG NOT EQUAL
004540              CSTBKG01-BKG-USER-ID (WRK-FOUND-IDX)
004550        MOVE 'Y'                  TO WRK-REJECT-SW
004560        MOVE 'ONLY THE OWNER MAY CANCEL THIS BOOKING'
004570                                  TO WRK-ERROR-CODE
004580     END-IF.
004590
004600     IF NOT WRK-DECISION-REJECTED
004610        PERFORM 2450-CHECK-CANCEL-WINDOW
004620     END-IF.
004630
004640     IF NOT WRK-DECISION-REJECTED
004650        MOVE 'CANCELLED'          TO CSTBKG01-BKG-STATUS
004660                                     (WRK-FOUND-IDX)
004670        STRING '[FRONT-DESK CANCEL: ', DEC-REASON
004680                                  OF WRK-BKDECFL-REG, ']'
004690                                  DELIMITED BY SIZE
004700                                  INTO CSTBKG01-BKG-SPECIAL-REQ
004710                                     (WRK-FOUND-IDX)
004720        ADD 1                     TO WRK-CANCELLED-COUNTER
004730     END-IF.
004740*----------------------------------------------------------------*
004750 2400-99-EXIT.                   EXIT.
004760*----------------------------------------------------------------*
004770*----------------------------------------------------------------*
004780 2450-CHECK-CANCEL-WINDOW         SECTION.
004790*----------------------------------------------------------------*
004800*    CHECK-IN MUST FALL AFTER TODAY-PLUS-ONE -- A BOOKING DUE IN
004810*    TOMORROW OR SOONER HAS PASSED THE POINT WHERE THE FRONT DESK
004820*    WILL HONOR A GUEST CANCEL.
004830*----------------------------------------------------------------*
004840     MOVE CSTBKG01-CHECKIN-CCYY (WRK-FOUND-IDX) TO WRK-AD-CCYY.
004850     MOVE CSTBKG01-CHECKIN-MM   (WRK-FOUND-IDX) TO WRK-AD-MM.
004860     MOVE CSTBKG01-CHECKIN-DD   (WRK-FOUND-IDX) TO WRK-AD-DD.
004870     PERFORM 9200-CALC-ABS-DAYS.
004880     MOVE WRK-AD-RESULT                    TO WRK-CHECKIN-ABS.
004890
004900     IF WRK-CHECKIN-ABS           NOT GREATER WRK-TODAY-ABS + 1
004910        MOVE 'Y'                  TO WRK-REJECT-SW
004920        MOVE 'CHECK-IN IS TOO SOON TO CANCEL'
004930                                  TO WRK-ERROR-CODE
004940     END-IF.
004950*----------------------------------------------------------------*
004960 2450-99-EXIT.                   EXIT.
004970*----------------------------------------------------------------*
004980*----------------------------------------------------------------*
004990 2900-WRITE-REJECT                SECTION.
005000*----------------------------------------------------------------*
005010     MOVE SPACES                  TO FD-REG-BKERR2.
005020     STRING 'REJECTED: ', WRK-ERROR-CODE
005030                                  DELIMITED BY SIZE
005040                                  INTO FD-REG-BKERR2.
005050     WRITE FD-REG-BKERR2.
005060     PERFORM 8400-TEST-FS-BKERR2 THRU 8400-99-EXIT.
005070
005080     MOVE WRK-BKDECFL-REG         TO FD-REG-BKERR2.
005090     WRITE FD-REG-BKERR2.
005100     PERFORM 8400-TEST-FS-BKERR2 THRU 8400-99-EXIT.
005110
005120     ADD 1                        TO WRK-BKERR2-REGS-COUNTER.
005130*----------------------------------------------------------------*
005140 2900-99-EXIT.                   EXIT.
005150*----------------------------------------------------------------*
005160*----------------------------------------------------------------*
005170 3000-FINALIZE                   SECTION.
005180*----------------------------------------------------------------*
005190     PERFORM 3100-REWRITE-BOOK-TABLE.
005200
005210     CLOSE BKDECFL BOOKFILE NEWBOOK BKERR2.
005220
005230     DISPLAY '***************************'.
005240     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
005250     DISPLAY '***************************'.
005260     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
005270     DISPLAY '*-------------------------*'.
005280     DISPLAY '*DECISIONS READ.....:' WRK-BKDECFL-REGS-COUNTER '*'.
005290     DISPLAY '*APPROVED.............:' WRK-APPROVED-COUNTER '*'.
005300     DISPLAY '*REJECTED.............:' WRK-REJECTED-COUNTER '*'.
005310     DISPLAY '*CANCELLED............:' WRK-CANCELLED-COUNTER '*'.
005320     DISPLAY '*DECISIONS REJECTED..:' WRK-BKERR2-REGS-COUNTER '*'.
005330     DISPLAY '*-------------------------*'.
005340     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
005350     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
005360     DISPLAY '***************************'.
005370
005380     STOP RUN.
005390*----------------------------------------------------------------*
005400 3000-99-EXIT.                   EXIT.
005410*----------------------------------------------------------------*
005420*----------------------------------------------------------------*
005430 3100-REWRITE-BOOK-TABLE          SECTION.
005440*----------------------------------------------------------------*
005450     PERFORM 3110-WRITE-ONE-BOOKING
005460               VARYING BKG-IDX FROM 1 BY 1
005470               UNTIL BKG-IDX GREATER WRK-BKG-COUNT.
005480*----------------------------------------------------------------*
005490 3100-99-EXIT.                   EXIT.
005500*----------------------------------------------------------------*
005510*----------------------------------------------------------------*
005520 3110-WRITE-ONE-BOOKING           SECTION.
005530*----------------------------------------------------------------*
005540     MOVE WRK-BKG-ENTRY (BKG-IDX) TO FD-REG-NEWBOOK.
005550     WRITE FD-REG-NEWBOOK.
005560     PERFORM 8300-TEST-FS-NEWBOOK THRU 8300-99-EXIT.
005570*----------------------------------------------------------------*
005580 3110-99-EXIT.                   EXIT.
005590*----------------------------------------------------------------*
005600*----------------------------------------------------------------*
005610 8100-TEST-FS-BKDECFL      SECTION.
005620*----------------------------------------------------------------*
005630     IF WRK-FS-BKDECFL              EQUAL ZEROS OR 10
005640        GO TO 8100-99-EXIT
005650     END-IF.
005660     MOVE WRK-FS-BKDECFL            TO WRK-ERROR-CODE.
005670     PERFORM 9999-CALL-ABEND-PGM.
005680*----------------------------------------------------------------*
005690 8100-99-EXIT.                   EXIT.
005700*----------------------------------------------------------------*
005710*----------------------------------------------------------------*
005720 8200-TEST-FS-BOOKFILE     SECTION.
005730*----------------------------------------------------------------*
005740     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
005750        GO TO 8200-99-EXIT
005760     END-IF.
005770     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
005780     PERFORM 9999-CALL-ABEND-PGM.
005790*----------------------------------------------------------------*
005800 8200-99-EXIT.                   EXIT.
005810*----------------------------------------------------------------*
005820*----------------------------------------------------------------*
005830 8300-TEST-FS-NEWBOOK      SECTION.
005840*----------------------------------------------------------------*
005850     IF WRK-FS-NEWBOOK              EQUAL ZEROS
005860        GO TO 8300-99-EXIT
005870     END-IF.
005880     MOVE WRK-FS-NEWBOOK            TO WRK-ERROR-CODE.
005890     PERFORM 9999-CALL-ABEND-PGM.
005900*----------------------------------------------------------------*
005910 8300-99-EXIT.                   EXIT.
005920*----------------------------------------------------------------*
005930*----------------------------------------------------------------*
005940 8400-TEST-FS-BKERR2       SECTION.
005950*----------------------------------------------------------------*
005960     IF WRK-FS-BKERR2               EQUAL ZEROS
005970        GO TO 8400-99-EXIT
005980     END-IF.
005990     MOVE WRK-FS-BKERR2             TO WRK-ERROR-CODE.
006000     PERFORM 9999-CALL-ABEND-PGM.
006010*----------------------------------------------------------------*
006020 8400-99-EXIT.                   EXIT.
006030*----------------------------------------------------------------*
006040*----------------------------------------------------------------*
006050 9000-GET-DATE-TIME               SECTION.
006060*----------------------------------------------------------------*
006070     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
006080     MOVE YY                      TO WRK-TODAY-CCYY.
006090     MOVE MM                      TO WRK-TODAY-MM.
006100     MOVE DD                      TO WRK-TODAY-DD.
006110     ADD  2000                    TO WRK-TODAY-CCYY.              19980231
006120
006130     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
006140     MOVE HOUR                    TO HOUR-FORMATTED.
006150     MOVE MINUTE                  TO MINUTE-FORMATTED.
006160     MOVE SECOND                  TO SECOND-FORMATTED.
006170*----------------------------------------------------------------*
006180 9000-99-EXIT.                   EXIT.
006190*----------------------------------------------------------------*
006200*----------------------------------------------------------------*
006210 9200-CALC-ABS-DAYS               SECTION.
006220*----------------------------------------------------------------*
006230*    CONVERTS WRK-AD-CCYY/WRK-AD-MM/WRK-AD-DD INTO A MONOTONIC
006240*    ABSOLUTE-DAY NUMBER IN WRK-AD-RESULT, SO THAT TWO CALENDAR
006250*    DATES CAN BE COMPARED WITH A PLAIN NUMERIC SUBTRACT/COMPARE
006260*    INSTEAD OF MONTH-BY-MONTH BORROW LOGIC.  NO INTRINSIC
006270*    FUNCTION IS USED -- LEAP TESTS USE DIVIDE/REMAINDER INSTEAD.
006280*----------------------------------------------------------------*
006290     COMPUTE WRK-AD-RESULT = WRK-AD-CCYY * 365.
006300
006310     DIVIDE WRK-AD-CCYY           BY 4
006320            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-4.
006330     DIVIDE WRK-AD-CCYY           BY 100
006340            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-100.
006350     DIVIDE WRK-AD-CCYY           BY 400
006360            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-400.
006370
006380     IF WRK-AD-REM-4              EQUAL ZERO
006390        ADD 1                     TO WRK-AD-RESULT
006400     END-IF.
006410     IF WRK-AD-REM-100            EQUAL ZERO
006420        SUBTRACT 1                FROM WRK-AD-RESULT
006430     END-IF.
006440     IF WRK-AD-REM-400            EQUAL ZERO
006450        ADD 1                     TO WRK-AD-RESULT
006460     END-IF.
006470
006480     ADD WRK-CUM-DAYS (WRK-AD-MM) TO WRK-AD-RESULT.
006490     ADD WRK-AD-DD                TO WRK-AD-RESULT.
006500
006510     MOVE ZERO                    TO WRK-AD-LEAP-ADD.
006520     IF WRK-AD-MM                 GREATER 2
006530        IF WRK-AD-REM-4           EQUAL ZERO
006540           IF WRK-AD-REM-100      NOT EQUAL ZERO
006550              OR WRK-AD-REM-400   EQUAL ZERO
006560              ADD 1               TO WRK-AD-RESULT
006570           END-IF
006580        END-IF
006590     END-IF.
006600*----------------------------------------------------------------*
006610 9200-99-EXIT.                   EXIT.
006620*----------------------------------------------------------------*
006630*----------------------------------------------------------------*
006640 9999-CALL-ABEND-PGM              SECTION.
006650*----------------------------------------------------------------*
006660     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
006670     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
006680     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
006690*----------------------------------------------------------------*
006700 9999-99-EXIT.                   EXIT.
006710*----------------------------------------------------------------*
