000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0003.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   10/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0003.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 10/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: SWEEP THE BOOKING BOOK FOR PENDING REQUESTS   *
000230*                  THAT NO LONGER HAVE A CHANCE -- EITHER THE    *
000240*                  ROOM IS ALREADY APPROVED FOR AN OVERLAPPING   *
000250*                  STAY, OR AN EARLIER PENDING REQUEST FOR THE   *
000260*                  SAME ROOM AND DATES BEAT IT TO THE FRONT DESK.*
000270*                  FIRST-COME-FIRST-SERVED -- THE LOSER IS AUTO- *
000280*                  REJECTED SO IT DOES NOT SIT PENDING FOREVER.  *
000290*----------------------------------------------------------------*
000300*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000310*                   BOOKFILE        00400       CSTBKG01         *
000320*                   NEWBOOK         00400       CSTBKG01         *
000330*----------------------------------------------------------------*
000340*    TABLE DB2...:  NONE.                                        *
000350*----------------------------------------------------------------*
000360*    MAINTENANCE LOG.......................................:    *
000370*    10/04/1992  RAC  ORIGINAL PROGRAM.                 10043    *
000380*    02/02/1999  RAC  Y2K: NO DATE ARITHMETIC IN THIS SWEEP, JUST*
000390*                     DIGIT COMPARES -- REVIEWED, NO CHANGE.     *
000400*                                                      19980231 *
000410*    17/11/2009  JFS  AUTO-REJECT NOW APPENDS AN AUDIT NOTE TO   *
000420*                     BKG-SPECIAL-REQ.                20091117   *
000430*    30/10/2012  MTV  ADDED THE EARLIER-PENDING CHECK -- TWO     *
000440*                     REQUESTS FOR THE SAME ROOM COULD BOTH SIT  *
000450*                     PENDING FOREVER UNTIL THE DESK HAPPENS TO  *
000460*                     DECIDE THEM IN THE RIGHT ORDER.            *
000470*                                                      20121030  *
000480*    18/03/2026  LPM  AUDIT NOTE NOW NAMES THE BOOKING THAT WON  *
000490*                     AND SAYS WHETHER IT WAS ALREADY APPROVED OR*
000500*                     AN EARLIER PENDING REQUEST, WITH A SWEEP   *
000510*                     TIMESTAMP -- THE OLD FIXED-TEXT NOTE GAVE  *
000520*                     THE FRONT DESK NO WAY TO TRACE A REJECT.   *
000530*                                                    REQ-20260318*
000540*----------------------------------------------------------------*
000550*================================================================*
000560*           E N V I R O N M E N T      D I V I S I O N           *
000570*================================================================*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610      C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000670      ORGANIZATION IS     SEQUENTIAL
000680      ACCESS MODE  IS     SEQUENTIAL
000690      FILE STATUS  IS     WRK-FS-BOOKFILE.
000700
000710     SELECT NEWBOOK       ASSIGN TO UTS-S-NEWBOOK
000720      ORGANIZATION IS     SEQUENTIAL
000730      ACCESS MODE  IS     SEQUENTIAL
000740      FILE STATUS  IS     WRK-FS-NEWBOOK.
000750
000760*================================================================*
000770*                  D A T A      D I V I S I O N                  *
000780*================================================================*
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820 FD BOOKFILE
000830     RECORDING MODE IS F
000840     LABEL RECORD   IS STANDARD
000850     BLOCK CONTAINS 00 RECORDS.
000860 01 FD-REG-BOOKFILE   PIC X(400).
000870
000880 FD NEWBOOK
000890     RECORDING MODE IS F
000900     LABEL RECORD   IS STANDARD
000910     BLOCK CONTAINS 00 RECORDS.
000920 01 FD-REG-NEWBOOK    PIC X(400).
000930
000940*----------------------------------------------------------------*
000950*                  WORKING-STORAGE SECTION                       *
000960*----------------------------------------------------------------*
000970 WORKING-STORAGE SECTION.
000980
000990 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
001000                                                     VALUE ZEROS.
001010 77 WRK-PENDING-SCANNED-COUNTER            PIC 9(06) COMP
001020                                                     VALUE ZEROS.
001030 77 WRK-AUTO-REJECTED-COUNTER              PIC 9(06) COMP
001040                                                     VALUE ZEROS.
001050
001060*DATA FOR ERROR LOG:
001070 01 WRK-ERROR-LOG.
001080    03 WRK-PROGRAM                         PIC X(08) VALUE
001090                                                     'HBKG0003'  .
001100    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001110    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001120    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001130    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001140
001150*ABENDING PROGRAM:
001160 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001170                                                     'HBKGABND'  .
001180
001190 01 WRK-FILE-STATUS.
001200    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001210    03 WRK-FS-NEWBOOK                      PIC 9(02) VALUE ZEROS.
001220
001230*BOOKING BOOK -- LOADED ENTIRE, SWEPT IN PLACE (ARRIVAL ORDER --
001240*THE BKG-ID KEY IS ASSIGNED SEQUENTIALLY BY HBKG0001, SO AN
001250*EARLIER TABLE INDEX IS ALSO AN EARLIER REQUEST), REWRITTEN
001260*WHOLE TO NEWBOOK.
001270 01 WRK-BKG-TABLE-CTL.
001280    03 WRK-BKG-COUNT                  PIC 9(07) COMP VALUE ZERO.
001290 01 WRK-BKG-TABLE.
001300    03 WRK-BKG-ENTRY OCCURS 1 TO 0020000 TIMES
001310                      DEPENDING ON WRK-BKG-COUNT
001320                      INDEXED BY BKG-IDX
001330                      INDEXED BY CMP-IDX.
001340       COPY 'CSTBKG01'.
001350
001360 77 WRK-CONFLICT-SW                        PIC X(01) VALUE 'N'.
001370     88 WRK-HAS-CONFLICT                    VALUE 'Y'.
001380*AUDIT TRAIL -- WHICH BOOKING BEAT THE PENDING REQUEST, AND HOW.
001390 77 WRK-CONFLICT-TYPE                       PIC X(01) VALUE SPACE.
001400     88 WRK-CONFLICT-IS-APPROVED            VALUE 'A'.
001410     88 WRK-CONFLICT-IS-PENDING             VALUE 'P'.
001420 77 WRK-CONFLICT-BKG-ID                     PIC 9(09) VALUE ZEROS.
001430 01 WRK-AUDIT-TIMESTAMP.
001440    03 WRK-AUDIT-TS-CCYY                    PIC 9(04) VALUE ZEROS.
001450    03 FILLER                               PIC X(01) VALUE '-'.
001460    03 WRK-AUDIT-TS-MM                      PIC 9(02) VALUE ZEROS.
001470    03 FILLER                               PIC X(01) VALUE '-'.
001480    03 WRK-AUDIT-TS-DD                      PIC 9(02) VALUE ZEROS.
001490    03 FILLER                               PIC X(01) VALUE SPACE.
001500    03 WRK-AUDIT-TS-TIME                    PIC X(08) VALUE SPACE.
001510
001520*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001530 01 WRK-SYSTEM-DATE.
001540    03 YY                                  PIC 9(02) VALUE ZEROS.
001550    03 MM                                  PIC 9(02) VALUE ZEROS.
001560    03 DD                                  PIC 9(02) VALUE ZEROS.
001570*
001580 01 WRK-TODAY-CCYYMMDD.
001590    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001600    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001610    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001620*
001630 01 WRK-SYSTEM-TIME.
001640    03 HOUR                                PIC 9(02) VALUE ZEROS.
001650    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001660    03 SECOND                              PIC 9(02) VALUE ZEROS.
001670    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001680*
001690 01 WRK-TIME-FORMATTED.
001700    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
001710    03 FILLER                              PIC X(01) VALUE ':'.
001720    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
001730    03 FILLER                              PIC X(01) VALUE ':'.
001740    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
001750
001760*================================================================*
001770 PROCEDURE                       DIVISION.
001780*================================================================*
001790*----------------------------------------------------------------*
001800 0000-MAIN-PROCESS               SECTION.
001810*----------------------------------------------------------------*
001820     PERFORM 1000-INITIALIZE.
001830
001840     PERFORM 2000-PROCESS-PENDING
001850               VARYING BKG-IDX FROM 1 BY 1
001860               UNTIL BKG-IDX GREATER WRK-BKG-COUNT.
001870
001880     PERFORM 3000-FINALIZE.
001890*----------------------------------------------------------------*
001900 0000-99-EXIT.                   EXIT.
001910*----------------------------------------------------------------*
001920*----------------------------------------------------------------*
001930 1000-INITIALIZE                 SECTION.
001940*----------------------------------------------------------------*
001950     PERFORM 9000-GET-DATE-TIME.
001960
001970     MOVE WRK-TODAY-CCYY              TO WRK-AUDIT-TS-CCYY.
001980     MOVE WRK-TODAY-MM                TO WRK-AUDIT-TS-MM.
001990     MOVE WRK-TODAY-DD                TO WRK-AUDIT-TS-DD.
002000     MOVE WRK-TIME-FORMATTED          TO WRK-AUDIT-TS-TIME.
002010
002020     OPEN INPUT  BOOKFILE
002030          OUTPUT NEWBOOK.
002040
002050     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
002060     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002070     MOVE 'OPEN FILE NEWBOOK'    TO WRK-ERROR-MSG.
002080     PERFORM 8200-TEST-FS-NEWBOOK THRU 8200-99-EXIT.
002090
002100     PERFORM 1100-LOAD-APPROVED-TABLE.
002110*----------------------------------------------------------------*
002120 1000-99-EXIT.                   EXIT.
002130*----------------------------------------------------------------*
002140*----------------------------------------------------------------*
002150 1100-LOAD-APPROVED-TABLE        SECTION.
002160*----------------------------------------------------------------*
002170*    THE WHOLE BOOK IS LOADED HERE -- PENDING ENTRIES ARE SWEPT
002180*    BY 2000-PROCESS-PENDING, APPROVED ENTRIES ARE LEFT UNTOUCHED
002190*    AND SERVE AS THE CONFLICT REFERENCE FOR 2100-CHECK-VS-APPRVD.
002200*----------------------------------------------------------------*
002210     MOVE 'LOADING BOOKING BOOK' TO WRK-ERROR-MSG.
002220     PERFORM 1110-READ-ONE-BOOKING UNTIL WRK-FS-BOOKFILE EQUAL 10.
002230*----------------------------------------------------------------*
002240 1100-99-EXIT.                   EXIT.
002250*----------------------------------------------------------------*
002260*----------------------------------------------------------------*
002270 1110-READ-ONE-BOOKING            SECTION.
002280*----------------------------------------------------------------*
002290     READ BOOKFILE                INTO FD-REG-BOOKFILE.
002300     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002310     IF WRK-FS-BOOKFILE            NOT EQUAL 10
002320        ADD 1                      TO WRK-BKG-COUNT
002330        ADD 1                      TO WRK-BOOKFILE-REGS-COUNTER
002340        MOVE FD-REG-BOOKFILE TO WRK-BKG-ENTRY (WRK-BKG-COUNT)
002350     END-IF.
002360*----------------------------------------------------------------*
002370 1110-99-EXIT.                   EXIT.
002380*----------------------------------------------------------------*
002390*----------------------------------------------------------------*
002400 2000-PROCESS-PENDING             SECTION.
002410*----------------------------------------------------------------*
002420     MOVE 'N'                     TO WRK-CONFLICT-SW.
002430     MOVE SPACE                    TO WRK-CONFLICT-TYPE.
002440     MOVE ZEROS                    TO WRK-CONFLICT-BKG-ID.
002450
002460     IF CSTBKG01-STATUS-PENDING (BKG-IDX)
002470        ADD 1                     TO WRK-PENDING-SCANNED-COUNTER
002480        PERFORM 2100-CHECK-VS-APPROVED
002490        IF NOT WRK-HAS-CONFLICT
002500           PERFORM 2200-CHECK-VS-EARLIER-PENDING
002510        END-IF
002520        IF WRK-HAS-CONFLICT
002530           PERFORM 2300-AUTO-REJECT
002540        END-IF
002550     END-IF.
002560*----------------------------------------------------------------*
002570 2000-99-EXIT.                   EXIT.
002580*----------------------------------------------------------------*
002590*----------------------------------------------------------------*
002600 2100-CHECK-VS-APPROVED           SECTION.
002610*----------------------------------------------------------------*
002620     PERFORM 2110-CHECK-ONE-APPROVED
002630               VARYING CMP-IDX FROM 1 BY 1
002640               UNTIL CMP-IDX GREATER WRK-BKG-COUNT
002650                  OR WRK-HAS-CONFLICT.
002660*----------------------------------------------------------------*
002670 2100-99-EXIT.                   EXIT.
002680*----------------------------------------------------------------*
002690*----------------------------------------------------------------*
002700 2110-CHECK-ONE-APPROVED          SECTION.
002710*----------------------------------------------------------------*
002720     IF CSTBKG01-STATUS-APPROVED (CMP-IDX)
002730        AND CSTBKG01-BKG-ROOM-ID (CMP-IDX) EQUAL
002740              CSTBKG01-BKG-ROOM-ID (BKG-IDX)
002750        AND CSTBKG01-BKG-CHECKIN-DATE (BKG-IDX) LESS
002760              CSTBKG01-BKG-CHECKOUT-DATE (CMP-IDX)
002770        AND CSTBKG01-BKG-CHECKOUT-DATE (BKG-IDX) GREATER
002780              CSTBKG01-BKG-CHECKIN-DATE (CMP-IDX)
002790        MOVE 'Y'               TO WRK-CONFLICT-SW
002800        MOVE 'A'               TO WRK-CONFLICT-TYPE
002810        MOVE CSTBKG01-BKG-ID (CMP-IDX)
002820                               TO WRK-CONFLICT-BKG-ID
002830     END-IF.
002840*----------------------------------------------------------------*
002850 2110-99-EXIT.                   EXIT.
002860*----------------------------------------------------------------*
002870*----------------------------------------------------------------*
002880 2200-CHECK-VS-EARLIER-PENDING    SECTION.
002890*----------------------------------------------------------------*
002900*    ONLY TABLE INDEXES LOWER THAN THE CURRENT ONE COUNT AS
002910*    "EARLIER" -- THE BKG-ID SEQUENCE IS THE ARRIVAL ORDER.
002920*----------------------------------------------------------------*
002930     PERFORM 2210-CHECK-ONE-EARLIER
002940               VARYING CMP-IDX FROM 1 BY 1
002950               UNTIL CMP-IDX GREATER OR EQUAL BKG-IDX
002960                  OR WRK-HAS-CONFLICT.
002970*----------------------------------------------------------------*
002980 2200-99-EXIT.                   EXIT.
002990*----------------------------------------------------------------*
003000*----------------------------------------------------------------*
003010 2210-CHECK-ONE-EARLIER           SECTION.
003020*----------------------------------------------------------------*
003030     IF CSTBKG01-STATUS-PENDING (CMP-IDX)
003040        AND CSTBKG01-BKG-ROOM-ID (CMP-IDX) EQUAL
003050              CSTBKG01-BKG-ROOM-ID (BKG-IDX)
003060        AND CSTBKG01-BKG-CHECKIN-DATE (BKG-IDX) LESS
003070              CSTBKG01-BKG-CHECKOUT-DATE (CMP-IDX)
003080        AND CSTBKG01-BKG-CHECKOUT-DATE (BKG-IDX) GREATER
003090              CSTBKG01-BKG-CHECKIN-DATE (CMP-IDX)
003100        MOVE 'Y'               TO WRK-CONFLICT-SW
003110        MOVE 'P'               TO WRK-CONFLICT-TYPE
003120        MOVE CSTBKG01-BKG-ID (CMP-IDX)
003130                               TO WRK-CONFLICT-BKG-ID
003140     END-IF.
003150*----------------------------------------------------------------*
003160 2210-99-EXIT.                   EXIT.
003170*----------------------------------------------------------------*
003180*----------------------------------------------------------------*
003190 2300-AUTO-REJECT                 SECTION.
003200*----------------------------------------------------------------*
003210     MOVE 'REJECTED '        TO CSTBKG01-BKG-STATUS (BKG-IDX).
003220     IF WRK-CONFLICT-IS-APPROVED
003230        STRING '[AUTO-REJECT ' WRK-AUDIT-TIMESTAMP ']: LOST TO',
003240               ' APPROVED BOOKING #' WRK-CONFLICT-BKG-ID
003250                                  DELIMITED BY SIZE
003260                                  INTO CSTBKG01-BKG-SPECIAL-REQ
003270                                     (BKG-IDX)
003280     ELSE
003290        STRING '[AUTO-REJECT ' WRK-AUDIT-TIMESTAMP ']: LOST TO',
003300               ' EARLIER PENDING BOOKING #' WRK-CONFLICT-BKG-ID
003310                                  DELIMITED BY SIZE
003320                                  INTO CSTBKG01-BKG-SPECIAL-REQ
003330                                     (BKG-IDX)
003340     END-IF.
003350     ADD 1                        TO WRK-AUTO-REJECTED-COUNTER.
003360*----------------------------------------------------------------*
003370 2300-99-EXIT.                   EXIT.
003380*----------------------------------------------------------------*
003390*----------------------------------------------------------------*
003400 3000-FINALIZE                   SECTION.
003410*----------------------------------------------------------------*
003420     PERFORM 3100-REWRITE-BOOK-TABLE.
003430
003440     CLOSE BOOKFILE NEWBOOK.
003450
003460     DISPLAY '***************************'.
003470     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
003480     DISPLAY '***************************'.
003490     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
003500     DISPLAY '*-------------------------*'.
003510     DISPLAY '*RECORDS ON BOOK...:' WRK-BOOKFILE-REGS-COUNTER '*'.
003520     DISPLAY '*PENDING SCANNED......:' WRK-PENDING-SCANNED-COUNTER
003530            '*'.
003540     DISPLAY '*AUTO-REJECTED........:' WRK-AUTO-REJECTED-COUNTER
003550            '*'.
003560     DISPLAY '*-------------------------*'.
003570     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
003580     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
003590     DISPLAY '***************************'.
003600
003610     STOP RUN.
003620*----------------------------------------------------------------*
003630 3000-99-EXIT.                   EXIT.
003640*----------------------------------------------------------------*
003650*----------------------------------------------------------------*
003660 3100-REWRITE-BOOK-TABLE          SECTION.
003670*----------------------------------------------------------------*
003680     PERFORM 3110-WRITE-ONE-BOOKING
003690               VARYING CMP-IDX FROM 1 BY 1
003700               UNTIL CMP-IDX GREATER WRK-BKG-COUNT.
003710*----------------------------------------------------------------*
003720 3100-99-EXIT.                   EXIT.
003730*----------------------------------------------------------------*
003740*----------------------------------------------------------------*
003750 3110-WRITE-ONE-BOOKING           SECTION.
003760*----------------------------------------------------------------*
003770     MOVE WRK-BKG-ENTRY (CMP-IDX) TO FD-REG-NEWBOOK.
003780     WRITE FD-REG-NEWBOOK.
003790     PERFORM 8200-TEST-FS-NEWBOOK THRU 8200-99-EXIT.
003800*----------------------------------------------------------------*
003810 3110-99-EXIT.                   EXIT.
003820*----------------------------------------------------------------*
003830*----------------------------------------------------------------*
003840 8100-TEST-FS-BOOKFILE     SECTION.
003850*----------------------------------------------------------------*
003860     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
003870        GO TO 8100-99-EXIT
003880     END-IF.
003890     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
003900     PERFORM 9999-CALL-ABEND-PGM.
003910*----------------------------------------------------------------*
003920 8100-99-EXIT.                   EXIT.
003930*----------------------------------------------------------------*
003940*----------------------------------------------------------------*
003950 8200-TEST-FS-NEWBOOK      SECTION.
003960*----------------------------------------------------------------*
003970     IF WRK-FS-NEWBOOK              EQUAL ZEROS
003980        GO TO 8200-99-EXIT
003990     END-IF.
004000     MOVE WRK-FS-NEWBOOK            TO WRK-ERROR-CODE.
004010     PERFORM 9999-CALL-ABEND-PGM.
004020*----------------------------------------------------------------*
004030 8200-99-EXIT.                   EXIT.
004040*----------------------------------------------------------------*
004050*----------------------------------------------------------------*
004060 9000-GET-DATE-TIME               SECTION.
004070*----------------------------------------------------------------*
004080     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
004090     MOVE YY                      TO WRK-TODAY-CCYY.
004100     MOVE MM                      TO WRK-TODAY-MM.
004110     MOVE DD                      TO WRK-TODAY-DD.
004120     ADD  2000                    TO WRK-TODAY-CCYY.              19980231
004130
004140     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
004150     MOVE HOUR                    TO HOUR-FORMATTED.
004160     MOVE MINUTE                  TO MINUTE-FORMATTED.
004170     MOVE SECOND                  TO SECOND-FORMATTED.
004180*----------------------------------------------------------------*
004190 9000-99-EXIT.                   EXIT.
004200*----------------------------------------------------------------*
004210*----------------------------------------------------------------*
004220 9999-CALL-ABEND-PGM              SECTION.
004230*----------------------------------------------------------------*
004240     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
004250     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
004260     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
004270*----------------------------------------------------------------*
004280 9999-99-EXIT.                   EXIT.
004290*----------------------------------------------------------------*
