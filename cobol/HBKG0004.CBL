000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0004.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   10/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0004.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 10/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: SWEEP THE BOOKING BOOK ONE RECORD AT A TIME   *
000230*                  AND CLOSE OUT ANY APPROVED STAY WHOSE CHECK-  *
000240*                  OUT DATE HAS ALREADY PASSED.  NO CROSS-RECORD *
000250*                  LOOKUP IS NEEDED SO THE WHOLE BOOK NEVER HAS  *
000260*                  TO BE HELD IN A TABLE -- STRAIGHT READ/WRITE. *
000270*----------------------------------------------------------------*
000280*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000290*                   BOOKFILE        00400       CSTBKG01         *
000300*                   NEWBOOK         00400       CSTBKG01         *
000310*----------------------------------------------------------------*
000320*    TABLE DB2...:  NONE.                                        *
000330*----------------------------------------------------------------*
000340*    MAINTENANCE LOG.......................................:    *
000350*    10/04/1992  RAC  ORIGINAL PROGRAM.                 10044    *
000360*    02/02/1999  RAC  Y2K: BKG-CHECKOUT-DATE NOW CCYYMMDD, SYSTEM*
000370*                     DATE CENTURY FORCED TO 20.         19980231*
000380*----------------------------------------------------------------*
000390*================================================================*
000400*           E N V I R O N M E N T      D I V I S I O N           *
000410*================================================================*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450      C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000510      ORGANIZATION IS     SEQUENTIAL
000520      ACCESS MODE  IS     SEQUENTIAL
000530      FILE STATUS  IS     WRK-FS-BOOKFILE.
000540
000550     SELECT NEWBOOK       ASSIGN TO UTS-S-NEWBOOK
000560      ORGANIZATION IS     SEQUENTIAL
000570      ACCESS MODE  IS     SEQUENTIAL
000580      FILE STATUS  IS     WRK-FS-NEWBOOK.
000590
000600*================================================================*
000610*                  D A T A      D I V I S I O N                  *
000620*================================================================*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD BOOKFILE
000670     RECORDING MODE IS F
000680     LABEL RECORD   IS STANDARD
000690     BLOCK CONTAINS 00 RECORDS.
000700 01 FD-REG-BOOKFILE   PIC X(400).
000710
000720 FD NEWBOOK
000730     RECORDING MODE IS F
000740     LABEL RECORD   IS STANDARD
000750     BLOCK CONTAINS 00 RECORDS.
000760 01 FD-REG-NEWBOOK    PIC X(400).
000770
000780*----------------------------------------------------------------*
000790*                  WORKING-STORAGE SECTION                       *
000800*----------------------------------------------------------------*
000810 WORKING-STORAGE SECTION.
000820
000830 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
000840                                                     VALUE ZEROS.
000850 77 WRK-COMPLETED-REGS-COUNTER             PIC 9(06) COMP
000860                                                     VALUE ZEROS.
000870
000880 77 WRK-BOOKFILE-EOF                       PIC X(03) VALUE SPACES.
000890
000900*DATA FOR ERROR LOG:
000910 01 WRK-ERROR-LOG.
000920    03 WRK-PROGRAM                         PIC X(08) VALUE
000930                                                     'HBKG0004'  .
000940    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
000950    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
000960    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
000970    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
000980
000990*ABENDING PROGRAM:
001000 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001010                                                     'HBKGABND'  .
001020
001030 01 WRK-FILE-STATUS.
001040    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001050    03 WRK-FS-NEWBOOK                      PIC 9(02) VALUE ZEROS.
001060
001070 01 WRK-BOOKFILE-REG.
001080    COPY 'CSTBKG01'.
001090
001100*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001110 01 WRK-SYSTEM-DATE.
001120    03 YY                                  PIC 9(02) VALUE ZEROS.
001130    03 MM                                  PIC 9(02) VALUE ZEROS.
001140    03 DD                                  PIC 9(02) VALUE ZEROS.
001150*
001160 01 WRK-TODAY-CCYYMMDD.
001170    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001180    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001190    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001200*
001210 01 WRK-SYSTEM-TIME.
001220    03 HOUR                                PIC 9(02) VALUE ZEROS.
001230    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001240    03 SECOND                              PIC 9(02) VALUE ZEROS.
001250    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001260*
001270 01 WRK-TIME-FORMATTED.
001280    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
001290    03 FILLER                              PIC X(01) VALUE ':'.
001300    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
001310    03 FILLER                              PIC X(01) VALUE ':'.
001320    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
001330
001340*================================================================*
001350 PROCEDURE                       DIVISION.
001360*================================================================*
001370*----------------------------------------------------------------*
001380 0000-MAIN-PROCESS               SECTION.
001390*----------------------------------------------------------------*
001400     PERFORM 1000-INITIALIZE.
001410
001420     PERFORM 2000-PROCESS-FILE UNTIL WRK-BOOKFILE-EOF EQUAL 'END'.
001430
001440     PERFORM 3000-FINALIZE.
001450*----------------------------------------------------------------*
001460 0000-99-EXIT.                   EXIT.
001470*----------------------------------------------------------------*
001480*----------------------------------------------------------------*
001490 1000-INITIALIZE                 SECTION.
001500*----------------------------------------------------------------*
001510     PERFORM 9000-GET-DATE-TIME.
001520
001530     OPEN INPUT  BOOKFILE
001540          OUTPUT NEWBOOK.
001550
001560     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
001570     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
001580     MOVE 'OPEN FILE NEWBOOK'    TO WRK-ERROR-MSG.
001590     PERFORM 8200-TEST-FS-NEWBOOK THRU 8200-99-EXIT.
001600
001610     PERFORM 2100-READ-BOOKFILE.
001620*----------------------------------------------------------------*
001630 1000-99-EXIT.                   EXIT.
001640*----------------------------------------------------------------*
001650*----------------------------------------------------------------*
001660 2000-PROCESS-FILE               SECTION.
001670*----------------------------------------------------------------*
001680     PERFORM 2200-COMPLETE-BOOKING.
001690
001700     MOVE WRK-BOOKFILE-REG        TO FD-REG-NEWBOOK.
001710     WRITE FD-REG-NEWBOOK.
001720     PERFORM 8200-TEST-FS-NEWBOOK THRU 8200-99-EXIT.
001730
001740     PERFORM 2100-READ-BOOKFILE.
001750*----------------------------------------------------------------*
001760 2000-99-EXIT.                   EXIT.
001770*----------------------------------------------------------------*
001780*----------------------------------------------------------------*
001790 2100-READ-BOOKFILE               SECTION.
001800*----------------------------------------------------------------*
001810     MOVE 'READING BOOKFILE'     TO WRK-ERROR-MSG.
001820
001830     READ BOOKFILE                INTO WRK-BOOKFILE-REG.
001840
001850     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
001860
001870     IF WRK-FS-BOOKFILE           EQUAL 10
001880        MOVE 'END'                TO WRK-BOOKFILE-EOF
001890     ELSE
001900        ADD 1                     TO WRK-BOOKFILE-REGS-COUNTER
001910     END-IF.
001920*----------------------------------------------------------------*
001930 2100-99-EXIT.                   EXIT.
001940*----------------------------------------------------------------*
001950*----------------------------------------------------------------*
001960 2200-COMPLETE-BOOKING            SECTION.
001970*----------------------------------------------------------------*
001980*    RULE 11 -- AN APPROVED STAY WHOSE CHECKOUT DATE HAS ALREADY
001990*    PASSED (STRICTLY BEFORE TODAY) IS CLOSED OUT AS COMPLETED.
002000*    A PLAIN CCYYMMDD DIGIT COMPARE IS ENOUGH -- NO ABSOLUTE-DAY
002010*    ARITHMETIC NEEDED FOR A STRAIGHT BEFORE/AFTER TEST.
002020*----------------------------------------------------------------*
002030     IF CSTBKG01-STATUS-APPROVED OF WRK-BOOKFILE-REG
002040        AND CSTBKG01-BKG-CHECKOUT-DATE OF WRK-BOOKFILE-REG
002050                             LESS WRK-TODAY-CCYYMMDD              19980231
002060        MOVE 'COMPLETED'          TO CSTBKG01-BKG-STATUS
002070                                     OF WRK-BOOKFILE-REG
002080        ADD 1                     TO WRK-COMPLETED-REGS-COUNTER
002090     END-IF.
002100*----------------------------------------------------------------*
002110 2200-99-EXIT.                   EXIT.
002120*----------------------------------------------------------------*
002130*----------------------------------------------------------------*
002140 3000-FINALIZE                   SECTION.
002150*----------------------------------------------------------------*
002160     CLOSE BOOKFILE NEWBOOK.
002170
002180     DISPLAY '***************************'.
002190     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
002200     DISPLAY '***************************'.
002210     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
002220     DISPLAY '*-------------------------*'.
002230     DISPLAY '*RECORDS BOOKFILE..:' WRK-BOOKFILE-REGS-COUNTER '*'.
002240     DISPLAY '*COMPLETED............:' WRK-COMPLETED-REGS-COUNTER
002250            '*'.
002260     DISPLAY '*-------------------------*'.
002270     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
002280     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
002290     DISPLAY '***************************'.
002300
002310     STOP RUN.
002320*----------------------------------------------------------------*
002330 3000-99-EXIT.                   EXIT.
002340*----------------------------------------------------------------*
002350*----------------------------------------------------------------*
002360 8100-TEST-FS-BOOKFILE     SECTION.
002370*----------------------------------------------------------------*
002380     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
002390        GO TO 8100-99-EXIT
002400     END-IF.
002410     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
002420     PERFORM 9999-CALL-ABEND-PGM.
002430*----------------------------------------------------------------*
002440 8100-99-EXIT.                   EXIT.
002450*----------------------------------------------------------------*
002460*----------------------------------------------------------------*
002470 8200-TEST-FS-NEWBOOK      SECTION.
002480*----------------------------------------------------------------*
002490     IF WRK-FS-NEWBOOK              EQUAL ZEROS
002500        GO TO 8200-99-EXIT
002510     END-IF.
002520     MOVE WRK-FS-NEWBOOK            TO WRK-ERROR-CODE.
002530     PERFORM 9999-CALL-ABEND-PGM.
002540*----------------------------------------------------------------*
002550 8200-99-EXIT.                   EXIT.
002560*----------------------------------------------------------------*
002570*----------------------------------------------------------------*
002580 9000-GET-DATE-TIME               SECTION.
002590*----------------------------------------------------------------*
002600     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
002610     MOVE YY                      TO WRK-TODAY-CCYY.
002620     MOVE MM                      TO WRK-TODAY-MM.
002630     MOVE DD                      TO WRK-TODAY-DD.
002640     ADD  2000                    TO WRK-TODAY-CCYY.
002650
002660     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
002670     MOVE HOUR                    TO HOUR-FORMATTED.
002680     MOVE MINUTE                  TO MINUTE-FORMATTED.
002690     MOVE SECOND                  TO SECOND-FORMATTED.
002700*----------------------------------------------------------------*
002710 9000-99-EXIT.                   EXIT.
002720*----------------------------------------------------------------*
002730*----------------------------------------------------------------*
002740 9999-CALL-ABEND-PGM              SECTION.
002750*----------------------------------------------------------------*
002760     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
002770     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
002780     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
002790*----------------------------------------------------------------*
002800 9999-99-EXIT.                   EXIT.
002810*----------------------------------------------------------------*
