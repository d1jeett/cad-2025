000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0005.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   13/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0005.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 13/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: SWEEP THE BOOKING BOOK ONE RECORD AT A TIME   *
000230*                  AND CANCEL ANY PENDING REQUEST THAT HAS SAT   *
000240*                  UNDECIDED TOO LONG -- CREATED AT LEAST TWO    *
000250*                  CALENDAR DAYS BEFORE TODAY'S RUN.  NO CROSS-  *
000260*                  RECORD LOOKUP IS NEEDED, SO THIS RUNS AS A    *
000270*                  STRAIGHT READ/WRITE PASS THE SAME AS HBKG0004.*
000280*----------------------------------------------------------------*
000290*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000300*                   BOOKFILE        00400       CSTBKG01         *
000310*                   NEWBOOK         00400       CSTBKG01         *
000320*----------------------------------------------------------------*
000330*    TABLE DB2...:  NONE.                                        *
000340*----------------------------------------------------------------*
000350*    MAINTENANCE LOG.......................................:    *
000360*    13/04/1992  RAC  ORIGINAL PROGRAM.                 10045    *
000370*    02/02/1999  RAC  Y2K: ABSOLUTE-DAY ROUTINE REWORKED FOR A   *
000380*                     FOUR-DIGIT CENTURY-YEAR.           19980231*
000390*    17/11/2009  JFS  AUTO-CANCEL NOTE NOW APPENDED TO           *
000400*                     BKG-SPECIAL-REQ FOR THE FRONT DESK.20091117*
000410*----------------------------------------------------------------*
000420*================================================================*
000430*           E N V I R O N M E N T      D I V I S I O N           *
000440*================================================================*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480      C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520
000530     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000540      ORGANIZATION IS     SEQUENTIAL
000550      ACCESS MODE  IS     SEQUENTIAL
000560      FILE STATUS  IS     WRK-FS-BOOKFILE.
000570
000580     SELECT NEWBOOK       ASSIGN TO UTS-S-NEWBOOK
000590      ORGANIZATION IS     SEQUENTIAL
000600      ACCESS MODE  IS     SEQUENTIAL
000610      FILE STATUS  IS     WRK-FS-NEWBOOK.
000620
000630*================================================================*
000640*                  D A T A      D I V I S I O N                  *
000650*================================================================*
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690 FD BOOKFILE
000700     RECORDING MODE IS F
000710     LABEL RECORD   IS STANDARD
000720     BLOCK CONTAINS 00 RECORDS.
000730 01 FD-REG-BOOKFILE   PIC X(400).
000740
000750 FD NEWBOOK
000760     RECORDING MODE IS F
000770     LABEL RECORD   IS STANDARD
000780     BLOCK CONTAINS 00 RECORDS.
000790 01 FD-REG-NEWBOOK    PIC X(400).
000800
000810*----------------------------------------------------------------*
000820*                  WORKING-STORAGE SECTION                       *
000830*----------------------------------------------------------------*
000840 WORKING-STORAGE SECTION.
000850
000860 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
000870                                                     VALUE ZEROS.
000880 77 WRK-CANCELLED-REGS-COUNTER             PIC 9(06) COMP
000890                                                     VALUE ZEROS.
000900
000910 77 WRK-BOOKFILE-EOF                       PIC X(03) VALUE SPACES.
000920
000930*DATA FOR ERROR LOG:
000940 01 WRK-ERROR-LOG.
000950    03 WRK-PROGRAM                         PIC X(08) VALUE
000960                                                     'HBKG0005'  .
000970    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
000980    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
000990    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001000    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001010
001020*ABENDING PROGRAM:
001030 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001040                                                     'HBKGABND'  .
001050
001060 01 WRK-FILE-STATUS.
001070    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001080    03 WRK-FS-NEWBOOK                      PIC 9(02) VALUE ZEROS.
001090
001100 01 WRK-BOOKFILE-REG.
001110    COPY 'CSTBKG01'.
001120
001130 01 WRK-AUTO-CANCEL-NOTE                   PIC X(60) VALUE SPACES.
001140
001150*LOCAL BREAKOUT OF BKG-CREATED-DATE -- THE COPYBOOK ONLY CARRIES
001160*CCYY/MM/DD REDEFINES FOR THE TWO STAY DATES, NOT CREATED-DATE,
001170*SO THE SWEEP KEEPS ITS OWN WORKING COPY FOR THE ABS-DAY CALL.
001180 01 WRK-CREATED-DATE-AREA.
001190    03 WRK-CREATED-DATE                    PIC 9(08) VALUE ZEROS.
001200 01 WRK-CREATED-BROKEN REDEFINES WRK-CREATED-DATE-AREA.
001210    03 WRK-CREATED-CCYY                    PIC 9(04).
001220    03 WRK-CREATED-MM                      PIC 9(02).
001230    03 WRK-CREATED-DD                      PIC 9(02).
001240
001250*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001260 01 WRK-SYSTEM-DATE.
001270    03 YY                                  PIC 9(02) VALUE ZEROS.
001280    03 MM                                  PIC 9(02) VALUE ZEROS.
001290    03 DD                                  PIC 9(02) VALUE ZEROS.
001300*
001310 01 WRK-TODAY-CCYYMMDD.
001320    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001330    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001340    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001350*
001360 01 WRK-SYSTEM-TIME.
001370    03 HOUR                                PIC 9(02) VALUE ZEROS.
001380    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001390    03 SECOND                              PIC 9(02) VALUE ZEROS.
001400    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001410*
001420 01 WRK-TIME-FORMATTED.
001430    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
001440    03 FILLER                              PIC X(01) VALUE ':'.
001450    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
001460    03 FILLER                              PIC X(01) VALUE ':'.
001470    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
001480
001490*WORKING DATA FOR THE ABSOLUTE-DAY CONVERSION ROUTINE.
001500 01 WRK-ABSDAY-AREA.
001510    03 WRK-AD-CCYY                         PIC 9(04) COMP.
001520    03 WRK-AD-MM                           PIC 9(02) COMP.
001530    03 WRK-AD-DD                           PIC 9(02) COMP.
001540    03 WRK-AD-RESULT                       PIC 9(07) COMP.
001550    03 WRK-AD-LEAP-ADD                     PIC 9(01) COMP.
001560    03 WRK-AD-REM-4                        PIC 9(02) COMP.
001570    03 WRK-AD-REM-100                      PIC 9(02) COMP.
001580    03 WRK-AD-REM-400                      PIC 9(03) COMP.
001590    03 WRK-AD-DUMMY                        PIC 9(04) COMP.
001600
001610 01 WRK-CREATED-ABS                        PIC 9(07) COMP
001620                                                     VALUE ZEROS.
001630 01 WRK-TODAY-ABS                          PIC 9(07) COMP
001640                                                     VALUE ZEROS.
001650 01 WRK-YESTERDAY-ABS                      PIC 9(07) COMP
001660                                                     VALUE ZEROS.
001670
001680*CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED BY REDEFINES OF A
001690*LITERAL FILLER AREA (NO OCCURS...VALUE IN THIS DIALECT).
001700 01 WRK-CUM-DAYS-LIT                       PIC X(36) VALUE
001710     '000031059090120151181212243273304334'.
001720 01 WRK-CUM-DAYS-TABLE REDEFINES WRK-CUM-DAYS-LIT.
001730    03 WRK-CUM-DAYS                        PIC 9(03) COMP
001740                                            OCCURS 12 TIMES.
001750
001760*================================================================*
001770 PROCEDURE                       DIVISION.
001780*================================================================*
001790*----------------------------------------------------------------*
001800 0000-MAIN-PROCESS               SECTION.
001810*----------------------------------------------------------------*
001820     PERFORM 1000-INITIALIZE.
001830
001840     PERFORM 2000-PROCESS-FILE UNTIL WRK-BOOKFILE-EOF EQUAL 'END'.
001850
001860     PERFORM 3000-FINALIZE.
001870*----------------------------------------------------------------*
001880 0000-99-EXIT.                   EXIT.
001890*----------------------------------------------------------------*
001900*----------------------------------------------------------------*
001910 1000-INITIALIZE                 SECTION.
001920*----------------------------------------------------------------*
001930     PERFORM 9000-GET-DATE-TIME.
001940
001950     MOVE WRK-TODAY-CCYY          TO WRK-AD-CCYY.
001960     MOVE WRK-TODAY-MM            TO WRK-AD-MM.
001970     MOVE WRK-TODAY-DD            TO WRK-AD-DD.
001980     PERFORM 9200-CALC-ABS-DAYS.
001990     MOVE WRK-AD-RESULT           TO WRK-TODAY-ABS.
002000     SUBTRACT 1                   FROM WRK-TODAY-ABS
002010                                   GIVING WRK-YESTERDAY-ABS.
002020
002030     OPEN INPUT  BOOKFILE
002040          OUTPUT NEWBOOK.
002050
002060     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
002070     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002080     MOVE 'OPEN FILE NEWBOOK'    TO WRK-ERROR-MSG.
002090     PERFORM 8200-TEST-FS-NEWBOOK THRU 8200-99-EXIT.
002100
002110     PERFORM 2100-READ-BOOKFILE.
002120*----------------------------------------------------------------*
002130 1000-99-EXIT.                   EXIT.
002140*----------------------------------------------------------------*
002150*----------------------------------------------------------------*
002160 2000-PROCESS-FILE               SECTION.
002170*----------------------------------------------------------------*
002180     PERFORM 2200-CHECK-EXPIRED.
002190
002200     MOVE WRK-BOOKFILE-REG        TO FD-REG-NEWBOOK.
002210     WRITE FD-REG-NEWBOOK.
002220     PERFORM 8200-TEST-FS-NEWBOOK THRU 8200-99-EXIT.
002230
002240     PERFORM 2100-READ-BOOKFILE.
002250*----------------------------------------------------------------*
002260 2000-99-EXIT.                   EXIT.
002270*----------------------------------------------------------------*
002280*----------------------------------------------------------------*
002290 2100-READ-BOOKFILE               SECTION.
002300*----------------------------------------------------------------*
002310     MOVE 'READING BOOKFILE'     TO WRK-ERROR-MSG.
002320
002330     READ BOOKFILE                INTO WRK-BOOKFILE-REG.
002340
002350     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002360
002370     IF WRK-FS-BOOKFILE           EQUAL 10
002380        MOVE 'END'                TO WRK-BOOKFILE-EOF
002390     ELSE
002400        ADD 1                     TO WRK-BOOKFILE-REGS-COUNTER
002410     END-IF.
002420*----------------------------------------------------------------*
002430 2100-99-EXIT.                   EXIT.
002440*----------------------------------------------------------------*
002450*----------------------------------------------------------------*
002460 2200-CHECK-EXPIRED                SECTION.
002470*----------------------------------------------------------------*
002480*    RULE 9 -- A PENDING REQUEST IS EXPIRED WHEN ITS CREATION
002490*    DATE IS AT LEAST TWO CALENDAR DAYS BEFORE THE RUN DATE, I.E.
002500*    CREATED-ABS IS LESS THAN YESTERDAY-ABS (TODAY-ABS MINUS 1).
002510*----------------------------------------------------------------*
002520     IF CSTBKG01-STATUS-PENDING OF WRK-BOOKFILE-REG
002530        MOVE CSTBKG01-BKG-CREATED-DATE OF WRK-BOOKFILE-REG
002540                                       TO WRK-CREATED-DATE
002550        MOVE WRK-CREATED-CCYY          TO WRK-AD-CCYY
002560        MOVE WRK-CREATED-MM            TO WRK-AD-MM
002570        MOVE WRK-CREATED-DD            TO WRK-AD-DD
002580        PERFORM 9200-CALC-ABS-DAYS
002590        MOVE WRK-AD-RESULT             TO WRK-CREATED-ABS
002600
002610        IF WRK-CREATED-ABS             LESS WRK-YESTERDAY-ABS
002620           MOVE 'CANCELLED'             TO CSTBKG01-BKG-STATUS
002630                                           OF WRK-BOOKFILE-REG
002640           STRING '[AUTO-CANCEL NIGHTLY SWEEP]: BOOKING EXPIRED '
002650                  '(NO DECISION WITHIN 24 HOURS)'
002660                  DELIMITED BY SIZE     INTO WRK-AUTO-CANCEL-NOTE
002670           STRING CSTBKG01-BKG-SPECIAL-REQ OF WRK-BOOKFILE-REG
002680                  ' ' WRK-AUTO-CANCEL-NOTE
002690                  DELIMITED BY SIZE
002700                  INTO CSTBKG01-BKG-SPECIAL-REQ
002710                                         OF WRK-BOOKFILE-REG
002720           ADD 1                TO WRK-CANCELLED-REGS-COUNTER
002730        END-IF
002740     END-IF.
002750*----------------------------------------------------------------*
002760 2200-99-EXIT.                   EXIT.
002770*----------------------------------------------------------------*
002780*----------------------------------------------------------------*
002790 3000-FINALIZE                   SECTION.
002800*----------------------------------------------------------------*
002810     CLOSE BOOKFILE NEWBOOK.
002820
002830     DISPLAY '***************************'.
002840     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
002850     DISPLAY '***************************'.
002860     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
002870     DISPLAY '*-------------------------*'.
002880     DISPLAY '*RECORDS BOOKFILE..:' WRK-BOOKFILE-REGS-COUNTER '*'.
002890     DISPLAY '*CANCELLED............:' WRK-CANCELLED-REGS-COUNTER
002900            '*'.
002910     DISPLAY '*-------------------------*'.
002920     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
002930     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
002940     DISPLAY '***************************'.
002950
002960     STOP RUN.
002970*----------------------------------------------------------------*
002980 3000-99-EXIT.                   EXIT.
002990*----------------------------------------------------------------*
003000*----------------------------------------------------------------*
003010 8100-TEST-FS-BOOKFILE     SECTION.
003020*----------------------------------------------------------------*
003030     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
003040        GO TO 8100-99-EXIT
003050     END-IF.
003060     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
003070     PERFORM 9999-CALL-ABEND-PGM.
003080*----------------------------------------------------------------*
003090 8100-99-EXIT.                   EXIT.
003100*----------------------------------------------------------------*
003110*----------------------------------------------------------------*
003120 8200-TEST-FS-NEWBOOK      SECTION.
003130*----------------------------------------------------------------*
003140     IF WRK-FS-NEWBOOK              EQUAL ZEROS
003150        GO TO 8200-99-EXIT
003160     END-IF.
003170     MOVE WRK-FS-NEWBOOK            TO WRK-ERROR-CODE.
003180     PERFORM 9999-CALL-ABEND-PGM.
003190*----------------------------------------------------------------*
003200 8200-99-EXIT.                   EXIT.
003210*----------------------------------------------------------------*
003220*----------------------------------------------------------------*
003230 9000-GET-DATE-TIME               SECTION.
003240*----------------------------------------------------------------*
003250     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
003260     MOVE YY                      TO WRK-TODAY-CCYY.
003270     MOVE MM                      TO WRK-TODAY-MM.
003280     MOVE DD                      TO WRK-TODAY-DD.
003290     ADD  2000                    TO WRK-TODAY-CCYY.
003300
003310     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
003320     MOVE HOUR                    TO HOUR-FORMATTED.
003330     MOVE MINUTE                  TO MINUTE-FORMATTED.
003340     MOVE SECOND                  TO SECOND-FORMATTED.
003350*----------------------------------------------------------------*
003360 9000-99-EXIT.                   EXIT.
003370*----------------------------------------------------------------*
003380*----------------------------------------------------------------*
003390 9200-CALC-ABS-DAYS               SECTION.
003400*----------------------------------------------------------------*
003410*    CONVERTS WRK-AD-CCYY/WRK-AD-MM/WRK-AD-DD INTO A MONOTONIC
003420*    ABSOLUTE-DAY NUMBER IN WRK-AD-RESULT, SO THAT TWO CALENDAR
003430*    DATES CAN BE COMPARED WITH A PLAIN NUMERIC SUBTRACT/COMPARE
003440*    INSTEAD OF MONTH-BY-MONTH BORROW LOGIC.  NO INTRINSIC
003450*    FUNCTION IS USED -- LEAP TESTS USE DIVIDE/REMAINDER INSTEAD.
003460*----------------------------------------------------------------*
003470     COMPUTE WRK-AD-RESULT = WRK-AD-CCYY * 365.                   19980231
003480
003490     DIVIDE WRK-AD-CCYY           BY 4
003500            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-4.
003510     DIVIDE WRK-AD-CCYY           BY 100
003520            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-100.
003530     DIVIDE WRK-AD-CCYY           BY 400
003540            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-400.
003550
003560     IF WRK-AD-REM-4              EQUAL ZERO
003570        ADD 1                     TO WRK-AD-RESULT
003580     END-IF.
003590     IF WRK-AD-REM-100            EQUAL ZERO
003600        SUBTRACT 1                FROM WRK-AD-RESULT
003610     END-IF.
003620     IF WRK-AD-REM-400            EQUAL ZERO
003630        ADD 1                     TO WRK-AD-RESULT
003640     END-IF.
003650
003660     ADD WRK-CUM-DAYS (WRK-AD-MM) TO WRK-AD-RESULT.
003670     ADD WRK-AD-DD                TO WRK-AD-RESULT.
003680
003690     MOVE ZERO                    TO WRK-AD-LEAP-ADD.
003700     IF WRK-AD-MM                 GREATER 2
003710        IF WRK-AD-REM-4           EQUAL ZERO
003720           IF WRK-AD-REM-100      NOT EQUAL ZERO
003730              OR WRK-AD-REM-400   EQUAL ZERO
003740              ADD 1               TO WRK-AD-RESULT
003750           END-IF
003760        END-IF
003770     END-IF.
003780*----------------------------------------------------------------*
003790 9200-99-EXIT.                   EXIT.
003800*----------------------------------------------------------------*
003810*----------------------------------------------------------------*
003820 9999-CALL-ABEND-PGM              SECTION.
003830*----------------------------------------------------------------*
003840     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
003850     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
003860     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
003870*----------------------------------------------------------------*
003880 9999-99-EXIT.                   EXIT.
003890*----------------------------------------------------------------*
