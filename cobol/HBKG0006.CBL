000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0006.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   15/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0006.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 15/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: REFRESH THE ROOM-AVAILABLE FLAG ON EVERY ROOM *
000230*                  AGAINST THE CURRENT BOOKING BOOK.  A ROOM     *
000240*                  GOES UNAVAILABLE WHEN SOME PENDING OR         *
000250*                  APPROVED BOOKING FOR IT HAS NOT YET ENDED.    *
000260*                  THE FLAG IS A ONE-WAY LATCH -- ONCE "N" IT IS *
000270*                  NEVER TURNED BACK TO "Y" BY THIS SWEEP.  THAT *
000280*                  IS A CARRY-OVER QUIRK FROM THE ORIGINAL DESK  *
000290*                  SYSTEM AND IS NOT TO BE "FIXED" HERE.         *
000300*----------------------------------------------------------------*
000310*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000320*                   BOOKFILE        00400       CSTBKG01         *
000330*                   ROOMFILE        00150       CSTROM01         *
000340*                   NEWROOM         00150       CSTROM01         *
000350*----------------------------------------------------------------*
000360*    TABLE DB2...:  NONE.                                        *
000370*----------------------------------------------------------------*
000380*    MAINTENANCE LOG.......................................:    *
000390*    15/04/1992  RAC  ORIGINAL PROGRAM.                 10046    *
000400*    02/02/1999  RAC  Y2K REVIEW -- NO CHANGE NEEDED, CHECKOUT   *
000410*                     DATE COMPARE IS A PLAIN CCYYMMDD DIGIT     *
000420*                     COMPARE.                           19980231*
000430*    30/10/2012  MTV  CLARIFIED IN COMMENTS THAT THE LATCH IS    *
000440*                     ONE-WAY BY DESIGN, AFTER A HELP-DESK       *
000450*                     TICKET ASKED WHY ROOMS DO NOT COME BACK    *
000460*                     AVAILABLE ON THEIR OWN.            20121030*
000470*----------------------------------------------------------------*
000480*================================================================*
000490*           E N V I R O N M E N T      D I V I S I O N           *
000500*================================================================*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540      C01 IS TOP-OF-FORM.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000600      ORGANIZATION IS     SEQUENTIAL
000610      ACCESS MODE  IS     SEQUENTIAL
000620      FILE STATUS  IS     WRK-FS-BOOKFILE.
000630
000640     SELECT ROOMFILE      ASSIGN TO UTS-S-ROOMFILE
000650      ORGANIZATION IS     SEQUENTIAL
000660      ACCESS MODE  IS     SEQUENTIAL
000670      FILE STATUS  IS     WRK-FS-ROOMFILE.
000680
000690     SELECT NEWROOM       ASSIGN TO UTS-S-NEWROOM
000700      ORGANIZATION IS     SEQUENTIAL
000710      ACCESS MODE  IS     SEQUENTIAL
000720      FILE STATUS  IS     WRK-FS-NEWROOM.
000730
000740*================================================================*
000750*                  D A T A      D I V I S I O N                  *
000760*================================================================*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800 FD BOOKFILE
000810     RECORDING MODE IS F
000820     LABEL RECORD   IS STANDARD
000830     BLOCK CONTAINS 00 RECORDS.
000840 01 FD-REG-BOOKFILE   PIC X(400).
000850
000860 FD ROOMFILE
000870     RECORDING MODE IS F
000880     LABEL RECORD   IS STANDARD
000890     BLOCK CONTAINS 00 RECORDS.
000900 01 FD-REG-ROOMFILE   PIC X(150).
000910
000920 FD NEWROOM
000930     RECORDING MODE IS F
000940     LABEL RECORD   IS STANDARD
000950     BLOCK CONTAINS 00 RECORDS.
000960 01 FD-REG-NEWROOM    PIC X(150).
000970
000980*----------------------------------------------------------------*
000990*                  WORKING-STORAGE SECTION                       *
001000*----------------------------------------------------------------*
001010 WORKING-STORAGE SECTION.
001020
001030 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
001040                                                     VALUE ZEROS.
001050 77 WRK-ROOMFILE-REGS-COUNTER              PIC 9(06) COMP
001060                                                     VALUE ZEROS.
001070 77 WRK-UPDATED-REGS-COUNTER                PIC 9(06) COMP
001080                                                     VALUE ZEROS.
001090
001100 77 WRK-BOOKFILE-EOF                       PIC X(03) VALUE SPACES.
001110 77 WRK-ROOMFILE-EOF                       PIC X(03) VALUE SPACES.
001120
001130*DATA FOR ERROR LOG:
001140 01 WRK-ERROR-LOG.
001150    03 WRK-PROGRAM                         PIC X(08) VALUE
001160                                                     'HBKG0006'  .
001170    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001180    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001190    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001200    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001210
001220*ABENDING PROGRAM:
001230 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001240                                                     'HBKGABND'  .
001250
001260 01 WRK-FILE-STATUS.
001270    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001280    03 WRK-FS-ROOMFILE                     PIC 9(02) VALUE ZEROS.
001290    03 WRK-FS-NEWROOM                      PIC 9(02) VALUE ZEROS.
001300
001310 01 WRK-ROOMFILE-REG.
001320    COPY 'CSTROM01'.
001330
001340*IN-MEMORY COPY OF THE WHOLE BOOKING BOOK -- THE ONLY WAY TO
001350*ASK "IS ANY BOOKING STILL ACTIVE FOR ROOM X" WITHOUT AN INDEX.
001360 01 WRK-BKG-TABLE.
001370    03 WRK-BKG-ENTRY OCCURS 1 TO 20000 TIMES
001380                     DEPENDING ON WRK-BKG-COUNT
001390                     INDEXED BY BKG-IDX.
001400       COPY 'CSTBKG01'.
001410 77 WRK-BKG-COUNT                          PIC 9(05) COMP
001420                                                     VALUE ZEROS.
001430
001440 77 WRK-ROOM-HAS-ACTIVE-BKG                PIC X(03) VALUE 'NO '.
001450     88 WRK-ROOM-IS-ACTIVE                 VALUE 'YES'.
001460 77 WRK-NEW-AVAILABLE-FLAG                 PIC X(01) VALUE 'N'.
001470
001480*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001490 01 WRK-SYSTEM-DATE.
001500    03 YY                                  PIC 9(02) VALUE ZEROS.
001510    03 MM                                  PIC 9(02) VALUE ZEROS.
001520    03 DD                                  PIC 9(02) VALUE ZEROS.
001530*
001540 01 WRK-TODAY-CCYYMMDD.
001550    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001560    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001570    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001580*
001590 01 WRK-SYSTEM-TIME.
001600    03 HOUR                                PIC 9(02) VALUE ZEROS.
001610    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001620    03 SECOND                              PIC 9(02) VALUE ZEROS.
001630    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001640*
001650 01 WRK-TIME-FORMATTED.
001660    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
001670    03 FILLER                              PIC X(01) VALUE ':'.
001680    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
001690    03 FILLER                              PIC X(01) VALUE ':'.
001700    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
001710
001720*================================================================*
001730 PROCEDURE                       DIVISION.
001740*================================================================*
001750*----------------------------------------------------------------*
001760 0000-MAIN-PROCESS               SECTION.
001770*----------------------------------------------------------------*
001780     PERFORM 1000-INITIALIZE.
001790
001800     PERFORM 2000-PROCESS-ROOMS
001810            UNTIL WRK-ROOMFILE-EOF EQUAL 'END'.
001820
001830     PERFORM 3000-FINALIZE.
001840*----------------------------------------------------------------*
001850 0000-99-EXIT.                   EXIT.
001860*----------------------------------------------------------------*
001870*----------------------------------------------------------------*
001880 1000-INITIALIZE                 SECTION.
001890*----------------------------------------------------------------*
001900     PERFORM 9000-GET-DATE-TIME.
001910
001920     OPEN INPUT  BOOKFILE
001930                  ROOMFILE
001940          OUTPUT  NEWROOM.
001950
001960     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
001970     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
001980     MOVE 'OPEN FILE ROOMFILE'   TO WRK-ERROR-MSG.
001990     PERFORM 8200-TEST-FS-ROOMFILE THRU 8200-99-EXIT.
002000     MOVE 'OPEN FILE NEWROOM'    TO WRK-ERROR-MSG.
002010     PERFORM 8300-TEST-FS-NEWROOM THRU 8300-99-EXIT.
002020
002030     PERFORM 1100-LOAD-BOOKING-TABLE
002040                   UNTIL WRK-BOOKFILE-EOF EQUAL 'END'.
002050
002060     PERFORM 2100-READ-ROOMFILE.
002070*----------------------------------------------------------------*
002080 1000-99-EXIT.                   EXIT.
002090*----------------------------------------------------------------*
002100*----------------------------------------------------------------*
002110 1100-LOAD-BOOKING-TABLE          SECTION.
002120*----------------------------------------------------------------*
002130     MOVE 'READING BOOKFILE'     TO WRK-ERROR-MSG.
002140
002150     READ BOOKFILE
002160          INTO WRK-BKG-ENTRY (WRK-BKG-COUNT + 1).
002170
002180     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002190
002200     IF WRK-FS-BOOKFILE           EQUAL 10
002210        MOVE 'END'                TO WRK-BOOKFILE-EOF
002220     ELSE
002230        ADD 1                     TO WRK-BKG-COUNT
002240        ADD 1                     TO WRK-BOOKFILE-REGS-COUNTER
002250     END-IF.
002260*----------------------------------------------------------------*
002270 1100-99-EXIT.                   EXIT.
002280*----------------------------------------------------------------*
002290*----------------------------------------------------------------*
002300 2000-PROCESS-ROOMS               SECTION.
002310*----------------------------------------------------------------*
002320     PERFORM 2200-SCAN-ACTIVE-BOOKINGS.
002330     PERFORM 2300-REWRITE-ROOM.
002340
002350     PERFORM 2100-READ-ROOMFILE.
002360*----------------------------------------------------------------*
002370 2000-99-EXIT.                   EXIT.
002380*----------------------------------------------------------------*
002390*----------------------------------------------------------------*
002400 2100-READ-ROOMFILE               SECTION.
002410*----------------------------------------------------------------*
002420     MOVE 'READING ROOMFILE'     TO WRK-ERROR-MSG.
002430
002440     READ ROOMFILE                INTO WRK-ROOMFILE-REG.
002450
002460     PERFORM 8200-TEST-FS-ROOMFILE THRU 8200-99-EXIT.
002470
002480     IF WRK-FS-ROOMFILE           EQUAL 10
002490        MOVE 'END'                TO WRK-ROOMFILE-EOF
002500     ELSE
002510        ADD 1                     TO WRK-ROOMFILE-REGS-COUNTER
002520     END-IF.
002530*----------------------------------------------------------------*
002540 2100-99-EXIT.                   EXIT.
002550*----------------------------------------------------------------*
002560*----------------------------------------------------------------*
002570 2200-SCAN-ACTIVE-BOOKINGS        SECTION.
002580*----------------------------------------------------------------*
002590*    AN "ACTIVE, NOT YET ENDED" BOOKING FOR THIS ROOM IS ONE THAT
002600*    IS PENDING OR APPROVED AND WHOSE CHECKOUT DATE IS NOT BEFORE
002610*    TODAY.  ONE SUCH BOOKING IS ENOUGH TO KEEP THE ROOM CLOSED.
002620*----------------------------------------------------------------*
002630     MOVE 'NO '                   TO WRK-ROOM-HAS-ACTIVE-BKG.
002640     SET BKG-IDX                  TO 1.
002650
002660     PERFORM 2250-TEST-ONE-BOOKING
002670                   VARYING BKG-IDX FROM 1 BY 1
002680                   UNTIL BKG-IDX GREATER WRK-BKG-COUNT
002690                      OR WRK-ROOM-IS-ACTIVE.
002700*----------------------------------------------------------------*
002710 2200-99-EXIT.                   EXIT.
002720*----------------------------------------------------------------*
002730*----------------------------------------------------------------*
002740 2250-TEST-ONE-BOOKING            SECTION.
002750*----------------------------------------------------------------*
002760     IF CSTBKG01-BKG-ROOM-ID OF WRK-BKG-ENTRY (BKG-IDX)
002770                             EQUAL CSTROM01-ROOM-ID
002780                                   OF WRK-ROOMFILE-REG
002790        AND CSTBKG01-STATUS-ACTIVE OF WRK-BKG-ENTRY (BKG-IDX)
002800        AND CSTBKG01-BKG-CHECKOUT-DATE OF WRK-BKG-ENTRY (BKG-IDX)
002810                             NOT LESS WRK-TODAY-CCYYMMDD
002820        MOVE 'YES'                TO WRK-ROOM-HAS-ACTIVE-BKG
002830     END-IF.
002840*----------------------------------------------------------------*
002850 2250-99-EXIT.                   EXIT.
002860*----------------------------------------------------------------*
002870*----------------------------------------------------------------*
002880 2300-REWRITE-ROOM                SECTION.
002890*----------------------------------------------------------------*
002900*    RULE 10 -- ONE-WAY LATCH.  THE FLAG ONLY EVER MOVES FROM
002910*    "Y" TO "N"; IT IS NEVER MOVED BACK TO "Y" BY THIS SWEEP,
002920*    EVEN WHEN NO ACTIVE BOOKING IS FOUND.  DO NOT "IMPROVE" THIS.
002930*----------------------------------------------------------------*
002940     IF WRK-ROOM-IS-ACTIVE
002950        AND CSTROM01-AVAIL-YES    OF WRK-ROOMFILE-REG
002960        MOVE 'N'                  TO CSTROM01-ROOM-AVAILABLE
002970                                     OF WRK-ROOMFILE-REG
002980        ADD 1                     TO WRK-UPDATED-REGS-COUNTER
002990     END-IF.
003000
003010     MOVE WRK-ROOMFILE-REG        TO FD-REG-NEWROOM.
003020     WRITE FD-REG-NEWROOM.
003030     PERFORM 8300-TEST-FS-NEWROOM THRU 8300-99-EXIT.
003040*----------------------------------------------------------------*
003050 2300-99-EXIT.                   EXIT.
003060*----------------------------------------------------------------*
003070*----------------------------------------------------------------*
003080 3000-FINALIZE                   SECTION.
003090*----------------------------------------------------------------*
003100     CLOSE BOOKFILE ROOMFILE NEWROOM.
003110
003120     DISPLAY '***************************'.
003130     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
003140     DISPLAY '***************************'.
003150     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
003160     DISPLAY '*-------------------------*'.
003170     DISPLAY '*RECORDS BOOKFILE..:' WRK-BOOKFILE-REGS-COUNTER '*'.
003180     DISPLAY '*RECORDS ROOMFILE..:' WRK-ROOMFILE-REGS-COUNTER '*'.
003190     DISPLAY '*UPDATED............:' WRK-UPDATED-REGS-COUNTER '*'.
003200     DISPLAY '*-------------------------*'.
003210     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
003220     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
003230     DISPLAY '***************************'.
003240
003250     STOP RUN.
003260*----------------------------------------------------------------*
003270 3000-99-EXIT.                   EXIT.
003280*----------------------------------------------------------------*
003290*----------------------------------------------------------------*
003300 8100-TEST-FS-BOOKFILE     SECTION.
003310*----------------------------------------------------------------*
003320     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
003330        GO TO 8100-99-EXIT
003340     END-IF.
003350     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
003360     PERFORM 9999-CALL-ABEND-PGM.
003370*----------------------------------------------------------------*
003380 8100-99-EXIT.                   EXIT.
003390*----------------------------------------------------------------*
003400*----------------------------------------------------------------*
003410 8200-TEST-FS-ROOMFILE     SECTION.
003420*----------------------------------------------------------------*
003430     IF WRK-FS-ROOMFILE             EQUAL ZEROS OR 10
003440        GO TO 8200-99-EXIT
003450     END-IF.
003460     MOVE WRK-FS-ROOMFILE           TO WRK-ERROR-CODE.
003470     PERFORM 9999-CALL-ABEND-PGM.
003480*----------------------------------------------------------------*
003490 8200-99-EXIT.                   EXIT.
003500*----------------------------------------------------------------*
003510*----------------------------------------------------------------*
003520 8300-TEST-FS-NEWROOM      SECTION.
003530*----------------------------------------------------------------*
003540     IF WRK-FS-NEWROOM              EQUAL ZEROS
003550        GO TO 8300-99-EXIT
003560     END-IF.
003570     MOVE WRK-FS-NEWROOM            TO WRK-ERROR-CODE.
003580     PERFORM 9999-CALL-ABEND-PGM.
003590*----------------------------------------------------------------*
003600 8300-99-EXIT.                   EXIT.
003610*----------------------------------------------------------------*
003620*----------------------------------------------------------------*
003630 9000-GET-DATE-TIME               SECTION.
003640*----------------------------------------------------------------*
003650     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
003660     MOVE YY                      TO WRK-TODAY-CCYY.
003670     MOVE MM                      TO WRK-TODAY-MM.
003680     MOVE DD                      TO WRK-TODAY-DD.
003690     ADD  2000                    TO WRK-TODAY-CCYY.              19980231
003700
003710     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
003720     MOVE HOUR                    TO HOUR-FORMATTED.
003730     MOVE MINUTE                  TO MINUTE-FORMATTED.
003740     MOVE SECOND                  TO SECOND-FORMATTED.
003750*----------------------------------------------------------------*
003760 9000-99-EXIT.                   EXIT.
003770*----------------------------------------------------------------*
003780*----------------------------------------------------------------*
003790 9999-CALL-ABEND-PGM              SECTION.
003800*----------------------------------------------------------------*
003810     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
003820     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
003830     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
003840*----------------------------------------------------------------*
003850 9999-99-EXIT.                   EXIT.
003860*----------------------------------------------------------------*
