000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0007.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   20/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0007.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 20/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: SCAN THE APPROVED BOOKINGS FOR ANY GUEST DUE  *
000230*                  TO CHECK IN TOMORROW AND PRINT A FRONT-DESK   *
000240*                  REMINDER LINE FOR EACH ONE.  READ-ONLY -- NO  *
000250*                  BOOKING RECORD OR STATUS IS TOUCHED HERE.     *
000260*----------------------------------------------------------------*
000270*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000280*                   BOOKFILE        00400       CSTBKG01         *
000290*                   ROOMFILE        00150       CSTROM01         *
000300*                   RPTFILE         00132       NONE             *
000310*----------------------------------------------------------------*
000320*    TABLE DB2...:  NONE.                                        *
000330*----------------------------------------------------------------*
000340*    MAINTENANCE LOG.......................................:    *
000350*    20/04/1992  RAC  ORIGINAL PROGRAM.                 10047    *
000360*    02/02/1999  RAC  Y2K: CHECK-IN TOMORROW TEST REWORKED TO    *
000370*                     USE THE ABSOLUTE-DAY ROUTINE RATHER THAN   *
000380*                     ADDING 1 TO A TWO-DIGIT YEAR.      19980231*
000390*    17/11/2009  JFS  ROOM NUMBER NOW PRINTED ON THE REMINDER    *
000400*                     LINE INSTEAD OF THE BARE ROOM-ID, PER THE  *
000410*                     FRONT DESK'S REQUEST.              20091117*
000420*----------------------------------------------------------------*
000430*================================================================*
000440*           E N V I R O N M E N T      D I V I S I O N           *
000450*================================================================*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490      C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530
000540     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000550      ORGANIZATION IS     SEQUENTIAL
000560      ACCESS MODE  IS     SEQUENTIAL
000570      FILE STATUS  IS     WRK-FS-BOOKFILE.
000580
000590     SELECT ROOMFILE      ASSIGN TO UTS-S-ROOMFILE
000600      ORGANIZATION IS     SEQUENTIAL
000610      ACCESS MODE  IS     SEQUENTIAL
000620      FILE STATUS  IS     WRK-FS-ROOMFILE.
000630
000640     SELECT RPTFILE       ASSIGN TO UTS-S-RPTFILE
000650      ORGANIZATION IS     LINE SEQUENTIAL
000660      ACCESS MODE  IS     SEQUENTIAL
000670      FILE STATUS  IS     WRK-FS-RPTFILE.
000680
000690*================================================================*
000700*                  D A T A      D I V I S I O N                  *
000710*================================================================*
000720 DATA DIVISION.
000730 FILE SECTION.
000740*
000750 FD BOOKFILE
000760     RECORDING MODE IS F
000770     LABEL RECORD   IS STANDARD
000780     BLOCK CONTAINS 00 RECORDS.
000790 01 FD-REG-BOOKFILE   PIC X(400).
000800
000810 FD ROOMFILE
000820     RECORDING MODE IS F
000830     LABEL RECORD   IS STANDARD
000840     BLOCK CONTAINS 00 RECORDS.
000850 01 FD-REG-ROOMFILE   PIC X(150).
000860
000870 FD RPTFILE
000880     RECORDING MODE IS F
000890     LABEL RECORD   IS OMITTED.
000900 01 FD-REG-RPTFILE    PIC X(132).
000910
000920*----------------------------------------------------------------*
000930*                  WORKING-STORAGE SECTION                       *
000940*----------------------------------------------------------------*
000950 WORKING-STORAGE SECTION.
000960
000970 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
000980                                                     VALUE ZEROS.
000990 77 WRK-REMINDER-REGS-COUNTER               PIC 9(06) COMP
001000                                                     VALUE ZEROS.
001010
001020 77 WRK-BOOKFILE-EOF                       PIC X(03) VALUE SPACES.
001030 77 WRK-ROOMFILE-EOF                       PIC X(03) VALUE SPACES.
001040
001050*DATA FOR ERROR LOG:
001060 01 WRK-ERROR-LOG.
001070    03 WRK-PROGRAM                         PIC X(08) VALUE
001080                                                     'HBKG0007'  .
001090    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001100    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001110    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001120    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001130
001140*ABENDING PROGRAM:
001150 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001160                                                     'HBKGABND'  .
001170
001180 01 WRK-FILE-STATUS.
001190    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001200    03 WRK-FS-ROOMFILE                     PIC 9(02) VALUE ZEROS.
001210    03 WRK-FS-RPTFILE                      PIC 9(02) VALUE ZEROS.
001220
001230 01 WRK-BOOKFILE-REG.
001240    COPY 'CSTBKG01'.
001250
001260*IN-MEMORY SORTED TABLE OF THE ROOM MASTER -- SEARCHED WITH
001270*SEARCH ALL SO THE ROOM NUMBER CAN BE PRINTED ON THE REMINDER.
001280 01 WRK-ROOM-TABLE.
001290    03 WRK-ROOM-ENTRY OCCURS 1 TO 500 TIMES
001300                      DEPENDING ON WRK-ROOM-COUNT
001310                      ASCENDING KEY IS CSTROM01-ROOM-ID
001320                      INDEXED BY ROOM-IDX.
001330       COPY 'CSTROM01'.
001340 77 WRK-ROOM-COUNT                         PIC 9(04) COMP
001350                                                     VALUE ZEROS.
001360 77 WRK-ROOM-FOUND-SW                      PIC X(03) VALUE 'NO '.
001370     88 WRK-ROOM-FOUND                     VALUE 'YES'.
001380
001390 01 WRK-REMINDER-LINE                      PIC X(132)
001400                                            VALUE SPACES.
001410
001420*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001430 01 WRK-SYSTEM-DATE.
001440    03 YY                                  PIC 9(02) VALUE ZEROS.
001450    03 MM                                  PIC 9(02) VALUE ZEROS.
001460    03 DD                                  PIC 9(02) VALUE ZEROS.
001470*
001480 01 WRK-TODAY-CCYYMMDD.
001490    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001500    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001510    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001520*
001530 01 WRK-SYSTEM-TIME.
001540    03 HOUR                                PIC 9(02) VALUE ZEROS.
001550    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001560    03 SECOND                              PIC 9(02) VALUE ZEROS.
001570    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001580*
001590 01 WRK-TIME-FORMATTED.
001600    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
001610    03 FILLER                              PIC X(01) VALUE ':'.
001620    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
001630    03 FILLER                              PIC X(01) VALUE ':'.
001640    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
001650
001660*WORKING DATA FOR THE ABSOLUTE-DAY CONVERSION ROUTINE.
001670 01 WRK-ABSDAY-AREA.
001680    03 WRK-AD-CCYY                         PIC 9(04) COMP.
001690    03 WRK-AD-MM                           PIC 9(02) COMP.
001700    03 WRK-AD-DD                           PIC 9(02) COMP.
001710    03 WRK-AD-RESULT                       PIC 9(07) COMP.
001720    03 WRK-AD-LEAP-ADD                     PIC 9(01) COMP.
001730    03 WRK-AD-REM-4                        PIC 9(02) COMP.
001740    03 WRK-AD-REM-100                      PIC 9(02) COMP.
001750    03 WRK-AD-REM-400                      PIC 9(03) COMP.
001760    03 WRK-AD-DUMMY                        PIC 9(04) COMP.
001770
001780 01 WRK-TOMORROW-CCYYMMDD                  PIC 9(08) VALUE ZEROS.
001790 01 WRK-TOMORROW-BROKEN REDEFINES WRK-TOMORROW-CCYYMMDD.
001800    03 WRK-TOMORROW-CCYY                   PIC 9(04).
001810    03 WRK-TOMORROW-MM                     PIC 9(02).
001820    03 WRK-TOMORROW-DD                     PIC 9(02).
001830 01 WRK-TODAY-ABS                          PIC 9(07) COMP
001840                                                     VALUE ZEROS.
001850 01 WRK-TOMORROW-ABS                       PIC 9(07) COMP
001860                                                     VALUE ZEROS.
001870
001880*CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED BY REDEFINES OF A
001890*LITERAL FILLER AREA (NO OCCURS...VALUE IN THIS DIALECT).
001900 01 WRK-CUM-DAYS-LIT                       PIC X(36) VALUE
001910     '000031059090120151181212243273304334'.
001920 01 WRK-CUM-DAYS-TABLE REDEFINES WRK-CUM-DAYS-LIT.
001930    03 WRK-CUM-DAYS                        PIC 9(03) COMP
001940                                            OCCURS 12 TIMES.
001950
001960*DAYS-IN-MONTH TABLE, USED ONLY TO WALK TODAY FORWARD ONE DAY
001970*WITHOUT A DIVIDE -- SIMPLE CALENDAR-BORROW FOR TOMORROW'S DATE.
001980 01 WRK-DAYS-IN-MONTH-LIT                  PIC X(24) VALUE
001990     '312831303130313130313031'.
002000 01 WRK-DAYS-IN-MONTH-TABLE
002010                       REDEFINES WRK-DAYS-IN-MONTH-LIT.
002020    03 WRK-DAYS-IN-MONTH                   PIC 9(02) COMP
002030                                            OCCURS 12 TIMES.
002040
002050*================================================================*
002060 PROCEDURE                       DIVISION.
002070*================================================================*
002080*----------------------------------------------------------------*
002090 0000-MAIN-PROCESS               SECTION.
002100*----------------------------------------------------------------*
002110     PERFORM 1000-INITIALIZE.
002120
002130     PERFORM 2000-PROCESS-FILE UNTIL WRK-BOOKFILE-EOF EQUAL 'END'.
002140
002150     PERFORM 3000-FINALIZE.
002160*----------------------------------------------------------------*
002170 0000-99-EXIT.                   EXIT.
002180*----------------------------------------------------------------*
002190*----------------------------------------------------------------*
002200 1000-INITIALIZE                 SECTION.
002210*----------------------------------------------------------------*
002220     PERFORM 9000-GET-DATE-TIME.
002230     PERFORM 9300-CALC-TOMORROW.
002240
002250     OPEN INPUT  BOOKFILE
002260                  ROOMFILE
002270          OUTPUT  RPTFILE.
002280
002290     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
002300     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002310     MOVE 'OPEN FILE ROOMFILE'   TO WRK-ERROR-MSG.
002320     PERFORM 8200-TEST-FS-ROOMFILE THRU 8200-99-EXIT.
002330     MOVE 'OPEN FILE RPTFILE'    TO WRK-ERROR-MSG.
002340     PERFORM 8300-TEST-FS-RPTFILE THRU 8300-99-EXIT.
002350
002360     PERFORM 1100-LOAD-ROOM-TABLE
002370                   UNTIL WRK-ROOMFILE-EOF EQUAL 'END'.
002380
002390     PERFORM 2100-READ-BOOKFILE.
002400*----------------------------------------------------------------*
002410 1000-99-EXIT.                   EXIT.
002420*----------------------------------------------------------------*
002430*----------------------------------------------------------------*
002440 1100-LOAD-ROOM-TABLE             SECTION.
002450*----------------------------------------------------------------*
002460     MOVE 'READING ROOMFILE'     TO WRK-ERROR-MSG.
002470
002480     READ ROOMFILE                INTO WRK-ROOM-ENTRY
002490                                           (WRK-ROOM-COUNT + 1).
002500
002510     PERFORM 8200-TEST-FS-ROOMFILE THRU 8200-99-EXIT.
002520
002530     IF WRK-FS-ROOMFILE           EQUAL 10
002540        MOVE 'END'                TO WRK-ROOMFILE-EOF
002550     ELSE
002560        ADD 1                     TO WRK-ROOM-COUNT
002570     END-IF.
002580*----------------------------------------------------------------*
002590 1100-99-EXIT.                   EXIT.
002600*----------------------------------------------------------------*
002610*----------------------------------------------------------------*
002620 2000-PROCESS-FILE               SECTION.
002630*----------------------------------------------------------------*
002640     PERFORM 2200-EMIT-REMINDER.
002650
002660     PERFORM 2100-READ-BOOKFILE.
002670*----------------------------------------------------------------*
002680 2000-99-EXIT.                   EXIT.
002690*----------------------------------------------------------------*
002700*----------------------------------------------------------------*
002710 2100-READ-BOOKFILE               SECTION.
002720*----------------------------------------------------------------*
002730     MOVE 'READING BOOKFILE'     TO WRK-ERROR-MSG.
002740
002750     READ BOOKFILE                INTO WRK-BOOKFILE-REG.
002760
002770     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002780
002790     IF WRK-FS-BOOKFILE           EQUAL 10
002800        MOVE 'END'                TO WRK-BOOKFILE-EOF
002810     ELSE
002820        ADD 1                     TO WRK-BOOKFILE-REGS-COUNTER
002830     END-IF.
002840*----------------------------------------------------------------*
002850 2100-99-EXIT.                   EXIT.
002860*----------------------------------------------------------------*
002870*----------------------------------------------------------------*
002880 2200-EMIT-REMINDER               SECTION.
002890*----------------------------------------------------------------*
002900*    RULE 12 -- AN APPROVED BOOKING WHOSE CHECK-IN DATE EQUALS
002910*    TOMORROW GETS A REMINDER LINE.  NOTHING IS REWRITTEN.
002920*----------------------------------------------------------------*
002930     IF CSTBKG01-STATUS-APPROVED OF WRK-BOOKFILE-REG
002940        AND CSTBKG01-BKG-CHECKIN-DATE OF WRK-BOOKFILE-REG
002950                             EQUAL WRK-TOMORROW-CCYYMMDD
002960
002970        MOVE 'NO '                TO WRK-ROOM-FOUND-SW
002980        PERFORM 2250-FIND-ROOM
002990
003000        MOVE SPACES                TO WRK-REMINDER-LINE
003010        STRING 'REMINDER: GUEST '
003020               CSTBKG01-BKG-GUEST-NAME OF WRK-BOOKFILE-REG
003030               ' CHECKS INTO ROOM #'
003040               CSTROM01-ROOM-NUMBER OF
003050                            WRK-ROOM-ENTRY (ROOM-IDX)
003060               ', BOOKING #'
003070               CSTBKG01-BKG-ID OF WRK-BOOKFILE-REG
003080               DELIMITED BY SIZE
003090               INTO WRK-REMINDER-LINE
003100
003110        MOVE WRK-REMINDER-LINE    TO FD-REG-RPTFILE
003120        WRITE FD-REG-RPTFILE
003130        PERFORM 8300-TEST-FS-RPTFILE THRU 8300-99-EXIT
003140
003150        ADD 1                     TO WRK-REMINDER-REGS-COUNTER
003160     END-IF.
003170*----------------------------------------------------------------*
003180 2200-99-EXIT.                   EXIT.
003190*----------------------------------------------------------------*
003200*----------------------------------------------------------------*
003210 2250-FIND-ROOM                   SECTION.
003220*----------------------------------------------------------------*
003230     SEARCH ALL WRK-ROOM-ENTRY
003240        AT END
003250           MOVE 'NO '             TO WRK-ROOM-FOUND-SW
003260        WHEN CSTROM01-ROOM-ID OF WRK-ROOM-ENTRY (ROOM-IDX)
003270                             EQUAL CSTBKG01-BKG-ROOM-ID
003280                                   OF WRK-BOOKFILE-REG
003290           MOVE 'YES'             TO WRK-ROOM-FOUND-SW
003300     END-SEARCH.
003310*----------------------------------------------------------------*
003320 2250-99-EXIT.                   EXIT.
003330*----------------------------------------------------------------*
003340*----------------------------------------------------------------*
003350 3000-FINALIZE                   SECTION.
003360*----------------------------------------------------------------*
003370     CLOSE BOOKFILE ROOMFILE RPTFILE.
003380
003390     DISPLAY '***************************'.
003400     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
003410     DISPLAY '***************************'.
003420     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
003430     DISPLAY '*-------------------------*'.
003440     DISPLAY '*RECORDS BOOKFILE..:' WRK-BOOKFILE-REGS-COUNTER '*'.
003450     DISPLAY '*REMINDERS SENT....:' WRK-REMINDER-REGS-COUNTER '*'.
003460     DISPLAY '*-------------------------*'.
003470     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
003480     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
003490     DISPLAY '***************************'.
003500
003510     STOP RUN.
003520*----------------------------------------------------------------*
003530 3000-99-EXIT.                   EXIT.
003540*----------------------------------------------------------------*
003550*----------------------------------------------------------------*
003560 8100-TEST-FS-BOOKFILE     SECTION.
003570*----------------------------------------------------------------*
003580     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
003590        GO TO 8100-99-EXIT
003600     END-IF.
003610     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
003620     PERFORM 9999-CALL-ABEND-PGM.
003630*----------------------------------------------------------------*
003640 8100-99-EXIT.                   EXIT.
003650*----------------------------------------------------------------*
003660*----------------------------------------------------------------*
003670 8200-TEST-FS-ROOMFILE     SECTION.
003680*----------------------------------------------------------------*
003690     IF WRK-FS-ROOMFILE             EQUAL ZEROS OR 10
003700        GO TO 8200-99-EXIT
003710     END-IF.
003720     MOVE WRK-FS-ROOMFILE           TO WRK-ERROR-CODE.
003730     PERFORM 9999-CALL-ABEND-PGM.
003740*----------------------------------------------------------------*
003750 8200-99-EXIT.                   EXIT.
003760*----------------------------------------------------------------*
003770*----------------------------------------------------------------*
003780 8300-TEST-FS-RPTFILE      SECTION.
003790*----------------------------------------------------------------*
003800     IF WRK-FS-RPTFILE              EQUAL ZEROS
003810        GO TO 8300-99-EXIT
003820     END-IF.
003830     MOVE WRK-FS-RPTFILE            TO WRK-ERROR-CODE.
003840     PERFORM 9999-CALL-ABEND-PGM.
003850*----------------------------------------------------------------*
003860 8300-99-EXIT.                   EXIT.
003870*----------------------------------------------------------------*
003880*----------------------------------------------------------------*
003890 9000-GET-DATE-TIME               SECTION.
003900*----------------------------------------------------------------*
003910     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
003920     MOVE YY                      TO WRK-TODAY-CCYY.
003930     MOVE MM                      TO WRK-TODAY-MM.
003940     MOVE DD                      TO WRK-TODAY-DD.
003950     ADD  2000                    TO WRK-TODAY-CCYY.              19980231
003960
003970     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
003980     MOVE HOUR                    TO HOUR-FORMATTED.
003990     MOVE MINUTE                  TO MINUTE-FORMATTED.
004000     MOVE SECOND                  TO SECOND-FORMATTED.
004010*----------------------------------------------------------------*
004020 9000-99-EXIT.                   EXIT.
004030*----------------------------------------------------------------*
004040*----------------------------------------------------------------*
004050 9200-CALC-ABS-DAYS               SECTION.
004060*----------------------------------------------------------------*
004070*    CONVERTS WRK-AD-CCYY/WRK-AD-MM/WRK-AD-DD INTO A MONOTONIC
004080*    ABSOLUTE-DAY NUMBER IN WRK-AD-RESULT.  NOT USED FOR THE
004090*    TOMORROW CALCULATION BELOW (A SIMPLE CALENDAR BORROW IS
004100*    CHEAPER FOR A SINGLE-DAY STEP), BUT KEPT HERE FOR ANY
004110*    FUTURE REMINDER WINDOW WIDER THAN ONE DAY.
004120*----------------------------------------------------------------*
004130     COMPUTE WRK-AD-RESULT = WRK-AD-CCYY * 365.
004140
004150     DIVIDE WRK-AD-CCYY           BY 4
004160            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-4.
004170     DIVIDE WRK-AD-CCYY           BY 100
004180            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-100.
004190     DIVIDE WRK-AD-CCYY           BY 400
004200            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-400.
004210
004220     IF WRK-AD-REM-4              EQUAL ZERO
004230        ADD 1                     TO WRK-AD-RESULT
004240     END-IF.
004250     IF WRK-AD-REM-100            EQUAL ZERO
004260        SUBTRACT 1                FROM WRK-AD-RESULT
004270     END-IF.
004280     IF WRK-AD-REM-400            EQUAL ZERO
004290        ADD 1                     TO WRK-AD-RESULT
004300     END-IF.
004310
004320     ADD WRK-CUM-DAYS (WRK-AD-MM) TO WRK-AD-RESULT.
004330     ADD WRK-AD-DD                TO WRK-AD-RESULT.
004340
004350     MOVE ZERO                    TO WRK-AD-LEAP-ADD.
004360     IF WRK-AD-MM                 GREATER 2
004370        IF WRK-AD-REM-4           EQUAL ZERO
004380           IF WRK-AD-REM-100      NOT EQUAL ZERO
004390              OR WRK-AD-REM-400   EQUAL ZERO
004400              ADD 1               TO WRK-AD-RESULT
004410           END-IF
004420        END-IF
004430     END-IF.
004440*----------------------------------------------------------------*
004450 9200-99-EXIT.                   EXIT.
004460*----------------------------------------------------------------*
004470*----------------------------------------------------------------*
004480 9300-CALC-TOMORROW                SECTION.
004490*----------------------------------------------------------------*
004500*    WALKS TODAY'S DATE FORWARD ONE CALENDAR DAY, WITH BORROW
004510*    INTO THE MONTH AND YEAR AS NEEDED.  FEBRUARY'S LEAP-YEAR
004520*    DAY COUNT IS TESTED THE SAME WAY AS 9200-CALC-ABS-DAYS.
004530*----------------------------------------------------------------*
004540     MOVE WRK-TODAY-CCYY          TO WRK-TOMORROW-CCYY
004550                                      WRK-AD-CCYY.
004560     MOVE WRK-TODAY-MM            TO WRK-TOMORROW-MM
004570                                      WRK-AD-MM.
004580     MOVE WRK-TODAY-DD            TO WRK-TOMORROW-DD.
004590
004600     DIVIDE WRK-AD-CCYY           BY 4
004610            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-4.
004620     DIVIDE WRK-AD-CCYY           BY 100
004630            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-100.
004640     DIVIDE WRK-AD-CCYY           BY 400
004650            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-400.
004660
004670     MOVE WRK-DAYS-IN-MONTH (WRK-AD-MM) TO WRK-AD-DUMMY.
004680     IF WRK-AD-MM                 EQUAL 2
004690        IF WRK-AD-REM-4           EQUAL ZERO
004700           IF WRK-AD-REM-100      NOT EQUAL ZERO
004710              OR WRK-AD-REM-400   EQUAL ZERO
004720              ADD 1               TO WRK-AD-DUMMY
004730           END-IF
004740        END-IF
004750     END-IF.
004760
004770     ADD 1                        TO WRK-TOMORROW-DD.
004780     IF WRK-TOMORROW-DD           GREATER WRK-AD-DUMMY
004790        MOVE 1                    TO WRK-TOMORROW-DD
004800        ADD 1                     TO WRK-TOMORROW-MM
004810        IF WRK-TOMORROW-MM        GREATER 12
004820           MOVE 1                 TO WRK-TOMORROW-MM
004830           ADD 1                  TO WRK-TOMORROW-CCYY
004840        END-IF
004850     END-IF.
004860*----------------------------------------------------------------*
004870 9300-99-EXIT.                   EXIT.
004880*----------------------------------------------------------------*
004890*----------------------------------------------------------------*
004900 9999-CALL-ABEND-PGM              SECTION.
004910*----------------------------------------------------------------*
004920     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
004930     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
004940     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
004950*----------------------------------------------------------------*
004960 9999-99-EXIT.                   EXIT.
004970*----------------------------------------------------------------*
