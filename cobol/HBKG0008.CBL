000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKG0008.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   22/04/1992.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKG0008.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 22/04/1992                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: PRINT THE WEEKLY BOOKING ACTIVITY REPORT --   *
000230*                  TOTAL, PENDING, APPROVED AND REJECTED COUNTS  *
000240*                  FOR BOOKINGS CREATED IN THE LAST SEVEN DAYS.  *
000250*                  RUN ONCE A WEEK OUT OF THE SUNDAY NIGHT SUITE.*
000260*----------------------------------------------------------------*
000270*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000280*                   BOOKFILE        00400       CSTBKG01         *
000290*                   RPTFILE         00132       NONE             *
000300*----------------------------------------------------------------*
000310*    TABLE DB2...:  NONE.                                        *
000320*----------------------------------------------------------------*
000330*    MAINTENANCE LOG.......................................:    *
000340*    22/04/1992  RAC  ORIGINAL PROGRAM.                 10048    *
000350*    02/02/1999  RAC  Y2K: SEVEN-DAY WINDOW REWORKED ONTO THE    *
000360*                     ABSOLUTE-DAY ROUTINE FOR THE CENTURY       *
000370*                     ROLLOVER.                          19980231*
000380*    30/10/2012  MTV  COMPLETED/CANCELLED COUNTS DROPPED FROM    *
000390*                     THE PRINTED REPORT -- NEVER ASKED FOR BY   *
000400*                     THE FRONT DESK, MATCHES THE WEB REPORT.    *
000410*                                                        20121030*
000420*----------------------------------------------------------------*
000430*================================================================*
000440*           E N V I R O N M E N T      D I V I S I O N           *
000450*================================================================*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490      C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530
000540     SELECT BOOKFILE      ASSIGN TO UTS-S-BOOKFILE
000550      ORGANIZATION IS     SEQUENTIAL
000560      ACCESS MODE  IS     SEQUENTIAL
000570      FILE STATUS  IS     WRK-FS-BOOKFILE.
000580
000590     SELECT RPTFILE       ASSIGN TO UTS-S-RPTFILE
000600      ORGANIZATION IS     LINE SEQUENTIAL
000610      ACCESS MODE  IS     SEQUENTIAL
000620      FILE STATUS  IS     WRK-FS-RPTFILE.
000630
000640*================================================================*
000650*                  D A T A      D I V I S I O N                  *
000660*================================================================*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700 FD BOOKFILE
000710     RECORDING MODE IS F
000720     LABEL RECORD   IS STANDARD
000730     BLOCK CONTAINS 00 RECORDS.
000740 01 FD-REG-BOOKFILE   PIC X(400).
000750
000760 FD RPTFILE
000770     RECORDING MODE IS F
000780     LABEL RECORD   IS OMITTED.
000790 01 FD-REG-RPTFILE    PIC X(132).
000800
000810*----------------------------------------------------------------*
000820*                  WORKING-STORAGE SECTION                       *
000830*----------------------------------------------------------------*
000840 WORKING-STORAGE SECTION.
000850
000860 77 WRK-BOOKFILE-REGS-COUNTER              PIC 9(06) COMP
000870                                                     VALUE ZEROS.
000880
000890 77 WRK-BOOKFILE-EOF                       PIC X(03) VALUE SPACES.
000900
000910*DATA FOR ERROR LOG:
000920 01 WRK-ERROR-LOG.
000930    03 WRK-PROGRAM                         PIC X(08) VALUE
000940                                                     'HBKG0008'  .
000950    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
000960    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
000970    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
000980    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
000990
001000*ABENDING PROGRAM:
001010 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001020                                                     'HBKGABND'  .
001030
001040 01 WRK-FILE-STATUS.
001050    03 WRK-FS-BOOKFILE                     PIC 9(02) VALUE ZEROS.
001060    03 WRK-FS-RPTFILE                      PIC 9(02) VALUE ZEROS.
001070
001080 01 WRK-BOOKFILE-REG.
001090    COPY 'CSTBKG01'.
001100
001110*CONTROL TOTALS FOR THE WEEKLY WINDOW.
001120 01 WRK-REPORT-TOTALS.
001130    03 WRK-TOTAL-COUNT                     PIC 9(06) COMP
001140                                                     VALUE ZEROS.
001150    03 WRK-PENDING-COUNT                   PIC 9(06) COMP
001160                                                     VALUE ZEROS.
001170    03 WRK-APPROVED-COUNT                  PIC 9(06) COMP
001180                                                     VALUE ZEROS.
001190    03 WRK-REJECTED-COUNT                  PIC 9(06) COMP
001200                                                     VALUE ZEROS.
001210
001220*WORKING DATA FOR THE SYSTEM DATE AND TIME.
001230 01 WRK-SYSTEM-DATE.
001240    03 YY                                  PIC 9(02) VALUE ZEROS.
001250    03 MM                                  PIC 9(02) VALUE ZEROS.
001260    03 DD                                  PIC 9(02) VALUE ZEROS.
001270*
001280 01 WRK-TODAY-CCYYMMDD.
001290    03 WRK-TODAY-CCYY                      PIC 9(04) VALUE ZEROS.
001300    03 WRK-TODAY-MM                        PIC 9(02) VALUE ZEROS.
001310    03 WRK-TODAY-DD                        PIC 9(02) VALUE ZEROS.
001320*
001330 01 WRK-SYSTEM-TIME.
001340    03 HOUR                                PIC 9(02) VALUE ZEROS.
001350    03 MINUTE                              PIC 9(02) VALUE ZEROS.
001360    03 SECOND                              PIC 9(02) VALUE ZEROS.
001370    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
001380*
001390 01 WRK-TIME-FORMATTED.
001400    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
001410    03 FILLER                              PIC X(01) VALUE ':'.
001420    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
001430    03 FILLER                              PIC X(01) VALUE ':'.
001440    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
001450
001460*WORKING DATA FOR THE ABSOLUTE-DAY CONVERSION ROUTINE.
001470 01 WRK-ABSDAY-AREA.
001480    03 WRK-AD-CCYY                         PIC 9(04) COMP.
001490    03 WRK-AD-MM                           PIC 9(02) COMP.
001500    03 WRK-AD-DD                           PIC 9(02) COMP.
001510    03 WRK-AD-RESULT                       PIC 9(07) COMP.
001520    03 WRK-AD-LEAP-ADD                     PIC 9(01) COMP.
001530    03 WRK-AD-REM-4                        PIC 9(02) COMP.
001540    03 WRK-AD-REM-100                      PIC 9(02) COMP.
001550    03 WRK-AD-REM-400                      PIC 9(03) COMP.
001560    03 WRK-AD-DUMMY                        PIC 9(04) COMP.
001570
001580 01 WRK-TODAY-ABS                          PIC 9(07) COMP
001590                                                     VALUE ZEROS.
001600 01 WRK-WEEK-AGO-ABS                       PIC 9(07) COMP
001610                                                     VALUE ZEROS.
001620 01 WRK-CREATED-ABS                        PIC 9(07) COMP
001630                                                     VALUE ZEROS.
001640
001650*LOCAL BREAKOUT OF BKG-CREATED-DATE -- SAME APPROACH USED IN
001660*HBKG0005 FOR THE EXPIRED-PENDING SWEEP.
001670 01 WRK-CREATED-DATE-AREA.
001680    03 WRK-CREATED-DATE                    PIC 9(08) VALUE ZEROS.
001690 01 WRK-CREATED-BROKEN REDEFINES WRK-CREATED-DATE-AREA.
001700    03 WRK-CREATED-CCYY                    PIC 9(04).
001710    03 WRK-CREATED-MM                      PIC 9(02).
001720    03 WRK-CREATED-DD                      PIC 9(02).
001730
001740*PERIOD-START DATE PRINTED ON THE REPORT -- TODAY WALKED BACK
001750*SEVEN CALENDAR DAYS WITH A BOUNDED SINGLE-BORROW SUBTRACT.
001760 01 WRK-PERIOD-START-CCYYMMDD              PIC 9(08) VALUE ZEROS.
001770 01 WRK-PERIOD-START-BROKEN
001780                       REDEFINES WRK-PERIOD-START-CCYYMMDD.
001790    03 WRK-PS-CCYY                         PIC 9(04).
001800    03 WRK-PS-MM                           PIC 9(02).
001810    03 WRK-PS-DD                           PIC 9(02).
001820 01 WRK-PS-DAYS-LEFT                       PIC 9(02) COMP
001830                                                     VALUE 7.
001840 01 WRK-PS-DAYS-IN-PRIOR-MONTH             PIC 9(02) COMP
001850                                                     VALUE ZEROS.
001860
001870*CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED BY REDEFINES OF A
001880*LITERAL FILLER AREA (NO OCCURS...VALUE IN THIS DIALECT).
001890 01 WRK-CUM-DAYS-LIT                       PIC X(36) VALUE
001900     '000031059090120151181212243273304334'.
001910 01 WRK-CUM-DAYS-TABLE REDEFINES WRK-CUM-DAYS-LIT.
001920    03 WRK-CUM-DAYS                        PIC 9(03) COMP
001930                                            OCCURS 12 TIMES.
001940
001950*DAYS-IN-MONTH TABLE, USED BY THE PERIOD-START BACKWARD WALK.
001960 01 WRK-DAYS-IN-MONTH-LIT                  PIC X(24) VALUE
001970     '312831303130313130313031'.
001980 01 WRK-DAYS-IN-MONTH-TABLE
001990                       REDEFINES WRK-DAYS-IN-MONTH-LIT.
002000    03 WRK-DAYS-IN-MONTH                   PIC 9(02) COMP
002010                                            OCCURS 12 TIMES.
002020
002030*----------------------------------------------------------------*
002040*                  REPORT PRINT LINES                            *
002050*----------------------------------------------------------------*
002060 01 WRK-RPT-LINE-1                         PIC X(132)
002070                                            VALUE
002080     '===  WEEKLY BOOKING REPORT  ==='.
002090 01 WRK-RPT-LINE-2.
002100    03 FILLER                              PIC X(08)
002110                                            VALUE 'PERIOD: '.
002120    03 WRK-RPT-PERIOD-START                PIC 9(08).
002130    03 FILLER                              PIC X(03) VALUE ' - '.
002140    03 WRK-RPT-PERIOD-END                  PIC 9(08).
002150    03 FILLER                             PIC X(107) VALUE SPACES.
002160 01 WRK-RPT-LINE-3.
002170    03 FILLER                              PIC X(17)
002180                                       VALUE 'TOTAL BOOKINGS: '.
002190    03 WRK-RPT-TOTAL                       PIC ZZZ,ZZ9.
002200    03 FILLER                             PIC X(108) VALUE SPACES.
002210 01 WRK-RPT-LINE-4.
002220    03 FILLER                              PIC X(13)
002230                                            VALUE 'PENDING:     '.
002240    03 WRK-RPT-PENDING                     PIC ZZZ,ZZ9.
002250    03 FILLER                             PIC X(112) VALUE SPACES.
002260 01 WRK-RPT-LINE-5.
002270    03 FILLER                              PIC X(13)
002280                                            VALUE 'APPROVED:    '.
002290    03 WRK-RPT-APPROVED                    PIC ZZZ,ZZ9.
002300    03 FILLER                             PIC X(112) VALUE SPACES.
002310 01 WRK-RPT-LINE-6.
002320    03 FILLER                              PIC X(13)
002330                                            VALUE 'REJECTED:    '.
002340    03 WRK-RPT-REJECTED                    PIC ZZZ,ZZ9.
002350    03 FILLER                             PIC X(112) VALUE SPACES.
002360 01 WRK-RPT-LINE-7                         PIC X(132)
002370                                            VALUE
002380     '================================'.
002390
002400*================================================================*
002410 PROCEDURE                       DIVISION.
002420*================================================================*
002430*----------------------------------------------------------------*
002440 0000-MAIN-PROCESS               SECTION.
002450*----------------------------------------------------------------*
002460     PERFORM 1000-INITIALIZE.
002470
002480     PERFORM 2000-PROCESS-FILE UNTIL WRK-BOOKFILE-EOF EQUAL 'END'.
002490
002500     PERFORM 3000-FINALIZE.
002510*----------------------------------------------------------------*
002520 0000-99-EXIT.                   EXIT.
002530*----------------------------------------------------------------*
002540*----------------------------------------------------------------*
002550 1000-INITIALIZE                 SECTION.
002560*----------------------------------------------------------------*
002570     PERFORM 9000-GET-DATE-TIME.
002580
002590     MOVE WRK-TODAY-CCYY          TO WRK-AD-CCYY.
002600     MOVE WRK-TODAY-MM            TO WRK-AD-MM.
002610     MOVE WRK-TODAY-DD            TO WRK-AD-DD.
002620     PERFORM 9200-CALC-ABS-DAYS.
002630     MOVE WRK-AD-RESULT           TO WRK-TODAY-ABS.
002640     SUBTRACT 7                   FROM WRK-TODAY-ABS              19980231
002650                                   GIVING WRK-WEEK-AGO-ABS.
002660
002670     PERFORM 9400-CALC-PERIOD-START.
002680
002690     OPEN INPUT  BOOKFILE
002700          OUTPUT RPTFILE.
002710
002720     MOVE 'OPEN FILE BOOKFILE'   TO WRK-ERROR-MSG.
002730     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002740     MOVE 'OPEN FILE RPTFILE'    TO WRK-ERROR-MSG.
002750     PERFORM 8200-TEST-FS-RPTFILE THRU 8200-99-EXIT.
002760
002770     PERFORM 2100-READ-BOOKFILE.
002780*----------------------------------------------------------------*
002790 1000-99-EXIT.                   EXIT.
002800*----------------------------------------------------------------*
002810*----------------------------------------------------------------*
002820 2000-PROCESS-FILE               SECTION.
002830*----------------------------------------------------------------*
002840     PERFORM 2200-ACCUM-TOTALS.
002850
002860     PERFORM 2100-READ-BOOKFILE.
002870*----------------------------------------------------------------*
002880 2000-99-EXIT.                   EXIT.
002890*----------------------------------------------------------------*
002900*----------------------------------------------------------------*
002910 2100-READ-BOOKFILE               SECTION.
002920*----------------------------------------------------------------*
002930     MOVE 'READING BOOKFILE'     TO WRK-ERROR-MSG.
002940
002950     READ BOOKFILE                INTO WRK-BOOKFILE-REG.
002960
002970     PERFORM 8100-TEST-FS-BOOKFILE THRU 8100-99-EXIT.
002980
002990     IF WRK-FS-BOOKFILE           EQUAL 10
003000        MOVE 'END'                TO WRK-BOOKFILE-EOF
003010     ELSE
003020        ADD 1                     TO WRK-BOOKFILE-REGS-COUNTER
003030     END-IF.
003040*----------------------------------------------------------------*
003050 2100-99-EXIT.                   EXIT.
003060*----------------------------------------------------------------*
003070*----------------------------------------------------------------*
003080 2200-ACCUM-TOTALS                SECTION.
003090*----------------------------------------------------------------*
003100*    RULE 13 -- ONLY BOOKINGS CREATED WITHIN THE LAST SEVEN DAYS
003110*    COUNT.  COMPLETED AND CANCELLED ARE NOT BROKEN OUT ON THIS
003120*    REPORT (NEVER WERE, PER THE FRONT DESK'S OWN WEB SCREEN).
003130*----------------------------------------------------------------*
003140     MOVE CSTBKG01-BKG-CREATED-DATE OF WRK-BOOKFILE-REG
003150                                    TO WRK-CREATED-DATE.
003160     MOVE WRK-CREATED-CCYY          TO WRK-AD-CCYY.
003170     MOVE WRK-CREATED-MM            TO WRK-AD-MM.
003180     MOVE WRK-CREATED-DD            TO WRK-AD-DD.
003190     PERFORM 9200-CALC-ABS-DAYS.
003200     MOVE WRK-AD-RESULT             TO WRK-CREATED-ABS.
003210
003220     IF WRK-CREATED-ABS             NOT LESS WRK-WEEK-AGO-ABS
003230        ADD 1                       TO WRK-TOTAL-COUNT
003240        IF CSTBKG01-STATUS-PENDING  OF WRK-BOOKFILE-REG
003250           ADD 1                    TO WRK-PENDING-COUNT
003260        END-IF
003270        IF CSTBKG01-STATUS-APPROVED OF WRK-BOOKFILE-REG
003280           ADD 1                    TO WRK-APPROVED-COUNT
003290        END-IF
003300        IF CSTBKG01-STATUS-REJECTED OF WRK-BOOKFILE-REG
003310           ADD 1                    TO WRK-REJECTED-COUNT
003320        END-IF
003330     END-IF.
003340*----------------------------------------------------------------*
003350 2200-99-EXIT.                   EXIT.
003360*----------------------------------------------------------------*
003370*----------------------------------------------------------------*
003380 3000-FINALIZE                   SECTION.
003390*----------------------------------------------------------------*
003400     MOVE WRK-PERIOD-START-CCYYMMDD TO WRK-RPT-PERIOD-START
003410                                        OF WRK-RPT-LINE-2.
003420     MOVE WRK-TODAY-CCYYMMDD        TO WRK-RPT-PERIOD-END
003430                                        OF WRK-RPT-LINE-2.
003440     MOVE WRK-TOTAL-COUNT            TO WRK-RPT-TOTAL
003450                                        OF WRK-RPT-LINE-3.
003460     MOVE WRK-PENDING-COUNT          TO WRK-RPT-PENDING
003470                                        OF WRK-RPT-LINE-4.
003480     MOVE WRK-APPROVED-COUNT         TO WRK-RPT-APPROVED
003490                                        OF WRK-RPT-LINE-5.
003500     MOVE WRK-REJECTED-COUNT         TO WRK-RPT-REJECTED
003510                                        OF WRK-RPT-LINE-6.
003520
003530     MOVE WRK-RPT-LINE-1              TO FD-REG-RPTFILE.
003540     WRITE FD-REG-RPTFILE.
003550     MOVE WRK-RPT-LINE-2              TO FD-REG-RPTFILE.
003560     WRITE FD-REG-RPTFILE.
003570     MOVE WRK-RPT-LINE-3              TO FD-REG-RPTFILE.
003580     WRITE FD-REG-RPTFILE.
003590     MOVE WRK-RPT-LINE-4              TO FD-REG-RPTFILE.
003600     WRITE FD-REG-RPTFILE.
003610     MOVE WRK-RPT-LINE-5              TO FD-REG-RPTFILE.
003620     WRITE FD-REG-RPTFILE.
003630     MOVE WRK-RPT-LINE-6              TO FD-REG-RPTFILE.
003640     WRITE FD-REG-RPTFILE.
003650     MOVE WRK-RPT-LINE-7              TO FD-REG-RPTFILE.
003660     WRITE FD-REG-RPTFILE.
003670     PERFORM 8200-TEST-FS-RPTFILE THRU 8200-99-EXIT.
003680
003690     CLOSE BOOKFILE RPTFILE.
003700
003710     DISPLAY '***************************'.
003720     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
003730     DISPLAY '***************************'.
003740     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
003750     DISPLAY '*-------------------------*'.
003760     DISPLAY '*RECORDS BOOKFILE..:' WRK-BOOKFILE-REGS-COUNTER '*'.
003770     DISPLAY '*WEEKLY TOTAL.........:' WRK-TOTAL-COUNT '*'.
003780     DISPLAY '*-------------------------*'.
003790     DISPLAY '*EXECUTED......:' WRK-TODAY-CCYYMMDD '*'.
003800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
003810     DISPLAY '***************************'.
003820
003830     STOP RUN.
003840*----------------------------------------------------------------*
003850 3000-99-EXIT.                   EXIT.
003860*----------------------------------------------------------------*
003870*----------------------------------------------------------------*
003880 8100-TEST-FS-BOOKFILE     SECTION.
003890*----------------------------------------------------------------*
003900     IF WRK-FS-BOOKFILE             EQUAL ZEROS OR 10
003910        GO TO 8100-99-EXIT
003920     END-IF.
003930     MOVE WRK-FS-BOOKFILE           TO WRK-ERROR-CODE.
003940     PERFORM 9999-CALL-ABEND-PGM.
003950*----------------------------------------------------------------*
003960 8100-99-EXIT.                   EXIT.
003970*----------------------------------------------------------------*
003980*----------------------------------------------------------------*
003990 8200-TEST-FS-RPTFILE      SECTION.
004000*----------------------------------------------------------------*
004010     IF WRK-FS-RPTFILE              EQUAL ZEROS
004020        GO TO 8200-99-EXIT
004030     END-IF.
004040     MOVE WRK-FS-RPTFILE            TO WRK-ERROR-CODE.
004050     PERFORM 9999-CALL-ABEND-PGM.
004060*----------------------------------------------------------------*
004070 8200-99-EXIT.                   EXIT.
004080*----------------------------------------------------------------*
004090*----------------------------------------------------------------*
004100 9000-GET-DATE-TIME               SECTION.
004110*----------------------------------------------------------------*
004120     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
004130     MOVE YY                      TO WRK-TODAY-CCYY.
004140     MOVE MM                      TO WRK-TODAY-MM.
004150     MOVE DD                      TO WRK-TODAY-DD.
004160     ADD  2000                    TO WRK-TODAY-CCYY.
004170
004180     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
004190     MOVE HOUR                    TO HOUR-FORMATTED.
004200     MOVE MINUTE                  TO MINUTE-FORMATTED.
004210     MOVE SECOND                  TO SECOND-FORMATTED.
004220*----------------------------------------------------------------*
004230 9000-99-EXIT.                   EXIT.
004240*----------------------------------------------------------------*
004250*----------------------------------------------------------------*
004260 9200-CALC-ABS-DAYS               SECTION.
004270*----------------------------------------------------------------*
004280*    CONVERTS WRK-AD-CCYY/WRK-AD-MM/WRK-AD-DD INTO A MONOTONIC
004290*    ABSOLUTE-DAY NUMBER IN WRK-AD-RESULT, SO THAT TWO CALENDAR
004300*    DATES CAN BE COMPARED WITH A PLAIN NUMERIC SUBTRACT/COMPARE.
004310*----------------------------------------------------------------*
004320     COMPUTE WRK-AD-RESULT = WRK-AD-CCYY * 365.
004330
004340     DIVIDE WRK-AD-CCYY           BY 4
004350            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-4.
004360     DIVIDE WRK-AD-CCYY           BY 100
004370            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-100.
004380     DIVIDE WRK-AD-CCYY           BY 400
004390            GIVING WRK-AD-DUMMY   REMAINDER WRK-AD-REM-400.
004400
004410     IF WRK-AD-REM-4              EQUAL ZERO
004420        ADD 1                     TO WRK-AD-RESULT
004430     END-IF.
004440     IF WRK-AD-REM-100            EQUAL ZERO
004450        SUBTRACT 1                FROM WRK-AD-RESULT
004460     END-IF.
004470     IF WRK-AD-REM-400            EQUAL ZERO
004480        ADD 1                     TO WRK-AD-RESULT
004490     END-IF.
004500
004510     ADD WRK-CUM-DAYS (WRK-AD-MM) TO WRK-AD-RESULT.
004520     ADD WRK-AD-DD                TO WRK-AD-RESULT.
004530
004540     MOVE ZERO                    TO WRK-AD-LEAP-ADD.
004550     IF WRK-AD-MM                 GREATER 2
004560        IF WRK-AD-REM-4           EQUAL ZERO
004570           IF WRK-AD-REM-100      NOT EQUAL ZERO
004580              OR WRK-AD-REM-400   EQUAL ZERO
004590              ADD 1               TO WRK-AD-RESULT
004600           END-IF
004610        END-IF
004620     END-IF.
004630*----------------------------------------------------------------*
004640 9200-99-EXIT.                   EXIT.
004650*----------------------------------------------------------------*
004660*----------------------------------------------------------------*
004670 9400-CALC-PERIOD-START            SECTION.
004680*----------------------------------------------------------------*
004690*    WALKS TODAY'S DATE BACK SEVEN CALENDAR DAYS FOR THE REPORT'S
004700*    PRINTED "PERIOD:" LINE.  A BOUNDED SINGLE-BORROW SUBTRACT
004710*    PARAGRAPH IS ALL THAT IS NEEDED SINCE THE WINDOW IS FIXED
004720*    AT SEVEN DAYS AND NEVER CROSSES MORE THAN ONE MONTH BOUNDARY
004730*    GIVEN THE SHORTEST MONTH IS 28 DAYS.
004740*----------------------------------------------------------------*
004750     MOVE WRK-TODAY-CCYY          TO WRK-PS-CCYY.
004760     MOVE WRK-TODAY-MM            TO WRK-PS-MM.
004770     MOVE WRK-TODAY-DD            TO WRK-PS-DD.
004780     MOVE 7                       TO WRK-PS-DAYS-LEFT.
004790
004800     IF WRK-PS-DD                 GREATER WRK-PS-DAYS-LEFT
004810        SUBTRACT WRK-PS-DAYS-LEFT FROM WRK-PS-DD
004820     ELSE
004830        COMPUTE WRK-PS-MM = WRK-PS-MM - 1
004840        IF WRK-PS-MM              LESS 1
004850           MOVE 12                TO WRK-PS-MM
004860           SUBTRACT 1             FROM WRK-PS-CCYY
004870        END-IF
004880
004890        MOVE WRK-PS-CCYY          TO WRK-AD-CCYY
004900        MOVE WRK-PS-MM            TO WRK-AD-MM
004910        DIVIDE WRK-AD-CCYY        BY 4
004920               GIVING WRK-AD-DUMMY REMAINDER WRK-AD-REM-4
004930        DIVIDE WRK-AD-CCYY        BY 100
004940               GIVING WRK-AD-DUMMY REMAINDER WRK-AD-REM-100
004950        DIVIDE WRK-AD-CCYY        BY 400
004960               GIVING WRK-AD-DUMMY REMAINDER WRK-AD-REM-400
004970
004980        MOVE WRK-DAYS-IN-MONTH (WRK-PS-MM)
004990                                  TO WRK-PS-DAYS-IN-PRIOR-MONTH
005000        IF WRK-PS-MM              EQUAL 2
005010           IF WRK-AD-REM-4        EQUAL ZERO
005020              IF WRK-AD-REM-100   NOT EQUAL ZERO
005030                 OR WRK-AD-REM-400 EQUAL ZERO
005040                 ADD 1            TO WRK-PS-DAYS-IN-PRIOR-MONTH
005050              END-IF
005060           END-IF
005070        END-IF
005080
005090        COMPUTE WRK-PS-DD = WRK-PS-DAYS-IN-PRIOR-MONTH
005100                           + WRK-PS-DD - WRK-PS-DAYS-LEFT
005110     END-IF.
005120*----------------------------------------------------------------*
005130 9400-99-EXIT.                   EXIT.
005140*----------------------------------------------------------------*
005150*----------------------------------------------------------------*
005160 9999-CALL-ABEND-PGM              SECTION.
005170*----------------------------------------------------------------*
005180     MOVE WRK-TODAY-CCYYMMDD      TO WRK-ERROR-DATE.
005190     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
005200     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
005210*----------------------------------------------------------------*
005220 9999-99-EXIT.                   EXIT.
005230*----------------------------------------------------------------*
