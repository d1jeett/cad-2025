000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     HBKGABND.
000060 AUTHOR.         RENATA ALVES COSTA.
000070 INSTALLATION.   SUNCREST HOTELS - IT APPLICATIONS GROUP.
000080 DATE-WRITTEN.   14/06/1991.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000110*----------------------------------------------------------------*
000120*              SUNCREST HOTELS - IT APPLICATIONS GROUP           *
000130*                 BATCH SYSTEMS MAINTENANCE TEAM                 *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: HBKGABND.                                     *
000160*    ANALYST.....: RENATA ALVES COSTA                            *
000170*    PROGRAMMER..: RENATA ALVES COSTA                            *
000180*    DATE........: 14/06/1991                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: HOTEL BOOKING BATCH SUITE - HTLBKG            *
000210*----------------------------------------------------------------*
000220*    GOAL........: COMMON ABNORMAL-END SUBPROGRAM -- CALLED BY   *
000230*                  EVERY JOB IN THE NIGHTLY SUITE WHEN A FILE    *
000240*                  STATUS COMES BACK OTHER THAN 00 (OR 10 ON AN  *
000250*                  END-OF-FILE READ, WHICH IS NOT AN ERROR).     *
000260*                  WITH EIGHT SEPARATE JOB STEPS NOW SHARING ONE *
000270*                  NIGHTLY WINDOW (HTLBKG HAS TWICE THE STEPS    *
000280*                  THE OLD CUSTOMER SUITE DID) THE CONSOLE ALONE *
000290*                  IS NOT ENOUGH -- THIS COPY ALSO APPENDS EVERY *
000300*                  ABEND TO A DAILY LOG AND FLAGS THE STEP'S     *
000310*                  CONDITION CODE SO THE SCHEDULER CAN SEE IT.   *
000320*----------------------------------------------------------------*
000330*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000340*                   ABNDLOG         00090       NONE             *
000350*----------------------------------------------------------------*
000360*    TABLE DB2...:  NONE.                                        *
000370*----------------------------------------------------------------*
000380*    MAINTENANCE LOG.......................................:    *
000390*    14/06/1991  RAC  ORIGINAL PROGRAM, COPIED OFF THE OLD       *
000400*                     CUSTOMER-REGISTRATION SUITE'S ABEND        *
000410*                     HANDLER AND RELINKED FOR HTLBKG.   10041   *
000420*    02/02/1999  RAC  Y2K: WRK-ERROR-DATE NOW CARRIES CCYYMMDD   *
000430*                     FROM THE CALLER, NOT YYMMDD.       19980231*
000440*    08/08/2013  MTV  DISPLAY LINES WIDENED -- WRK-ERROR-MSG AND *
000450*                     WRK-ERROR-CODE WERE RUNNING PAST COLUMN 72 *
000460*                     ON THE OPERATOR CONSOLE.           20130808*
000470*    18/03/2026  LPM  OPERATIONS ASKED FOR A STANDING RECORD OF  *
000480*                     EVERY NIGHTLY ABEND -- THE CONSOLE SCROLLS *
000490*                     AWAY BEFORE THE DAY SHIFT GETS IN.  ADDED  *
000500*                     ABNDLOG (APPENDED, ONE LINE PER CALL) AND  *
000510*                     A NONZERO RETURN-CODE SO THE SCHEDULER     *
000520*                     MARKS THE STEP FAILED INSTEAD OF CLEAN.    *
000530*                                                    REQ-20260318*
000540*----------------------------------------------------------------*
000550*================================================================*
000560*           E N V I R O N M E N T      D I V I S I O N           *
000570*================================================================*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610      C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660     SELECT ABNDLOG       ASSIGN TO UTS-S-ABNDLOG
000670      ORGANIZATION IS     SEQUENTIAL
000680      ACCESS MODE  IS     SEQUENTIAL
000690      FILE STATUS  IS     WRK-FS-ABNDLOG.
000700
000710*================================================================*
000720*                  D A T A      D I V I S I O N                  *
000730*================================================================*
000740 DATA DIVISION.
000750 FILE SECTION.
000760*
000770 FD ABNDLOG
000780     RECORDING MODE IS F
000790     LABEL RECORD   IS STANDARD
000800     BLOCK CONTAINS 00 RECORDS.
000810 01 FD-REG-ABNDLOG.
000820    03 FD-ABND-PROGRAM                     PIC X(08).
000830    03 FD-ABND-DATE                        PIC X(10).
000840    03 FD-ABND-TIME                        PIC X(08).
000850    03 FD-ABND-MSG                         PIC X(30).
000860    03 FD-ABND-CODE                        PIC X(30).
000870    03 FILLER                              PIC X(04).
000880*----------------------------------------------------------------*
000890*                  WORKING-STORAGE SECTION                       *
000900*----------------------------------------------------------------*
000910 WORKING-STORAGE SECTION.
000920
000930 77 WRK-FS-ABNDLOG                         PIC 9(02) VALUE ZEROS.
000940
000950*RETURN-CODE HANDED BACK TO THE SCHEDULER -- ANY NONZERO VALUE
000960*TELLS THE JCL/CRON WRAPPER THE STEP ABENDED, NOT JUST ENDED.
000970 77 WRK-ABEND-RETCODE                      PIC 9(04) COMP
000980                                            VALUE 0016.
000990*----------------------------------------------------------------*
001000*                      LINKAGE SECTION                           *
001010*----------------------------------------------------------------*
001020 LINKAGE SECTION.
001030 01 WRK-ERROR-LOG.
001040    03 WRK-PROGRAM                         PIC X(08).
001050    03 WRK-ERROR-MSG                       PIC X(30).
001060    03 WRK-ERROR-CODE                      PIC X(30).
001070    03 WRK-ERROR-DATE                      PIC X(10).              19980231
001080    03 WRK-ERROR-TIME                      PIC X(08).
001090*================================================================*
001100 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
001110*================================================================*
001120*----------------------------------------------------------------*
001130 0000-MAIN-PROCESS               SECTION.
001140*----------------------------------------------------------------*
001150     DISPLAY '**********************************'.
001160     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
001170     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
001180     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
001190     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
001200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
001210     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
001220     DISPLAY '*ERROR MESSAGE:                  *'.
001230     DISPLAY '* 'WRK-ERROR-MSG' *'.
001240     DISPLAY '*ERROR CODE:                     *'.
001250     DISPLAY '* 'WRK-ERROR-CODE' *'.
001260     DISPLAY '**********************************'.
001270
001280     PERFORM 1000-LOG-TO-ABNDLOG THRU 1000-99-EXIT.
001290
001300     MOVE WRK-ABEND-RETCODE       TO RETURN-CODE.
001310     STOP RUN.
001320*----------------------------------------------------------------*
001330 0000-99-EXIT.                   EXIT.
001340*----------------------------------------------------------------*
001350*----------------------------------------------------------------*
001360 1000-LOG-TO-ABNDLOG             SECTION.
001370*----------------------------------------------------------------*
001380*    ONE LINE PER ABEND, APPENDED TO THE STANDING DAILY LOG.
001390*    STATUS 35 MEANS TODAY'S ABNDLOG HAS NOT BEEN OPENED FOR
001400*    WRITING YET BY ANY STEP THIS RUN -- FALL BACK TO OUTPUT.
001410*----------------------------------------------------------------*
001420     OPEN EXTEND ABNDLOG.
001430     IF WRK-FS-ABNDLOG             EQUAL 35
001440        OPEN OUTPUT ABNDLOG
001450     END-IF.
001460
001470     MOVE SPACES                   TO FD-REG-ABNDLOG.
001475     MOVE WRK-PROGRAM              TO FD-ABND-PROGRAM.
001480     MOVE WRK-ERROR-DATE           TO FD-ABND-DATE.
001490     MOVE WRK-ERROR-TIME           TO FD-ABND-TIME.
001500     MOVE WRK-ERROR-MSG            TO FD-ABND-MSG.
001510     MOVE WRK-ERROR-CODE           TO FD-ABND-CODE.
001530     WRITE FD-REG-ABNDLOG.
001540
001550     CLOSE ABNDLOG.
001560*----------------------------------------------------------------*
001570 1000-99-EXIT.                   EXIT.
001580*----------------------------------------------------------------*
